       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.    SYNFR100.
       AUTHOR.        ej.
       INSTALLATION.  SYNDICATION DATA CTR.
       DATE-WRITTEN.  06/05/95.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *****************************************************************
      *                                                                *
      *   SYNFR100  -  FACILITY-INVESTMENT POSTING SUMMARY REPORT      *
      *                                                                *
      *   READS THE FACILITY-INVESTMENT FILE WRITTEN BY SYNFC100 AND   *
      *   PRINTS ONE DETAIL LINE PER POSTING, WITH A SUB-TOTAL LINE ON  *
      *   EVERY CHANGE OF FACILITY-ID AND A GRAND TOTAL AT END OF      *
      *   FILE.  SYNFC100 WRITES ALL POSTINGS FOR ONE FACILITY-ID       *
      *   CONTIGUOUSLY, SO NO SORT IS NEEDED AHEAD OF THIS RUN.         *
      *                                                                *
      *****************************************************************
      *
      *  CHANGE LOG.
      *  ---------------------------------------------------------
      *  06/05/95  EJ     ORIGINAL PROGRAM - REQUESTED BY LOAN OPS TO  *
      *                   RECONCILE POSTED INVESTMENT AMOUNTS AGAINST  *
      *                   THE FACILITY COMMITMENT SCHEDULE.
      *  11/09/98  EJ     Y2K - HEADING LINE DATE NOW CARRIES A
      *                   4-DIGIT CENTURY.
      *  03/02/01  LMP    ADDED PAGE-OVERFLOW TEST ON C01 SO THE
      *                   HEADING REPRINTS EVERY 50 DETAIL LINES.
      *  06/30/03  RTW    GRAND TOTAL LINE NOW DOUBLE-UNDERSCORED TO
      *                   MATCH THE OTHER SYNxx100 PRINT OUTPUT.
      *  ---------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CONSOLE IS CRT.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT FI-FILE     ASSIGN TO FI-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT FR-REPORT-FILE ASSIGN TO FR-REPORT-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
       FD  FI-FILE
           RECORD CONTAINS 126 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS fi-rec.
           COPY SYNFI.
      *
       FD  FR-REPORT-FILE
           RECORD CONTAINS 132 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS FR-PRINT-LINE.
       01  FR-PRINT-LINE               PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
           COPY SYNWK.
      *
       77  WS-FI-EOF                   PIC X       VALUE 'N'.
           88  FI-EOF                      VALUE 'Y'.
       77  WS-FIRST-REC-SW             PIC X       VALUE 'Y'.
           88  FIRST-RECORD                VALUE 'Y'.
      *
       77  WS-LINE-COUNT               PIC 9(4)    COMP VALUE 99.
       77  WS-PAGE-COUNT               PIC 9(4)    COMP VALUE ZERO.
       77  WS-BREAK-FACILITY-ID        PIC 9(9)    COMP VALUE ZERO.
      *
       01  WS-ACCUMULATORS COMP-3.
           05  WS-FACILITY-TOTAL       PIC S9(17)V99 VALUE ZERO.
           05  WS-GRAND-TOTAL          PIC S9(17)V99 VALUE ZERO.
           05  FILLER                  PIC X(1)      USAGE DISPLAY.
      *
       01  WS-AMOUNT-EDIT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
      *
       01  WS-TODAY-DATE               PIC X(10).
       01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
           05  WS-TODAY-YYYY           PIC X(4).
           05  FILLER                  PIC X(1).
           05  WS-TODAY-MM             PIC X(2).
           05  FILLER                  PIC X(1).
           05  WS-TODAY-DD             PIC X(2).
      *
       01  HDG1-LINE.
           05  FILLER                  PIC X(1)    VALUE SPACE.
           05  FILLER                  PIC X(35)   VALUE
               'SYNFR100 - FACILITY INVESTMENT POSTING SUMMARY'.
           05  FILLER                  PIC X(10)   VALUE SPACES.
           05  FILLER                  PIC X(8)    VALUE 'RUN DATE'.
           05  HDG1-RUN-DATE           PIC X(10).
           05  FILLER                  PIC X(10)   VALUE SPACES.
           05  FILLER                  PIC X(4)    VALUE 'PAGE'.
           05  HDG1-PAGE               PIC ZZZ9.
           05  FILLER                  PIC X(47)   VALUE SPACES.
      *
       01  HDG2-LINE.
           05  FILLER                  PIC X(1)    VALUE SPACE.
           05  FILLER                  PIC X(11)   VALUE 'FACILITY-ID'.
           05  FILLER                  PIC X(3)    VALUE SPACES.
           05  FILLER                  PIC X(11)   VALUE 'INVESTOR-ID'.
           05  FILLER                  PIC X(3)    VALUE SPACES.
           05  FILLER                  PIC X(11)   VALUE 'BORROWER-ID'.
           05  FILLER                  PIC X(6)    VALUE SPACES.
           05  FILLER                  PIC X(15)   VALUE
               'POSTING AMOUNT '.
           05  FILLER                  PIC X(14)   VALUE
               'TRAN DATE'.
           05  FILLER                  PIC X(57)   VALUE SPACES.
      *
       01  DETAIL-LINE.
           05  FILLER                  PIC X(1)    VALUE SPACE.
           05  DTL-FACILITY-ID         PIC Z(8)9.
           05  FILLER                  PIC X(3)    VALUE SPACES.
           05  DTL-INVESTOR-ID         PIC Z(8)9.
           05  FILLER                  PIC X(3)    VALUE SPACES.
           05  DTL-BORROWER-ID         PIC Z(8)9.
           05  FILLER                  PIC X(2)    VALUE SPACES.
           05  DTL-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(3)    VALUE SPACES.
           05  DTL-TRAN-DATE           PIC X(10).
           05  FILLER                  PIC X(55)   VALUE SPACES.
      *
       01  SUBTOT-LINE.
           05  FILLER                  PIC X(1)    VALUE SPACE.
           05  FILLER                  PIC X(10)   VALUE
               'FACILITY '.
           05  SUBT-FACILITY-ID        PIC Z(8)9.
           05  FILLER                  PIC X(5)    VALUE
               ' TOT '.
           05  SUBT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(83)   VALUE SPACES.
      *
       01  GRANDTOT-LINE.
           05  FILLER                  PIC X(1)    VALUE SPACE.
           05  FILLER                  PIC X(16)   VALUE
               'GRAND TOTAL    '.
           05  GTOT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(93)   VALUE SPACES.
      *
       01  UNDERLINE-LINE.                                              RT063003
           05  FILLER                  PIC X(1)    VALUE SPACE.
           05  FILLER                  PIC X(17)   VALUE ALL '='.       RT063003
           05  FILLER                  PIC X(114)  VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
      *----------------------------------------------------------------
      *    MAIN LINE
      *----------------------------------------------------------------
       A010-MAIN-LINE.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * BEGIN SYNFR100 - POSTING SUMMARY REPORT'
               UPON CRT AT 0101.
           PERFORM 0100-INITIALIZE.
           PERFORM 0500-PROCESS-ONE-POSTING THRU 0500-EXIT
               UNTIL FI-EOF.
           PERFORM 0700-WRITE-SUBTOTAL.
           PERFORM 0800-WRITE-GRAND-TOTAL.
           PERFORM 9000-END-RUN.
           STOP RUN.
      *
       0100-INITIALIZE.
           OPEN INPUT  FI-FILE.
           OPEN OUTPUT FR-REPORT-FILE.
           ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.
           MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.
           MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
           MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
           MOVE SYNWK-RUN-DATE-10 TO WS-TODAY-DATE.                     EJ110998
           PERFORM 0200-READ-POSTING.
      *
       0200-READ-POSTING.
           READ FI-FILE
               AT END MOVE 'Y' TO WS-FI-EOF.
      *
      *----------------------------------------------------------------
      *    ONE DETAIL LINE, WITH CONTROL BREAK ON FACILITY-ID
      *----------------------------------------------------------------
       0500-PROCESS-ONE-POSTING.
           IF FIRST-RECORD
               MOVE fi-facility-id TO WS-BREAK-FACILITY-ID
               MOVE 'N' TO WS-FIRST-REC-SW
           ELSE
           IF fi-facility-id NOT EQUAL WS-BREAK-FACILITY-ID
               PERFORM 0700-WRITE-SUBTOTAL
               MOVE fi-facility-id TO WS-BREAK-FACILITY-ID.
           IF WS-LINE-COUNT > 50                                        LM030201
               PERFORM 0600-WRITE-HEADINGS.                             LM030201
           MOVE fi-facility-id          TO DTL-FACILITY-ID.
           MOVE fi-investor-id          TO DTL-INVESTOR-ID.
           MOVE fi-borrower-id          TO DTL-BORROWER-ID.
           MOVE fi-amount               TO DTL-AMOUNT.
           MOVE fi-transaction-date     TO DTL-TRAN-DATE.
           WRITE FR-PRINT-LINE FROM DETAIL-LINE.
           ADD 1 TO WS-LINE-COUNT.
           ADD fi-amount TO WS-FACILITY-TOTAL.
           ADD fi-amount TO WS-GRAND-TOTAL.
           PERFORM 0200-READ-POSTING.
       0500-EXIT.
           EXIT.
      *
       0600-WRITE-HEADINGS.
           ADD 1 TO WS-PAGE-COUNT.
           MOVE WS-TODAY-DATE     TO HDG1-RUN-DATE.
           MOVE WS-PAGE-COUNT     TO HDG1-PAGE.
           WRITE FR-PRINT-LINE FROM HDG1-LINE AFTER ADVANCING PAGE.
           WRITE FR-PRINT-LINE FROM HDG2-LINE AFTER ADVANCING 2 LINES.
           MOVE ZERO TO WS-LINE-COUNT.
      *
       0700-WRITE-SUBTOTAL.
           MOVE WS-BREAK-FACILITY-ID TO SUBT-FACILITY-ID.
           MOVE WS-FACILITY-TOTAL    TO SUBT-AMOUNT.
           WRITE FR-PRINT-LINE FROM SUBTOT-LINE AFTER ADVANCING
               1 LINE.
           ADD 1 TO WS-LINE-COUNT.
           MOVE ZERO TO WS-FACILITY-TOTAL.
      *
       0800-WRITE-GRAND-TOTAL.
           MOVE WS-GRAND-TOTAL TO GTOT-AMOUNT.
           WRITE FR-PRINT-LINE FROM GRANDTOT-LINE AFTER ADVANCING
               2 LINES.
           WRITE FR-PRINT-LINE FROM UNDERLINE-LINE AFTER ADVANCING      RT063003
               1 LINE.
           WRITE FR-PRINT-LINE FROM UNDERLINE-LINE AFTER ADVANCING      RT063003
               1 LINE.
      *
      *----------------------------------------------------------------
      *    RUN TOTALS AND CLOSE
      *----------------------------------------------------------------
       9000-END-RUN.
           DISPLAY 'SYNFR100 RUN TOTALS' UPON CRT AT 0801.
           DISPLAY 'PAGES PRINTED ' WS-PAGE-COUNT UPON CRT AT 0901.
           CLOSE FI-FILE FR-REPORT-FILE.
