      *---------------------------------------------------------------*
      *  SYNFI  -  POSTED FACILITY-INVESTMENT TRANSACTION RECORD      *
      *            ONE PER SHARE-PIE LINE, WRITTEN BY SYNFC100        *
      *---------------------------------------------------------------*
      *  1986-10-20  EJ     ORIGINAL LAYOUT                           *
      *  1995-06-05  EJ     ADDED fi-transaction-date-r REDEFINES     *
      *                     FOR THE SYNFR100 CONTROL-BREAK REPORT     *
      *---------------------------------------------------------------*
       01  fi-rec.
           05  fi-id                       PIC 9(9).
           05  fi-facility-id              PIC 9(9).
           05  fi-investor-id              PIC 9(9).
           05  fi-borrower-id              PIC 9(9).
           05  fi-amount                   PIC S9(17)V99 COMP-3.
           05  fi-transaction-type         PIC X(30).
               88  fi-type-facility-invstmt    VALUE 'FACILITY_INVESTMENT'.
           05  fi-transaction-date         PIC X(10).
           05  fi-transaction-date-r REDEFINES fi-transaction-date.
               10  fi-tran-yyyy            PIC X(4).
               10  FILLER                  PIC X(1).
               10  fi-tran-mm              PIC X(2).
               10  FILLER                  PIC X(1).
               10  fi-tran-dd              PIC X(2).
           05  FILLER                      PIC X(40).
