       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.    SYNSY100.
       AUTHOR.        ej.
       INSTALLATION.  SYNDICATION DATA CTR.
       DATE-WRITTEN.  09/29/86.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *****************************************************************
      *                                                                *
      *   SYNSY100  -  SYNDICATE MASTER MAINTENANCE                    *
      *                                                                *
      *   MATCHES THE CHANGE-TRANSACTION FILE AGAINST THE SYNDICATE    *
      *   OLD MASTER (BOTH IN ASCENDING SY-ID SEQUENCE), APPLIES ANY    *
      *   UPDATE OR DELETE, THEN APPENDS NEW SYNDICATES OFF THE ADD-    *
      *   TRANSACTION FILE.  EACH SYNDICATE CARRIES AN INLINE TABLE     *
      *   OF MEMBER-INVESTOR IDS (UP TO 25) THAT TRAVELS WITH THE       *
      *   RECORD ON EVERY ADD AND CHANGE.                               *
      *                                                                *
      *****************************************************************
      *
      *  CHANGE LOG.
      *  ---------------------------------------------------------
      *  09/29/86  EJ     ORIGINAL PROGRAM.
      *  06/05/95  EJ     EXPANDED THE MEMBER-INVESTOR TABLE FROM 10
      *                   TO 25 ENTRIES PER LOAN OPS REQUEST.
      *  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
      *                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
      *  07/19/99  LMP    ADDED SY-VERSION CHECK - CHANGE TRAN NOW
      *                   REJECTS ON A STALE VERSION, TICKET SL-0201.
      *  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
      *                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
      *  ---------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CONSOLE IS CRT.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SY-OLD-FILE  ASSIGN TO SY-OLD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SY-ADD-FILE  ASSIGN TO SY-ADD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SY-CHG-FILE  ASSIGN TO SY-CHG-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SY-NEW-FILE  ASSIGN TO SY-NEW-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
       FD  SY-OLD-FILE
           RECORD CONTAINS 455 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SY-OLD-REC.
       01  SY-OLD-REC                  PIC X(455).
      *
       FD  SY-ADD-FILE
           RECORD CONTAINS 350 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SA-REC.
       01  SA-REC.
           05  SA-NAME                 PIC X(100).
           05  SA-LEAD-BANK-ID         PIC 9(9).
           05  SA-BORROWER-ID          PIC 9(9).
           05  SA-MEMBER-COUNT         PIC 9(2) COMP-3.
           05  SA-MEMBER-TABLE OCCURS 25 TIMES.                         EJ060595
               10  SA-MEMBER-INVESTOR-ID PIC 9(9).
           05  FILLER                  PIC X(5).
      *
       FD  SY-CHG-FILE
           RECORD CONTAINS 364 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SC-REC.
       01  SC-REC.
           05  SC-ACTION               PIC X.
               88  SC-ACTION-CHANGE        VALUE 'C'.
               88  SC-ACTION-DELETE        VALUE 'D'.
           05  SC-ID                   PIC 9(9).
           05  SC-VERSION              PIC 9(9).                        LM071999
           05  SC-NAME                 PIC X(100).
           05  SC-LEAD-BANK-ID         PIC 9(9).
           05  SC-BORROWER-ID          PIC 9(9).
           05  SC-MEMBER-COUNT         PIC 9(2) COMP-3.
           05  SC-MEMBER-TABLE OCCURS 25 TIMES.                         EJ060595
               10  SC-MEMBER-INVESTOR-ID PIC 9(9).
      *
       FD  SY-NEW-FILE
           RECORD CONTAINS 455 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SY-LAYOUT.
           COPY SYNSY.
      *
       WORKING-STORAGE SECTION.
      *
           COPY SYNWK.
      *
           COPY SYNSY REPLACING SY-LAYOUT BY WS-SY-OLD.
      *
       77  WS-OLD-EOF                  PIC X       VALUE 'N'.
           88  OLD-EOF                     VALUE 'Y'.
       77  WS-ADD-EOF                  PIC X       VALUE 'N'.
           88  ADD-EOF                     VALUE 'Y'.
       77  WS-CHG-EOF                  PIC X       VALUE 'N'.
           88  CHG-EOF                     VALUE 'Y'.
       77  WS-LAST-SY-ID               PIC 9(9)    COMP VALUE ZERO.
       77  WS-SUB                      PIC 9(2)    COMP VALUE ZERO.
      *
       PROCEDURE DIVISION.
      *
      *----------------------------------------------------------------
      *    MAIN LINE
      *----------------------------------------------------------------
       A010-MAIN-LINE.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * BEGIN SYNSY100 - SYNDICATE MASTER MAINTENANCE'
               UPON CRT AT 0101.
           PERFORM 0100-INITIALIZE.
           PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
               UNTIL OLD-EOF.
           MOVE WS-LAST-SY-ID TO SYNWK-NEXT-SYNDICATE-ID.
           PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
               UNTIL ADD-EOF.
           PERFORM 9000-END-RUN.
           STOP RUN.
      *
       0100-INITIALIZE.
           OPEN INPUT  SY-OLD-FILE
                       SY-ADD-FILE
                       SY-CHG-FILE.
           OPEN OUTPUT SY-NEW-FILE.
           MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR
                        SYNWK-COPY-CTR SYNWK-REJECT-CTR.
           ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
           MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
           MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
           MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
           PERFORM 0200-READ-OLD-MASTER.
           PERFORM 0400-READ-CHG-TRAN.
           PERFORM 0300-READ-ADD-TRAN.
      *
       0200-READ-OLD-MASTER.
           READ SY-OLD-FILE
               AT END MOVE 'Y' TO WS-OLD-EOF.
      *
       0300-READ-ADD-TRAN.
           READ SY-ADD-FILE
               AT END MOVE 'Y' TO WS-ADD-EOF.
      *
       0400-READ-CHG-TRAN.
           READ SY-CHG-FILE
               AT END MOVE 'Y' TO WS-CHG-EOF.
      *
      *----------------------------------------------------------------
      *    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
      *----------------------------------------------------------------
       0500-MATCH-MASTER.
           MOVE SY-OLD-REC TO WS-SY-OLD.
           MOVE sy-id OF WS-SY-OLD TO WS-LAST-SY-ID.
           PERFORM 0650-SKIP-ORPHAN-CHANGE
               UNTIL CHG-EOF OR SC-ID NOT LESS THAN sy-id OF WS-SY-OLD.
           IF (NOT CHG-EOF) AND SC-ID = sy-id OF WS-SY-OLD
               PERFORM 0600-APPLY-CHANGE
           ELSE
               PERFORM 0700-WRITE-OLD-UNCHANGED.
           PERFORM 0200-READ-OLD-MASTER.
       0500-MATCH-MASTER-EXIT.
           EXIT.
      *
       0650-SKIP-ORPHAN-CHANGE.
           DISPLAY 'REJECT - NOT FOUND, SYNDICATE ' SC-ID
               UPON CRT AT 1501.
           ADD 1 TO SYNWK-REJECT-CTR.
           SET SYNWK-RC-NOT-FOUND TO TRUE.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0600-APPLY-CHANGE.
           IF SC-VERSION NOT EQUAL TO sy-version OF WS-SY-OLD           LM071999
               DISPLAY 'REJECT - CONCURRENT CHANGE, SYNDICATE ' SC-ID
                   UPON CRT AT 1601
               ADD 1 TO SYNWK-REJECT-CTR
               SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
               PERFORM 0700-WRITE-OLD-UNCHANGED
           ELSE
               IF SC-ACTION-DELETE
                   ADD 1 TO SYNWK-DEL-CTR
               ELSE
                   MOVE SC-NAME        TO sy-name OF WS-SY-OLD
                   MOVE SC-LEAD-BANK-ID TO sy-lead-bank-id OF WS-SY-OLD
                   MOVE SC-BORROWER-ID TO sy-borrower-id OF WS-SY-OLD
                   MOVE SC-MEMBER-COUNT
                                  TO sy-member-count OF WS-SY-OLD
                   PERFORM 0610-COPY-CHG-MEMBERS
                       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 25     EJ060595
                   MOVE SYNWK-RUN-DATE-10
                             TO sy-updated-date OF WS-SY-OLD
                   ADD 1 TO sy-version OF WS-SY-OLD
                   ADD 1 TO SYNWK-CHG-CTR
                   MOVE WS-SY-OLD TO SY-LAYOUT
                   WRITE SY-LAYOUT.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0610-COPY-CHG-MEMBERS.
           MOVE SC-MEMBER-INVESTOR-ID (WS-SUB)
               TO sy-member-investor-id OF WS-SY-OLD (WS-SUB).
      *
       0700-WRITE-OLD-UNCHANGED.
           MOVE WS-SY-OLD TO SY-LAYOUT.
           WRITE SY-LAYOUT.
           ADD 1 TO SYNWK-COPY-CTR.
      *
      *----------------------------------------------------------------
      *    APPEND NEW SYNDICATES
      *----------------------------------------------------------------
       0800-PROCESS-ADDS.
           ADD 1 TO SYNWK-NEXT-SYNDICATE-ID.
           MOVE SYNWK-NEXT-SYNDICATE-ID TO sy-id OF SY-LAYOUT.
           MOVE SA-NAME                 TO sy-name OF SY-LAYOUT.
           MOVE SA-LEAD-BANK-ID         TO sy-lead-bank-id OF SY-LAYOUT.
           MOVE SA-BORROWER-ID          TO sy-borrower-id OF SY-LAYOUT.
           MOVE SA-MEMBER-COUNT         TO sy-member-count OF SY-LAYOUT.
           PERFORM 0810-COPY-ADD-MEMBERS
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 25.            EJ060595
           MOVE SYNWK-RUN-DATE-10       TO sy-created-date OF SY-LAYOUT.
           MOVE SYNWK-RUN-DATE-10       TO sy-updated-date OF SY-LAYOUT.
           MOVE 1                       TO sy-version OF SY-LAYOUT.
           WRITE SY-LAYOUT.
           ADD 1 TO SYNWK-ADD-CTR.
           PERFORM 0300-READ-ADD-TRAN.
       0800-PROCESS-ADDS-EXIT.
           EXIT.
      *
       0810-COPY-ADD-MEMBERS.
           MOVE SA-MEMBER-INVESTOR-ID (WS-SUB)
               TO sy-member-investor-id OF SY-LAYOUT (WS-SUB).
      *
      *----------------------------------------------------------------
      *    RUN TOTALS AND CLOSE
      *----------------------------------------------------------------
       9000-END-RUN.
           DISPLAY 'SYNSY100 RUN TOTALS' UPON CRT AT 0801.              RT063003
           DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
           DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
           DISPLAY 'DELETED   ' SYNWK-DEL-CTR    UPON CRT AT 1101.      RT063003
           DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1201.      RT063003
           DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1301.      RT063003
           CLOSE SY-OLD-FILE SY-ADD-FILE SY-CHG-FILE SY-NEW-FILE.
