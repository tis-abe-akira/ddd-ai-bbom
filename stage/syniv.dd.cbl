      *---------------------------------------------------------------*
      *  SYNIV   -  INVESTOR MASTER RECORD                            *
      *---------------------------------------------------------------*
      *  1986-09-22  EJ     ORIGINAL LAYOUT                           *
      *  1991-08-11  RTW    ADDED IV-INVESTOR-TYPE 88-LEVELS PER      *
      *                     REPORTING REQUEST, TICKET SL-0098         *
      *---------------------------------------------------------------*
       01  IV-REC.
           05  IV-ID                       PIC 9(9).
           05  IV-NAME                     PIC X(100).
           05  IV-CONTACT-FIELDS.
               10  IV-EMAIL                PIC X(100).
               10  IV-PHONE-NO             PIC X(30).
           05  IV-COMPANY-ID               PIC X(30).
           05  IV-INVESTMENT-CAPACITY      PIC S9(17)V99 COMP-3.
           05  IV-INVESTOR-TYPE            PIC X(20).
               88  IV-TYPE-LEAD-BANK          VALUE 'LEAD_BANK'.
               88  IV-TYPE-BANK               VALUE 'BANK'.
               88  IV-TYPE-INSURANCE          VALUE 'INSURANCE'.
               88  IV-TYPE-FUND               VALUE 'FUND'.
               88  IV-TYPE-CORPORATE          VALUE 'CORPORATE'.
               88  IV-TYPE-INDIVIDUAL         VALUE 'INDIVIDUAL'.
               88  IV-TYPE-GOVERNMENT         VALUE 'GOVERNMENT'.
               88  IV-TYPE-PENSION            VALUE 'PENSION'.
               88  IV-TYPE-SOVEREIGN-FUND     VALUE 'SOVEREIGN_FUND'.
               88  IV-TYPE-CREDIT-UNION       VALUE 'CREDIT_UNION'.
               88  IV-TYPE-OTHER              VALUE 'OTHER'.
           05  IV-IS-ACTIVE                PIC 9(1).
               88  IV-ACTIVE                   VALUE 1.
               88  IV-INACTIVE                 VALUE 0.
           05  IV-CREATED-AT               PIC X(26).
           05  IV-CREATED-AT-R REDEFINES IV-CREATED-AT.
               10  IV-CREATED-DATE         PIC X(10).
               10  FILLER                  PIC X(1).
               10  IV-CREATED-TIME         PIC X(15).
           05  IV-UPDATED-AT               PIC X(26).
           05  IV-VERSION                  PIC 9(9).
           05  FILLER                      PIC X(58).
