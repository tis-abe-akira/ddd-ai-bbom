       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.    SYNIV100.
       AUTHOR.        rtw.
       INSTALLATION.  SYNDICATION DATA CTR.
       DATE-WRITTEN.  09/22/86.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *****************************************************************
      *                                                                *
      *   SYNIV100  -  INVESTOR MASTER MAINTENANCE                     *
      *                                                                *
      *   MATCHES THE CHANGE-TRANSACTION FILE AGAINST THE INVESTOR     *
      *   OLD MASTER (BOTH IN ASCENDING IV-ID SEQUENCE), APPLIES ANY    *
      *   UPDATE OR DELETE, THEN APPENDS NEW INVESTORS OFF THE ADD-     *
      *   TRANSACTION FILE USING THE NEXT-INVESTOR-ID HIGH-WATER MARK.  *
      *   NEW INVESTORS DEFAULT TO ACTIVE UNLESS THE ADD TRANSACTION    *
      *   SAYS OTHERWISE.                                               *
      *                                                                *
      *****************************************************************
      *
      *  CHANGE LOG.
      *  ---------------------------------------------------------
      *  09/22/86  RTW    ORIGINAL PROGRAM.
      *  08/11/91  RTW    ADDED IV-INVESTOR-TYPE EDIT ON THE ADD AND
      *                   CHANGE RECORDS PER REPORTING REQUEST,
      *                   TICKET SL-0098.
      *  08/11/93  DWK    REJECT COUNTER WAS NOT RESET BETWEEN RUNS.
      *  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
      *                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
      *  07/19/99  LMP    ADDED IV-VERSION CHECK - CHANGE TRAN NOW
      *                   REJECTS ON A STALE VERSION, TICKET SL-0201.
      *  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
      *                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
      *  ---------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CONSOLE IS CRT.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT IV-OLD-FILE  ASSIGN TO IV-OLD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT IV-ADD-FILE  ASSIGN TO IV-ADD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT IV-CHG-FILE  ASSIGN TO IV-CHG-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT IV-NEW-FILE  ASSIGN TO IV-NEW-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
       FD  IV-OLD-FILE
           RECORD CONTAINS 419 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS IV-OLD-REC.
       01  IV-OLD-REC                  PIC X(419).
      *
       FD  IV-ADD-FILE
           RECORD CONTAINS 293 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS IA-REC.
       01  IA-REC.
           05  IA-NAME                 PIC X(100).
           05  IA-EMAIL                PIC X(100).
           05  IA-PHONE-NO             PIC X(30).
           05  IA-COMPANY-ID           PIC X(30).
           05  IA-INVESTMENT-CAPACITY  PIC S9(17)V99 COMP-3.
           05  IA-INVESTOR-TYPE        PIC X(20).                       RT081191
           05  IA-IS-ACTIVE            PIC 9(1).
           05  FILLER                  PIC X(2).
      *
       FD  IV-CHG-FILE
           RECORD CONTAINS 310 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS IC-REC.
       01  IC-REC.
           05  IC-ACTION               PIC X.
               88  IC-ACTION-CHANGE        VALUE 'C'.
               88  IC-ACTION-DELETE        VALUE 'D'.
           05  IC-ID                   PIC 9(9).
           05  IC-VERSION              PIC 9(9).                        LM071999
           05  IC-NAME                 PIC X(100).
           05  IC-EMAIL                PIC X(100).
           05  IC-PHONE-NO             PIC X(30).
           05  IC-COMPANY-ID           PIC X(30).
           05  IC-INVESTMENT-CAPACITY  PIC S9(17)V99 COMP-3.
           05  IC-INVESTOR-TYPE        PIC X(20).                       RT081191
           05  IC-IS-ACTIVE            PIC 9(1).
      *
       FD  IV-NEW-FILE
           RECORD CONTAINS 419 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS IV-REC.
           COPY SYNIV.
      *
       WORKING-STORAGE SECTION.
      *
           COPY SYNWK.
      *
           COPY SYNIV REPLACING IV-REC BY WS-IV-OLD.
      *
       77  WS-OLD-EOF                  PIC X       VALUE 'N'.
           88  OLD-EOF                     VALUE 'Y'.
       77  WS-ADD-EOF                  PIC X       VALUE 'N'.
           88  ADD-EOF                     VALUE 'Y'.
       77  WS-CHG-EOF                  PIC X       VALUE 'N'.
           88  CHG-EOF                     VALUE 'Y'.
       77  WS-LAST-IV-ID               PIC 9(9)    COMP VALUE ZERO.
      *
       PROCEDURE DIVISION.
      *
      *----------------------------------------------------------------
      *    MAIN LINE
      *----------------------------------------------------------------
       A010-MAIN-LINE.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * BEGIN SYNIV100 - INVESTOR MASTER MAINTENANCE'
               UPON CRT AT 0101.
           PERFORM 0100-INITIALIZE.
           PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
               UNTIL OLD-EOF.
           MOVE WS-LAST-IV-ID TO SYNWK-NEXT-INVESTOR-ID.
           PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
               UNTIL ADD-EOF.
           PERFORM 9000-END-RUN.
           STOP RUN.
      *
       0100-INITIALIZE.
           OPEN INPUT  IV-OLD-FILE
                       IV-ADD-FILE
                       IV-CHG-FILE.
           OPEN OUTPUT IV-NEW-FILE.
           MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR       DW081193
                        SYNWK-COPY-CTR SYNWK-REJECT-CTR.                DW081193
           ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
           MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
           MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
           MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
           PERFORM 0200-READ-OLD-MASTER.
           PERFORM 0400-READ-CHG-TRAN.
           PERFORM 0300-READ-ADD-TRAN.
      *
       0200-READ-OLD-MASTER.
           READ IV-OLD-FILE
               AT END MOVE 'Y' TO WS-OLD-EOF.
      *
       0300-READ-ADD-TRAN.
           READ IV-ADD-FILE
               AT END MOVE 'Y' TO WS-ADD-EOF.
      *
       0400-READ-CHG-TRAN.
           READ IV-CHG-FILE
               AT END MOVE 'Y' TO WS-CHG-EOF.
      *
      *----------------------------------------------------------------
      *    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
      *----------------------------------------------------------------
       0500-MATCH-MASTER.
           MOVE IV-OLD-REC TO WS-IV-OLD.
           MOVE IV-ID OF WS-IV-OLD TO WS-LAST-IV-ID.
           PERFORM 0650-SKIP-ORPHAN-CHANGE
               UNTIL CHG-EOF OR IC-ID NOT LESS THAN IV-ID OF WS-IV-OLD.
           IF (NOT CHG-EOF) AND IC-ID = IV-ID OF WS-IV-OLD
               PERFORM 0600-APPLY-CHANGE
           ELSE
               PERFORM 0700-WRITE-OLD-UNCHANGED.
           PERFORM 0200-READ-OLD-MASTER.
       0500-MATCH-MASTER-EXIT.
           EXIT.
      *
       0650-SKIP-ORPHAN-CHANGE.
           DISPLAY 'REJECT - NOT FOUND, INVESTOR ' IC-ID
               UPON CRT AT 1501.
           ADD 1 TO SYNWK-REJECT-CTR.
           SET SYNWK-RC-NOT-FOUND TO TRUE.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0600-APPLY-CHANGE.
           IF IC-VERSION NOT EQUAL TO IV-VERSION OF WS-IV-OLD           LM071999
               DISPLAY 'REJECT - CONCURRENT CHANGE, INVESTOR ' IC-ID
                   UPON CRT AT 1601
               ADD 1 TO SYNWK-REJECT-CTR
               SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
               PERFORM 0700-WRITE-OLD-UNCHANGED
           ELSE
               IF IC-ACTION-DELETE
                   ADD 1 TO SYNWK-DEL-CTR
               ELSE
                   MOVE IC-NAME     TO IV-NAME OF WS-IV-OLD
                   MOVE IC-EMAIL    TO IV-EMAIL OF WS-IV-OLD
                   MOVE IC-PHONE-NO TO IV-PHONE-NO OF WS-IV-OLD
                   MOVE IC-COMPANY-ID
                                 TO IV-COMPANY-ID OF WS-IV-OLD
                   MOVE IC-INVESTMENT-CAPACITY
                            TO IV-INVESTMENT-CAPACITY OF WS-IV-OLD
                   MOVE IC-INVESTOR-TYPE                                RT081191
                                 TO IV-INVESTOR-TYPE OF WS-IV-OLD       RT081191
                   MOVE IC-IS-ACTIVE TO IV-IS-ACTIVE OF WS-IV-OLD
                   MOVE SYNWK-RUN-DATE-10
                             TO IV-UPDATED-DATE OF WS-IV-OLD
                   ADD 1 TO IV-VERSION OF WS-IV-OLD
                   ADD 1 TO SYNWK-CHG-CTR
                   MOVE WS-IV-OLD TO IV-REC
                   WRITE IV-REC.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0700-WRITE-OLD-UNCHANGED.
           MOVE WS-IV-OLD TO IV-REC.
           WRITE IV-REC.
           ADD 1 TO SYNWK-COPY-CTR.
      *
      *----------------------------------------------------------------
      *    APPEND NEW INVESTORS
      *----------------------------------------------------------------
       0800-PROCESS-ADDS.
           ADD 1 TO SYNWK-NEXT-INVESTOR-ID.
           MOVE SYNWK-NEXT-INVESTOR-ID TO IV-ID OF IV-REC.
           MOVE IA-NAME                TO IV-NAME OF IV-REC.
           MOVE IA-EMAIL               TO IV-EMAIL OF IV-REC.
           MOVE IA-PHONE-NO            TO IV-PHONE-NO OF IV-REC.
           MOVE IA-COMPANY-ID          TO IV-COMPANY-ID OF IV-REC.
           MOVE IA-INVESTMENT-CAPACITY
                        TO IV-INVESTMENT-CAPACITY OF IV-REC.
           MOVE IA-INVESTOR-TYPE       TO IV-INVESTOR-TYPE OF IV-REC.   RT081191
           IF IA-IS-ACTIVE = ZERO AND IA-IS-ACTIVE NOT NUMERIC
               MOVE 1 TO IV-IS-ACTIVE OF IV-REC
           ELSE
               MOVE IA-IS-ACTIVE TO IV-IS-ACTIVE OF IV-REC.
           MOVE SYNWK-RUN-DATE-10      TO IV-CREATED-DATE OF IV-REC.
           MOVE SYNWK-RUN-DATE-10      TO IV-UPDATED-DATE OF IV-REC.
           MOVE 1                      TO IV-VERSION OF IV-REC.
           WRITE IV-REC.
           ADD 1 TO SYNWK-ADD-CTR.
           PERFORM 0300-READ-ADD-TRAN.
       0800-PROCESS-ADDS-EXIT.
           EXIT.
      *
      *----------------------------------------------------------------
      *    RUN TOTALS AND CLOSE
      *----------------------------------------------------------------
       9000-END-RUN.
           DISPLAY 'SYNIV100 RUN TOTALS' UPON CRT AT 0801.              RT063003
           DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
           DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
           DISPLAY 'DELETED   ' SYNWK-DEL-CTR    UPON CRT AT 1101.      RT063003
           DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1201.      RT063003
           DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1301.      RT063003
           CLOSE IV-OLD-FILE IV-ADD-FILE IV-CHG-FILE IV-NEW-FILE.
