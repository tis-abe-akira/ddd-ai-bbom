      *---------------------------------------------------------------*
      *  SYNBR   -  BORROWER MASTER RECORD                            *
      *---------------------------------------------------------------*
      *  1986-09-15  EJ     ORIGINAL LAYOUT                           *
      *  1991-04-22  RTW    ADDED BR-CREDIT-LIMIT-OVERRIDE 88-LEVELS  *
      *                     PER UNDERWRITING REQUEST, TICKET SL-0188  *
      *---------------------------------------------------------------*
       01  BR-REC.
           05  BR-ID                       PIC 9(9).
           05  BR-NAME                     PIC X(100).
           05  BR-CONTACT-FIELDS.
               10  BR-EMAIL                PIC X(100).
               10  BR-PHONE-NO             PIC X(30).
           05  BR-COMPANY-ID               PIC X(30).
           05  BR-CREDIT-FIELDS.
               10  BR-CREDIT-LIMIT         PIC S9(17)V99 COMP-3.
               10  BR-CREDIT-RATING        PIC X(4).
               10  BR-CREDIT-LIMIT-OVERRIDE PIC 9(1).
                   88  BR-OVERRIDE-YES         VALUE 1.
                   88  BR-OVERRIDE-NO          VALUE 0.
           05  BR-CREATED-AT               PIC X(26).
           05  BR-CREATED-AT-R REDEFINES BR-CREATED-AT.
               10  BR-CREATED-DATE         PIC X(10).
               10  FILLER                  PIC X(1).
               10  BR-CREATED-TIME         PIC X(15).
           05  BR-UPDATED-AT               PIC X(26).
           05  BR-VERSION                  PIC 9(9).
           05  FILLER                      PIC X(60).
