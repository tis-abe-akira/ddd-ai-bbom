      *---------------------------------------------------------------*
      *  SYNDR  -  DRAWDOWN TRANSACTION RECORD, WRITTEN BY SYNDD100   *
      *            WHEN A LOAN IS ORIGINATED AGAINST A FACILITY       *
      *---------------------------------------------------------------*
      *  1987-01-12  EJ     ORIGINAL LAYOUT                           *
      *---------------------------------------------------------------*
       01  DR-REC.
           05  DR-ID                       PIC 9(9).
           05  DR-LOAN-ID                  PIC 9(9).
           05  DR-FACILITY-ID              PIC 9(9).
           05  DR-BORROWER-ID              PIC 9(9).
           05  DR-CURRENCY                 PIC X(3).
           05  DR-PURPOSE                  PIC X(200).
           05  DR-AMOUNT                   PIC S9(17)V99 COMP-3.
           05  DR-TRANSACTION-TYPE         PIC X(30).
               88  DR-TYPE-DRAWDOWN            VALUE 'DRAWDOWN'.
           05  DR-TRANSACTION-DATE         PIC X(10).
           05  DR-TRANSACTION-DATE-R REDEFINES DR-TRANSACTION-DATE.
               10  DR-TRAN-YYYY            PIC X(4).
               10  FILLER                  PIC X(1).
               10  DR-TRAN-MM              PIC X(2).
               10  FILLER                  PIC X(1).
               10  DR-TRAN-DD              PIC X(2).
           05  FILLER                      PIC X(40).
