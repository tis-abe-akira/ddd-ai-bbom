      *---------------------------------------------------------------*
      *  SYNFX  -  FACILITY ADD / CHANGE TRANSACTION RECORD, CARRYING *
      *            THE SHARE-PIE LINES SUPPLIED WITH THE REQUEST      *
      *            (SYNFC100 FX-ADD-FILE / FX-CHG-FILE)                *
      *---------------------------------------------------------------*
      *  1986-10-20  EJ     ORIGINAL LAYOUT - 36-LINE SHARE TABLE TO   *
      *                     MATCH THE FEE-TABLE WIDTH USED ELSEWHERE  *
      *  1999-07-19  RTW    ADDED FX-VERSION FOR CHANGE TRANSACTIONS  *
      *---------------------------------------------------------------*
       01  FX-TRAN-REC.
           05  FX-ACTION                   PIC X.
               88  FX-ACTION-ADD               VALUE 'A'.
               88  FX-ACTION-CHG               VALUE 'C'.
           05  FX-FACILITY-ID               PIC 9(9).
           05  FX-SYNDICATE-ID              PIC 9(9).
           05  FX-COMMITMENT                PIC S9(17)V99 COMP-3.
           05  FX-CURRENCY                  PIC X(3).
           05  FX-START-DATE                PIC X(10).
           05  FX-END-DATE                  PIC X(10).
           05  FX-INTEREST-TERMS            PIC X(200).
           05  FX-VERSION                   PIC 9(9).
           05  FX-SHAREPIE-COUNT            PIC 9(3) COMP-3.
           05  FX-SHAREPIE-TABLE OCCURS 36 TIMES.
               10  FX-SP-INVESTOR-ID        PIC 9(9).
               10  FX-SP-SHARE              PIC S9(1)V9(4) COMP-3.
           05  FILLER                       PIC X(60).
