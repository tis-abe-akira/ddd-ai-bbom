      *---------------------------------------------------------------*
      *  SYNSP  -  SHARE-PIE MASTER RECORD (CHILD OF FACILITY, ONE    *
      *            ROW PER FACILITY-ID / INVESTOR-ID)                 *
      *---------------------------------------------------------------*
      *  1986-10-20  EJ     ORIGINAL LAYOUT                           *
      *---------------------------------------------------------------*
       01  SP-REC.
           05  SP-ID                       PIC 9(9).
           05  SP-FACILITY-ID              PIC 9(9).
           05  SP-INVESTOR-ID              PIC 9(9).
           05  SP-SHARE                    PIC S9(1)V9(4) COMP-3.
           05  SP-CREATED-AT               PIC X(26).
           05  SP-CREATED-AT-R REDEFINES SP-CREATED-AT.
               10  SP-CREATED-DATE         PIC X(10).
               10  FILLER                  PIC X(1).
               10  SP-CREATED-TIME         PIC X(15).
           05  SP-UPDATED-AT               PIC X(26).
           05  FILLER                      PIC X(40).
