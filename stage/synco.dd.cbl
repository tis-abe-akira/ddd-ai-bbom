      *---------------------------------------------------------------*
      *  SYNCO   -  COMPANY MASTER RECORD                             *
      *             COPY'D INTO SYNCO100 (FD) AND BY ANY PROGRAM      *
      *             THAT CARRIES A COMPANY-ID REFERENCE               *
      *---------------------------------------------------------------*
      *  1986-09-15  EJ     ORIGINAL LAYOUT                           *
      *  1991-03-04  RTW    ADDED CO-REG-NO (REGISTRATION NUMBER) -   *
      *                     REQUESTED BY COMPLIANCE, TICKET SL-0142   *
      *  1998-11-09  EJ     Y2K - CO-CREATED-AT / CO-UPDATED-AT NOW   *
      *                     4-DIGIT CENTURY TIMESTAMPS                *
      *---------------------------------------------------------------*
       01  CO-LAYOUT.
           05  co-id                       PIC 9(9).
           05  co-company-name             PIC X(100).
           05  co-reg-no                   PIC X(30).
           05  co-industry-cd              PIC X(20).
           05  co-country-cd               PIC X(20).
           05  co-address                  PIC X(200).
           05  co-created-at               PIC X(26).
           05  co-created-at-r REDEFINES co-created-at.
               10  co-created-date         PIC X(10).
               10  FILLER                  PIC X(1).
               10  co-created-time         PIC X(15).
           05  co-updated-at               PIC X(26).
           05  co-updated-at-r REDEFINES co-updated-at.
               10  co-updated-date         PIC X(10).
               10  FILLER                  PIC X(1).
               10  co-updated-time         PIC X(15).
           05  co-version                  PIC 9(9).
           05  FILLER                      PIC X(75).
