      *---------------------------------------------------------------*
      *  SYNFC  -  FACILITY MASTER RECORD (HEADER ONLY - SEE SYNSP    *
      *            FOR THE SHARE-PIE CHILD LINES AND SYNFI FOR THE    *
      *            POSTED FACILITY-INVESTMENT TRANSACTIONS)           *
      *---------------------------------------------------------------*
      *  1986-10-20  EJ     ORIGINAL LAYOUT - RECORD 1100              *
      *  1989-02-27  EJ     SPLIT FC1100-START-DATE / END-DATE INTO   *
      *                     REDEFINED YY/MM/DD GROUPS FOR THE VALID-  *
      *                     ATION EDIT IN SYNFC100                    *
      *  1999-07-19  LMP    ADDED FC1100-VERSION FOR OPTIMISTIC-LOCK   *
      *                     MAINTENANCE, TICKET SL-0201               *
      *---------------------------------------------------------------*
       01  FC1100-REC.
           05  FC1100-ID                   PIC 9(9).
           05  FC1100-SYNDICATE-ID         PIC 9(9).
           05  FC1100-COMMITMENT           PIC S9(17)V99 COMP-3.
           05  FC1100-CURRENCY             PIC X(3).
           05  FC1100-START-DATE           PIC X(10).
           05  FC1100-START-DATE-R REDEFINES FC1100-START-DATE.
               10  FC1100-START-YYYY       PIC X(4).
               10  FILLER                  PIC X(1).
               10  FC1100-START-MM         PIC X(2).
               10  FILLER                  PIC X(1).
               10  FC1100-START-DD         PIC X(2).
           05  FC1100-END-DATE             PIC X(10).
           05  FC1100-END-DATE-R REDEFINES FC1100-END-DATE.
               10  FC1100-END-YYYY         PIC X(4).
               10  FILLER                  PIC X(1).
               10  FC1100-END-MM           PIC X(2).
               10  FILLER                  PIC X(1).
               10  FC1100-END-DD           PIC X(2).
           05  FC1100-INTEREST-TERMS       PIC X(200).
           05  FC1100-CREATED-AT           PIC X(26).
           05  FC1100-CREATED-AT-R REDEFINES FC1100-CREATED-AT.
               10  FC1100-CREATED-DATE     PIC X(10).
               10  FILLER                  PIC X(1).
               10  FC1100-CREATED-TIME     PIC X(15).
           05  FC1100-UPDATED-AT           PIC X(26).
           05  FC1100-VERSION              PIC 9(9).
           05  FILLER                      PIC X(100).
