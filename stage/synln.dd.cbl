      *---------------------------------------------------------------*
      *  SYNLN  -  LOAN MASTER RECORD                                 *
      *---------------------------------------------------------------*
      *  1987-01-12  EJ     ORIGINAL LAYOUT                           *
      *  1989-02-27  EJ     SPLIT LN-DRAWDOWN-DATE INTO REDEFINED     *
      *                     YY/MM/DD GROUP, SAME AS SYNFC             *
      *  1999-07-19  LMP    ADDED LN-VERSION FOR OPTIMISTIC-LOCK       *
      *                     MAINTENANCE, TICKET SL-0201               *
      *---------------------------------------------------------------*
       01  LN-REC.
           05  LN-ID                       PIC 9(9).
           05  LN-FACILITY-ID              PIC 9(9).
           05  LN-BORROWER-ID              PIC 9(9).
           05  LN-AMOUNT-FIELDS.
               10  LN-PRINCIPAL-AMOUNT     PIC S9(17)V99 COMP-3.
               10  LN-OUTSTANDING-BALANCE  PIC S9(17)V99 COMP-3.
               10  LN-ANNUAL-INTEREST-RATE PIC S9(1)V9(4) COMP-3.
           05  LN-DRAWDOWN-DATE            PIC X(10).
           05  LN-DRAWDOWN-DATE-R REDEFINES LN-DRAWDOWN-DATE.
               10  LN-DRAWDOWN-YYYY        PIC X(4).
               10  FILLER                  PIC X(1).
               10  LN-DRAWDOWN-MM          PIC X(2).
               10  FILLER                  PIC X(1).
               10  LN-DRAWDOWN-DD          PIC X(2).
           05  LN-TERMS-FIELDS.
               10  LN-REPAYMENT-PERIOD-MOS PIC 9(4).
               10  LN-REPAYMENT-CYCLE      PIC X(20).
                   88  LN-CYCLE-MONTHLY        VALUE 'MONTHLY'.
                   88  LN-CYCLE-QUARTERLY      VALUE 'QUARTERLY'.
               10  LN-REPAYMENT-METHOD     PIC X(30).
                   88  LN-METHOD-EQUAL-INSTL   VALUE 'EQUAL_INSTALLMENT'.
                   88  LN-METHOD-BULLET        VALUE 'BULLET'.
           05  LN-CURRENCY                 PIC X(3).
           05  LN-CREATED-AT               PIC X(26).
           05  LN-CREATED-AT-R REDEFINES LN-CREATED-AT.
               10  LN-CREATED-DATE         PIC X(10).
               10  FILLER                  PIC X(1).
               10  LN-CREATED-TIME         PIC X(15).
           05  LN-UPDATED-AT               PIC X(26).
           05  LN-VERSION                  PIC 9(9).
           05  FILLER                      PIC X(90).
