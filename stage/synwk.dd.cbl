      *---------------------------------------------------------------*
      *  SYNWK   -  SYNDICATION LEDGER COMMON WORKING-STORAGE BLOCK   *
      *             COPY'D BY EVERY SYNxx100 MAINTENANCE PROGRAM      *
      *---------------------------------------------------------------*
      *  1986-09-29  EJ     ORIGINAL - RUN-DATE AND NEXT-ID COUNTERS  *
      *  1995-06-05  EJ     ADDED MONEY / SHARE COMPUTE WORK AREAS    *
      *                     FOR THE FACILITY INVESTMENT POSTING CALC  *
      *  1999-07-19  LMP    ADDED WS-REJECT-CTR / WS-RC FOR NOT-FOUND *
      *                     AND CONCURRENT-CHANGE REJECT HANDLING     *
      *  1998-11-09  EJ     Y2K - OUT-YYYYMMDD NOW 4-DIGIT CENTURY    *
      *---------------------------------------------------------------*
       01  SYNWK-RUN-DATE.
           05  SYNWK-RUN-YYYYMMDD.
               10  SYNWK-RUN-YYYY          PIC 9(4).
               10  SYNWK-RUN-MM            PIC 9(2).
               10  SYNWK-RUN-DD            PIC 9(2).
           05  SYNWK-RUN-DATE-R REDEFINES SYNWK-RUN-YYYYMMDD.
               10  SYNWK-RUN-CC            PIC 9(2).
               10  SYNWK-RUN-YY            PIC 9(2).
               10  SYNWK-RUN-MMDD          PIC 9(4).
           05  SYNWK-RUN-DATE-10.
               10  SYNWK-RUN-10-YYYY       PIC 9(4).
               10  FILLER                  PIC X       VALUE '-'.
               10  SYNWK-RUN-10-MM         PIC 9(2).
               10  FILLER                  PIC X       VALUE '-'.
               10  SYNWK-RUN-10-DD         PIC 9(2).
      *
       01  SYNWK-MONEY-AREAS.
           05  SYNWK-COMMITMENT-AMT        PIC S9(17)V99 COMP-3.
           05  SYNWK-SHARE-RATIO           PIC S9(1)V9(4) COMP-3.
           05  SYNWK-INVESTMENT-AMT        PIC S9(17)V99 COMP-3.
           05  SYNWK-SHARE-TOTAL           PIC S9(1)V9(4) COMP-3.
           05  SYNWK-SHARE-TOLERANCE       PIC S9(1)V9(4) COMP-3
                                            VALUE 0.0001.
           05  SYNWK-SHARE-VARIANCE        PIC S9(1)V9(4) COMP-3.
           05  FILLER                      PIC X(1)      USAGE DISPLAY.
      *
       01  SYNWK-ID-COUNTERS COMP.
           05  SYNWK-NEXT-COMPANY-ID       PIC 9(9).
           05  SYNWK-NEXT-BORROWER-ID      PIC 9(9).
           05  SYNWK-NEXT-INVESTOR-ID      PIC 9(9).
           05  SYNWK-NEXT-SYNDICATE-ID     PIC 9(9).
           05  SYNWK-NEXT-FACILITY-ID      PIC 9(9).
           05  SYNWK-NEXT-SHAREPIE-ID      PIC 9(9).
           05  SYNWK-NEXT-INVSTMT-ID       PIC 9(9).
           05  SYNWK-NEXT-LOAN-ID          PIC 9(9).
           05  SYNWK-NEXT-DRAWDOWN-ID      PIC 9(9).
           05  FILLER                      PIC X(1)      USAGE DISPLAY.
      *
       01  SYNWK-RUN-TOTALS COMP-3.
           05  SYNWK-ADD-CTR               PIC 9(7).
           05  SYNWK-CHG-CTR               PIC 9(7).
           05  SYNWK-DEL-CTR               PIC 9(7).
           05  SYNWK-COPY-CTR              PIC 9(7).
           05  SYNWK-REJECT-CTR            PIC 9(7).
           05  FILLER                      PIC X(1)      USAGE DISPLAY.
      *
       01  SYNWK-REJECT-CODE.
           05  SYNWK-RC                    PIC XX.
               88  SYNWK-RC-OK                VALUE 'OK'.
               88  SYNWK-RC-NOT-FOUND         VALUE 'NF'.
               88  SYNWK-RC-CONCURRENT-CHG    VALUE 'CC'.
               88  SYNWK-RC-VALIDATION        VALUE 'VL'.
           05  FILLER                      PIC X(46).
