       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.    SYNCO100.
       AUTHOR.        ej.
       INSTALLATION.  SYNDICATION DATA CTR.
       DATE-WRITTEN.  09/15/86.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *****************************************************************
      *                                                                *
      *   SYNCO100  -  COMPANY MASTER MAINTENANCE                      *
      *                                                                *
      *   MATCHES THE CHANGE-TRANSACTION FILE AGAINST THE COMPANY      *
      *   OLD MASTER (BOTH IN ASCENDING CO-ID SEQUENCE), APPLIES ANY    *
      *   UPDATE OR DELETE, THEN APPENDS NEW COMPANIES OFF THE ADD-     *
      *   TRANSACTION FILE USING THE NEXT-COMPANY-ID HIGH-WATER MARK.   *
      *                                                                *
      *****************************************************************
      *
      *  CHANGE LOG.
      *  ---------------------------------------------------------
      *  09/15/86  EJ     ORIGINAL PROGRAM - REPLACES THE MANUAL
      *                   COMPANY CARD-DECK UPDATE RUN.
      *  04/02/87  EJ     ADDED THE DELETE ACTION (WAS CHANGE ONLY).
      *  03/04/91  RTW    CARRY CO-REG-NO THROUGH ON CHANGE ACTION
      *                   PER COMPLIANCE, TICKET SL-0142.
      *  08/11/93  DWK    REJECT COUNTER WAS NOT RESET BETWEEN RUNS.
      *  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
      *                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
      *  07/19/99  LMP    ADDED CO-VERSION CHECK - CHANGE TRAN NOW
      *                   REJECTS ON A STALE VERSION INSTEAD OF
      *                   BLINDLY OVERLAYING THE MASTER, TICKET
      *                   SL-0201.
      *  02/14/00  LMP    NEW-MASTER WAS NOT CLOSED ON THE NO-INPUT
      *                   ABEND PATH.  CLOSE ADDED TO 9000-END-RUN.
      *  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
      *                   08-12 SO THEY DO NOT OVERLAY THE REJECT
      *                   MESSAGES ON THE OPERATOR SCREEN.
      *  ---------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CONSOLE IS CRT.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CO-OLD-FILE  ASSIGN TO CO-OLD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT CO-ADD-FILE  ASSIGN TO CO-ADD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT CO-CHG-FILE  ASSIGN TO CO-CHG-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT CO-NEW-FILE  ASSIGN TO CO-NEW-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
       FD  CO-OLD-FILE
           RECORD CONTAINS 515 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS CO-OLD-REC.
       01  CO-OLD-REC                  PIC X(515).
      *
       FD  CO-ADD-FILE
           RECORD CONTAINS 420 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS CA-REC.
       01  CA-REC.
           05  CA-COMPANY-NAME         PIC X(100).
           05  CA-REG-NO               PIC X(30).                       RT030491
           05  CA-INDUSTRY-CD          PIC X(20).
           05  CA-COUNTRY-CD           PIC X(20).
           05  CA-ADDRESS              PIC X(200).
           05  FILLER                  PIC X(50).
      *
       FD  CO-CHG-FILE
           RECORD CONTAINS 429 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS CC-REC.
       01  CC-REC.
           05  CC-ACTION               PIC X.
               88  CC-ACTION-CHANGE        VALUE 'C'.                   EJ040287
               88  CC-ACTION-DELETE        VALUE 'D'.                   EJ040287
           05  CC-ID                   PIC 9(9).
           05  CC-VERSION              PIC 9(9).                        LM071999
           05  CC-COMPANY-NAME         PIC X(100).
           05  CC-REG-NO               PIC X(30).                       RT030491
           05  CC-INDUSTRY-CD          PIC X(20).
           05  CC-COUNTRY-CD           PIC X(20).
           05  CC-ADDRESS              PIC X(200).
           05  FILLER                  PIC X(40).
      *
       FD  CO-NEW-FILE
           RECORD CONTAINS 515 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS CO-LAYOUT.
           COPY SYNCO.
      *
       WORKING-STORAGE SECTION.
      *
           COPY SYNWK.
      *
           COPY SYNCO REPLACING CO-LAYOUT BY WS-CO-OLD.
      *
       77  WS-OLD-EOF                  PIC X       VALUE 'N'.
           88  OLD-EOF                     VALUE 'Y'.
       77  WS-ADD-EOF                  PIC X       VALUE 'N'.
           88  ADD-EOF                     VALUE 'Y'.
       77  WS-CHG-EOF                  PIC X       VALUE 'N'.
           88  CHG-EOF                     VALUE 'Y'.
       77  WS-LAST-CO-ID               PIC 9(9)    COMP VALUE ZERO.
      *
       PROCEDURE DIVISION.
      *
      *----------------------------------------------------------------
      *    MAIN LINE
      *----------------------------------------------------------------
       A010-MAIN-LINE.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * BEGIN SYNCO100 - COMPANY MASTER MAINTENANCE'
               UPON CRT AT 0101.
           PERFORM 0100-INITIALIZE.
           PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
               UNTIL OLD-EOF.
           MOVE WS-LAST-CO-ID TO SYNWK-NEXT-COMPANY-ID.
           PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
               UNTIL ADD-EOF.
           PERFORM 9000-END-RUN.
           STOP RUN.
      *
       0100-INITIALIZE.
           OPEN INPUT  CO-OLD-FILE
                       CO-ADD-FILE
                       CO-CHG-FILE.
           OPEN OUTPUT CO-NEW-FILE.
           MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR       DW081193
                        SYNWK-COPY-CTR SYNWK-REJECT-CTR.                DW081193
           ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
           MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
           MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
           MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
           PERFORM 0200-READ-OLD-MASTER.
           PERFORM 0400-READ-CHG-TRAN.
           PERFORM 0300-READ-ADD-TRAN.
      *
       0200-READ-OLD-MASTER.
           READ CO-OLD-FILE
               AT END MOVE 'Y' TO WS-OLD-EOF.
      *
       0300-READ-ADD-TRAN.
           READ CO-ADD-FILE
               AT END MOVE 'Y' TO WS-ADD-EOF.
      *
       0400-READ-CHG-TRAN.
           READ CO-CHG-FILE
               AT END MOVE 'Y' TO WS-CHG-EOF.
      *
      *----------------------------------------------------------------
      *    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
      *----------------------------------------------------------------
       0500-MATCH-MASTER.
           MOVE CO-OLD-REC TO WS-CO-OLD.
           MOVE CO-ID OF WS-CO-OLD TO WS-LAST-CO-ID.
           PERFORM 0650-SKIP-ORPHAN-CHANGE
               UNTIL CHG-EOF OR CC-ID NOT LESS THAN CO-ID OF WS-CO-OLD.
           IF (NOT CHG-EOF) AND CC-ID = CO-ID OF WS-CO-OLD
               PERFORM 0600-APPLY-CHANGE
           ELSE
               PERFORM 0700-WRITE-OLD-UNCHANGED.
           PERFORM 0200-READ-OLD-MASTER.
       0500-MATCH-MASTER-EXIT.
           EXIT.
      *
       0650-SKIP-ORPHAN-CHANGE.
           DISPLAY 'REJECT - NOT FOUND, COMPANY ' CC-ID
               UPON CRT AT 1501.
           ADD 1 TO SYNWK-REJECT-CTR.
           SET SYNWK-RC-NOT-FOUND TO TRUE.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0600-APPLY-CHANGE.
           IF CC-VERSION NOT EQUAL TO CO-VERSION OF WS-CO-OLD           LM071999
               DISPLAY 'REJECT - CONCURRENT CHANGE, COMPANY ' CC-ID
                   UPON CRT AT 1601
               ADD 1 TO SYNWK-REJECT-CTR
               SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
               PERFORM 0700-WRITE-OLD-UNCHANGED
           ELSE
               IF CC-ACTION-DELETE                                      EJ040287
                   ADD 1 TO SYNWK-DEL-CTR                               EJ040287
               ELSE
                   MOVE CC-COMPANY-NAME TO co-company-name OF WS-CO-OLD
                   MOVE CC-REG-NO       TO co-reg-no OF WS-CO-OLD       RT030491
                   MOVE CC-INDUSTRY-CD  TO co-industry-cd OF WS-CO-OLD
                   MOVE CC-COUNTRY-CD   TO co-country-cd OF WS-CO-OLD
                   MOVE CC-ADDRESS      TO co-address OF WS-CO-OLD
                   MOVE SYNWK-RUN-DATE-10 TO co-updated-date OF WS-CO-OLD
                   ADD 1 TO co-version OF WS-CO-OLD
                   ADD 1 TO SYNWK-CHG-CTR
                   MOVE WS-CO-OLD TO CO-LAYOUT
                   WRITE CO-LAYOUT.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0700-WRITE-OLD-UNCHANGED.
           MOVE WS-CO-OLD TO CO-LAYOUT.
           WRITE CO-LAYOUT.
           ADD 1 TO SYNWK-COPY-CTR.
      *
      *----------------------------------------------------------------
      *    APPEND NEW COMPANIES
      *----------------------------------------------------------------
       0800-PROCESS-ADDS.
           ADD 1 TO SYNWK-NEXT-COMPANY-ID.
           MOVE SYNWK-NEXT-COMPANY-ID TO co-id OF CO-LAYOUT.
           MOVE CA-COMPANY-NAME       TO co-company-name OF CO-LAYOUT.
           MOVE CA-REG-NO             TO co-reg-no OF CO-LAYOUT.        RT030491
           MOVE CA-INDUSTRY-CD        TO co-industry-cd OF CO-LAYOUT.
           MOVE CA-COUNTRY-CD         TO co-country-cd OF CO-LAYOUT.
           MOVE CA-ADDRESS            TO co-address OF CO-LAYOUT.
           MOVE SYNWK-RUN-DATE-10     TO co-created-date OF CO-LAYOUT.
           MOVE SYNWK-RUN-DATE-10     TO co-updated-date OF CO-LAYOUT.
           MOVE 1                     TO co-version OF CO-LAYOUT.
           WRITE CO-LAYOUT.
           ADD 1 TO SYNWK-ADD-CTR.
           PERFORM 0300-READ-ADD-TRAN.
       0800-PROCESS-ADDS-EXIT.
           EXIT.
      *
      *----------------------------------------------------------------
      *    RUN TOTALS AND CLOSE
      *----------------------------------------------------------------
       9000-END-RUN.
           DISPLAY 'SYNCO100 RUN TOTALS' UPON CRT AT 0801.              RT063003
           DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
           DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
           DISPLAY 'DELETED   ' SYNWK-DEL-CTR    UPON CRT AT 1101.      EJ040287
           DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1201.
           DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1301.      RT063003
           CLOSE CO-OLD-FILE CO-ADD-FILE CO-CHG-FILE CO-NEW-FILE.       LM021400
