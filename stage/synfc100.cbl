       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.    SYNFC100.
       AUTHOR.        dwk.
       INSTALLATION.  SYNDICATION DATA CTR.
       DATE-WRITTEN.  10/20/86.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *****************************************************************
      *                                                                *
      *   SYNFC100  -  FACILITY MAINTENANCE AND INVESTMENT POSTING     *
      *                                                                *
      *   MATCHES THE FACILITY CHANGE-TRANSACTION FILE AGAINST THE     *
      *   FACILITY OLD MASTER (BOTH ASCENDING FC-ID), VALIDATES EACH    *
      *   ADD OR CHANGE, THEN REPLACES THE SHARE-PIE CHILD LINES AND    *
      *   POSTS ONE FACILITY-INVESTMENT TRANSACTION PER SHARE-PIE      *
      *   LINE (COMMITMENT TIMES SHARE, ROUNDED HALF-UP TO THE CENT).   *
      *   A FACILITY THAT IS NOT TOUCHED THIS RUN HAS ITS HEADER AND    *
      *   ITS CHILD LINES COPIED FORWARD UNCHANGED.                     *
      *                                                                *
      *****************************************************************
      *
      *  CHANGE LOG.
      *  ---------------------------------------------------------
      *  10/20/86  DWK    ORIGINAL PROGRAM.
      *  02/27/89  DWK    SPLIT FC1100-START-DATE / END-DATE INTO
      *                   REDEFINED YY/MM/DD GROUPS TO SUPPORT THE
      *                   DATE-ORDER EDIT BELOW.
      *  06/05/95  EJ     POSTING AMOUNT NOW COMPUTED PER SHARE-PIE
      *                   LINE INSTEAD OF A SINGLE FACILITY TOTAL, PER
      *                   LOAN OPS REQUEST - SUPPORTS PARTIAL TAKE-
      *                   DOWNS BY INDIVIDUAL SYNDICATE MEMBERS.
      *  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
      *                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
      *  07/19/99  LMP    ADDED FC1100-VERSION CHECK - CHANGE TRAN NOW
      *                   REJECTS ON A STALE VERSION, TICKET SL-0201.
      *  07/19/99  LMP    SHARE-PIE TOTAL EDIT ADDED - A FACILITY WHOSE
      *                   SHARE LINES DO NOT FOOT TO 100% (WITHIN A
      *                   FOUR-PLACE ROUNDING TOLERANCE) IS REJECTED
      *                   BEFORE ANY RECORD IS WRITTEN.
      *  03/02/01  LMP    SYNDICATE LOOKUP TABLE RAISED FROM 200 TO
      *                   500 ENTRIES - RAN OUT OF ROOM ON THE MARCH
      *                   RUN.
      *  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
      *                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
      *  ---------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CONSOLE IS CRT.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT FC-OLD-FILE  ASSIGN TO FC-OLD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT FX-ADD-FILE  ASSIGN TO FX-ADD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT FX-CHG-FILE  ASSIGN TO FX-CHG-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT FC-NEW-FILE  ASSIGN TO FC-NEW-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SY-LOOKUP-FILE ASSIGN TO SY-LOOKUP-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SP-OLD-FILE  ASSIGN TO SP-OLD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SP-NEW-FILE  ASSIGN TO SP-NEW-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT FI-OLD-FILE  ASSIGN TO FI-OLD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT FI-NEW-FILE  ASSIGN TO FI-NEW-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
       FD  FC-OLD-FILE
           RECORD CONTAINS 412 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS FC-OLD-REC.
       01  FC-OLD-REC                  PIC X(412).
      *
       FD  FX-ADD-FILE
           RECORD CONTAINS 755 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS FX-ADD-REC.
           COPY SYNFX REPLACING FX-TRAN-REC BY FX-ADD-REC.
      *
       FD  FX-CHG-FILE
           RECORD CONTAINS 755 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS FX-CHG-REC.
           COPY SYNFX REPLACING FX-TRAN-REC BY FX-CHG-REC.
      *
       FD  FC-NEW-FILE
           RECORD CONTAINS 412 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS FC1100-REC.
           COPY SYNFC.
      *
       FD  SY-LOOKUP-FILE
           RECORD CONTAINS 455 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SY-LOOKUP-REC.
       01  SY-LOOKUP-REC               PIC X(455).
      *
       FD  SP-OLD-FILE
           RECORD CONTAINS 122 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SP-OLD-REC.
       01  SP-OLD-REC                  PIC X(122).
      *
       FD  SP-NEW-FILE
           RECORD CONTAINS 122 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SP-REC.
           COPY SYNSP.
      *
       FD  FI-OLD-FILE
           RECORD CONTAINS 126 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS FI-OLD-REC.
       01  FI-OLD-REC                  PIC X(126).
      *
       FD  FI-NEW-FILE
           RECORD CONTAINS 126 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS fi-rec.
           COPY SYNFI.
      *
       WORKING-STORAGE SECTION.
      *
           COPY SYNWK.
      *
           COPY SYNFC REPLACING FC1100-REC BY WS-FC-OLD.
      *
           COPY SYNFX REPLACING FX-TRAN-REC BY WS-FX-PENDING.
      *
           COPY SYNSY REPLACING SY-LAYOUT BY WS-SY-LOOKUP.
      *
           COPY SYNSP REPLACING SP-REC BY WS-SP-OLD.
      *
           COPY SYNFI REPLACING fi-rec BY WS-FI-OLD.
      *
       01  WS-SYN-TABLE.
           05  WS-SYN-ENTRY OCCURS 500 TIMES.                           LM030201
               10  WS-SYN-ID            PIC 9(9).
               10  WS-SYN-BORROWER-ID   PIC 9(9).
           05  FILLER                  PIC X(1).
      *
       77  WS-OLD-EOF                  PIC X       VALUE 'N'.
           88  OLD-EOF                     VALUE 'Y'.
       77  WS-ADD-EOF                  PIC X       VALUE 'N'.
           88  ADD-EOF                     VALUE 'Y'.
       77  WS-CHG-EOF                  PIC X       VALUE 'N'.
           88  CHG-EOF                     VALUE 'Y'.
       77  WS-SY-EOF                   PIC X       VALUE 'N'.
           88  SY-EOF                      VALUE 'Y'.
       77  WS-SP-OLD-EOF               PIC X       VALUE 'N'.
           88  SP-OLD-EOF                  VALUE 'Y'.
       77  WS-FI-OLD-EOF               PIC X       VALUE 'N'.
           88  FI-OLD-EOF                  VALUE 'Y'.
       77  WS-VALID-SW                 PIC X       VALUE 'Y'.
           88  VALIDATION-OK               VALUE 'Y'.
           88  VALIDATION-FAILED           VALUE 'N'.
       77  WS-SYN-FOUND-SW             PIC X       VALUE 'N'.
           88  SYNDICATE-FOUND             VALUE 'Y'.
      *
       77  WS-LAST-FC-ID               PIC 9(9)    COMP VALUE ZERO.
       77  WS-CURRENT-FC-ID            PIC 9(9)    COMP VALUE ZERO.
       77  WS-SYN-COUNT                PIC 9(4)    COMP VALUE ZERO.
       77  WS-SYN-SUB                  PIC 9(4)    COMP VALUE ZERO.
       77  WS-SP-SUB                   PIC 9(3)    COMP VALUE ZERO.
      *
       77  WS-CURRENT-BORROWER-ID      PIC 9(9)    VALUE ZERO.
      *
       PROCEDURE DIVISION.
      *
      *----------------------------------------------------------------
      *    MAIN LINE
      *----------------------------------------------------------------
       A010-MAIN-LINE.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * BEGIN SYNFC100 - FACILITY MAINTENANCE'
               UPON CRT AT 0101.
           PERFORM 0100-INITIALIZE.
           PERFORM 0150-LOAD-SYNDICATE-TABLE THRU 0150-EXIT
               UNTIL SY-EOF.
           PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
               UNTIL OLD-EOF.
           MOVE WS-LAST-FC-ID TO SYNWK-NEXT-FACILITY-ID.
           PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
               UNTIL ADD-EOF.
           PERFORM 9000-END-RUN.
           STOP RUN.
      *
       0100-INITIALIZE.
           OPEN INPUT  FC-OLD-FILE FX-ADD-FILE FX-CHG-FILE
                       SY-LOOKUP-FILE SP-OLD-FILE FI-OLD-FILE.
           OPEN OUTPUT FC-NEW-FILE SP-NEW-FILE FI-NEW-FILE.
           MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR
                        SYNWK-COPY-CTR SYNWK-REJECT-CTR.
           ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
           MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
           MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
           MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
           PERFORM 0200-READ-OLD-MASTER.
           PERFORM 0400-READ-CHG-TRAN.
           PERFORM 0300-READ-ADD-TRAN.
           PERFORM 0160-READ-SYNDICATE.
           PERFORM 0210-READ-SP-OLD.
           PERFORM 0220-READ-FI-OLD.
      *
       0150-LOAD-SYNDICATE-TABLE.
           ADD 1 TO WS-SYN-COUNT.
           MOVE SY-LOOKUP-REC TO WS-SY-LOOKUP.
           MOVE sy-id OF WS-SY-LOOKUP
               TO WS-SYN-ID (WS-SYN-COUNT).
           MOVE sy-borrower-id OF WS-SY-LOOKUP
               TO WS-SYN-BORROWER-ID (WS-SYN-COUNT).
           PERFORM 0160-READ-SYNDICATE.
       0150-EXIT.
           EXIT.
      *
       0160-READ-SYNDICATE.
           READ SY-LOOKUP-FILE
               AT END MOVE 'Y' TO WS-SY-EOF.
      *
       0200-READ-OLD-MASTER.
           READ FC-OLD-FILE
               AT END MOVE 'Y' TO WS-OLD-EOF.
      *
       0210-READ-SP-OLD.
           READ SP-OLD-FILE
               AT END MOVE 'Y' TO WS-SP-OLD-EOF.
      *
       0220-READ-FI-OLD.
           READ FI-OLD-FILE
               AT END MOVE 'Y' TO WS-FI-OLD-EOF.
      *
       0300-READ-ADD-TRAN.
           READ FX-ADD-FILE
               AT END MOVE 'Y' TO WS-ADD-EOF.
      *
       0400-READ-CHG-TRAN.
           READ FX-CHG-FILE
               AT END MOVE 'Y' TO WS-CHG-EOF.
      *
      *----------------------------------------------------------------
      *    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
      *----------------------------------------------------------------
       0500-MATCH-MASTER.
           MOVE FC-OLD-REC TO WS-FC-OLD.
           MOVE FC1100-ID OF WS-FC-OLD TO WS-LAST-FC-ID.
           MOVE FC1100-ID OF WS-FC-OLD TO WS-CURRENT-FC-ID.
           PERFORM 0650-SKIP-ORPHAN-CHANGE
               UNTIL CHG-EOF
               OR FX-FACILITY-ID OF FX-CHG-REC
                    NOT LESS THAN FC1100-ID OF WS-FC-OLD.
           IF (NOT CHG-EOF)
              AND FX-FACILITY-ID OF FX-CHG-REC = FC1100-ID OF WS-FC-OLD
               PERFORM 0600-APPLY-CHANGE
           ELSE
               PERFORM 0700-WRITE-OLD-UNCHANGED
               PERFORM 3100-COPY-CHILDREN-UNCHANGED.
           PERFORM 0200-READ-OLD-MASTER.
       0500-MATCH-MASTER-EXIT.
           EXIT.
      *
       0650-SKIP-ORPHAN-CHANGE.
           DISPLAY 'REJECT - NOT FOUND, FACILITY '
               FX-FACILITY-ID OF FX-CHG-REC UPON CRT AT 1501.
           ADD 1 TO SYNWK-REJECT-CTR.
           SET SYNWK-RC-NOT-FOUND TO TRUE.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0600-APPLY-CHANGE.
           MOVE FX-CHG-REC TO WS-FX-PENDING.
           PERFORM 2000-VALIDATE-FACILITY THRU 2000-EXIT.
           IF VALIDATION-FAILED
               DISPLAY 'REJECT - VALIDATION, FACILITY '
                   FX-FACILITY-ID OF WS-FX-PENDING UPON CRT AT 1701
               ADD 1 TO SYNWK-REJECT-CTR
               SET SYNWK-RC-VALIDATION TO TRUE
               PERFORM 0700-WRITE-OLD-UNCHANGED
               PERFORM 3100-COPY-CHILDREN-UNCHANGED
           ELSE
           IF FX-VERSION OF WS-FX-PENDING                               LM071999
                       NOT EQUAL TO FC1100-VERSION OF WS-FC-OLD         LM071999
               DISPLAY 'REJECT - CONCURRENT CHANGE, FACILITY '
                   FX-FACILITY-ID OF WS-FX-PENDING UPON CRT AT 1601
               ADD 1 TO SYNWK-REJECT-CTR
               SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
               PERFORM 0700-WRITE-OLD-UNCHANGED
               PERFORM 3100-COPY-CHILDREN-UNCHANGED
           ELSE
               PERFORM 2300-FIND-SYNDICATE THRU 2300-EXIT
               IF NOT SYNDICATE-FOUND
                   DISPLAY 'REJECT - SYNDICATE NOT FOUND, FACILITY '
                       FX-FACILITY-ID OF WS-FX-PENDING UPON CRT AT 1801
                   ADD 1 TO SYNWK-REJECT-CTR
                   SET SYNWK-RC-NOT-FOUND TO TRUE
                   PERFORM 0700-WRITE-OLD-UNCHANGED
                   PERFORM 3100-COPY-CHILDREN-UNCHANGED
               ELSE
                   PERFORM 2400-UPDATE-HEADER-FROM-TRAN
                   ADD 1 TO FC1100-VERSION OF WS-FC-OLD
                   MOVE WS-FC-OLD TO FC1100-REC
                   WRITE FC1100-REC
                   ADD 1 TO SYNWK-CHG-CTR
                   PERFORM 3200-REPLACE-CHILDREN.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0700-WRITE-OLD-UNCHANGED.
           MOVE WS-FC-OLD TO FC1100-REC.
           WRITE FC1100-REC.
           ADD 1 TO SYNWK-COPY-CTR.
      *
      *----------------------------------------------------------------
      *    FACILITY VALIDATION  (SPEC - FACILITY VALIDATOR RULES)
      *----------------------------------------------------------------
       2000-VALIDATE-FACILITY.
           SET VALIDATION-OK TO TRUE.
           IF FX-SYNDICATE-ID OF WS-FX-PENDING = ZERO
               SET VALIDATION-FAILED TO TRUE.
           IF FX-COMMITMENT OF WS-FX-PENDING NOT GREATER THAN ZERO
               SET VALIDATION-FAILED TO TRUE.
           IF FX-CURRENCY OF WS-FX-PENDING = SPACES
               SET VALIDATION-FAILED TO TRUE.
           IF FX-START-DATE OF WS-FX-PENDING = SPACES
               SET VALIDATION-FAILED TO TRUE.
           IF FX-END-DATE OF WS-FX-PENDING = SPACES
              OR FX-END-DATE OF WS-FX-PENDING                           DW022789
                   < FX-START-DATE OF WS-FX-PENDING                     DW022789
               SET VALIDATION-FAILED TO TRUE.
           IF FX-SHAREPIE-COUNT OF WS-FX-PENDING = ZERO
              OR FX-SHAREPIE-COUNT OF WS-FX-PENDING > 36
               SET VALIDATION-FAILED TO TRUE
           ELSE
               PERFORM 2200-SUM-SHARES THRU 2200-EXIT.
           IF FX-ACTION-CHG OF WS-FX-PENDING
              AND FX-VERSION OF WS-FX-PENDING = ZERO                    LM071999
               SET VALIDATION-FAILED TO TRUE.
       2000-EXIT.
           EXIT.
      *
       2200-SUM-SHARES.                                                 LM071999
           MOVE ZERO TO SYNWK-SHARE-TOTAL.
           PERFORM 2250-ADD-ONE-SHARE
               VARYING WS-SP-SUB FROM 1 BY 1
               UNTIL WS-SP-SUB > FX-SHAREPIE-COUNT OF WS-FX-PENDING.
           COMPUTE SYNWK-SHARE-VARIANCE                                 LM071999
               = SYNWK-SHARE-TOTAL - 1.0000.                            LM071999
           IF SYNWK-SHARE-VARIANCE < ZERO
               COMPUTE SYNWK-SHARE-VARIANCE                             LM071999
                   = SYNWK-SHARE-VARIANCE * -1.
           IF SYNWK-SHARE-VARIANCE > SYNWK-SHARE-TOLERANCE              LM071999
               SET VALIDATION-FAILED TO TRUE.
       2200-EXIT.
           EXIT.
      *
       2250-ADD-ONE-SHARE.
           ADD FX-SP-SHARE OF WS-FX-PENDING (WS-SP-SUB)
               TO SYNWK-SHARE-TOTAL.
      *
      *----------------------------------------------------------------
      *    SYNDICATE / BORROWER LOOKUP
      *----------------------------------------------------------------
       2300-FIND-SYNDICATE.
           MOVE 'N' TO WS-SYN-FOUND-SW.
           MOVE ZERO TO WS-CURRENT-BORROWER-ID.
           PERFORM 2350-SCAN-ONE-ENTRY
               VARYING WS-SYN-SUB FROM 1 BY 1
               UNTIL WS-SYN-SUB > WS-SYN-COUNT
               OR SYNDICATE-FOUND.
       2300-EXIT.
           EXIT.
      *
       2350-SCAN-ONE-ENTRY.
           IF WS-SYN-ID (WS-SYN-SUB)
                   = FX-SYNDICATE-ID OF WS-FX-PENDING
               MOVE WS-SYN-BORROWER-ID (WS-SYN-SUB)
                   TO WS-CURRENT-BORROWER-ID
               MOVE 'Y' TO WS-SYN-FOUND-SW.
      *
      *----------------------------------------------------------------
      *    OVERLAY THE FACILITY HEADER WITH THE TRANSACTION VALUES
      *----------------------------------------------------------------
       2400-UPDATE-HEADER-FROM-TRAN.
           MOVE FX-SYNDICATE-ID OF WS-FX-PENDING
               TO FC1100-SYNDICATE-ID OF WS-FC-OLD.
           MOVE FX-COMMITMENT OF WS-FX-PENDING
               TO FC1100-COMMITMENT OF WS-FC-OLD.
           MOVE FX-CURRENCY OF WS-FX-PENDING
               TO FC1100-CURRENCY OF WS-FC-OLD.
           MOVE FX-START-DATE OF WS-FX-PENDING
               TO FC1100-START-DATE OF WS-FC-OLD.
           MOVE FX-END-DATE OF WS-FX-PENDING
               TO FC1100-END-DATE OF WS-FC-OLD.
           MOVE FX-INTEREST-TERMS OF WS-FX-PENDING
               TO FC1100-INTEREST-TERMS OF WS-FC-OLD.
           MOVE SYNWK-RUN-DATE-10
               TO FC1100-UPDATED-AT OF WS-FC-OLD.
      *
      *----------------------------------------------------------------
      *    CHILD FILE HANDLING - SHARE-PIE AND FACILITY-INVESTMENT
      *----------------------------------------------------------------
       3100-COPY-CHILDREN-UNCHANGED.
           PERFORM 3110-COPY-ONE-SP-CHILD
               UNTIL SP-OLD-EOF
               OR SP-FACILITY-ID OF WS-SP-OLD NOT EQUAL WS-CURRENT-FC-ID.
           PERFORM 3120-COPY-ONE-FI-CHILD
               UNTIL FI-OLD-EOF
               OR fi-facility-id OF WS-FI-OLD NOT EQUAL WS-CURRENT-FC-ID.
      *
       3110-COPY-ONE-SP-CHILD.
           MOVE WS-SP-OLD TO SP-REC.
           WRITE SP-REC.
           PERFORM 0210-READ-SP-OLD.
           IF NOT SP-OLD-EOF
               MOVE SP-OLD-REC TO WS-SP-OLD.
      *
       3120-COPY-ONE-FI-CHILD.
           MOVE WS-FI-OLD TO fi-rec.
           WRITE fi-rec.
           PERFORM 0220-READ-FI-OLD.
           IF NOT FI-OLD-EOF
               MOVE FI-OLD-REC TO WS-FI-OLD.
      *
       3200-REPLACE-CHILDREN.
           PERFORM 3210-DISCARD-ONE-SP-CHILD
               UNTIL SP-OLD-EOF
               OR SP-FACILITY-ID OF WS-SP-OLD NOT EQUAL WS-CURRENT-FC-ID.
           PERFORM 3220-DISCARD-ONE-FI-CHILD
               UNTIL FI-OLD-EOF
               OR fi-facility-id OF WS-FI-OLD NOT EQUAL WS-CURRENT-FC-ID.
           PERFORM 4200-POST-ONE-SHAREPIE                               EJ060595
               VARYING WS-SP-SUB FROM 1 BY 1
               UNTIL WS-SP-SUB > FX-SHAREPIE-COUNT OF WS-FX-PENDING.
      *
       3210-DISCARD-ONE-SP-CHILD.
           PERFORM 0210-READ-SP-OLD.
           IF NOT SP-OLD-EOF
               MOVE SP-OLD-REC TO WS-SP-OLD.
      *
       3220-DISCARD-ONE-FI-CHILD.
           PERFORM 0220-READ-FI-OLD.
           IF NOT FI-OLD-EOF
               MOVE FI-OLD-REC TO WS-FI-OLD.
      *
      *----------------------------------------------------------------
      *    POST ONE SHARE-PIE LINE AND ITS FACILITY-INVESTMENT
      *----------------------------------------------------------------
       4200-POST-ONE-SHAREPIE.
           ADD 1 TO SYNWK-NEXT-SHAREPIE-ID.
           MOVE SYNWK-NEXT-SHAREPIE-ID  TO SP-ID.
           MOVE WS-CURRENT-FC-ID        TO SP-FACILITY-ID.
           MOVE FX-SP-INVESTOR-ID OF WS-FX-PENDING (WS-SP-SUB)
                                         TO SP-INVESTOR-ID.
           MOVE FX-SP-SHARE OF WS-FX-PENDING (WS-SP-SUB)
                                         TO SP-SHARE.
           MOVE SYNWK-RUN-DATE-10       TO SP-CREATED-DATE.
           MOVE SYNWK-RUN-DATE-10       TO SP-UPDATED-AT.
           WRITE SP-REC.
      *
           COMPUTE SYNWK-INVESTMENT-AMT ROUNDED                         EJ060595
               = FX-COMMITMENT OF WS-FX-PENDING                         EJ060595
               * FX-SP-SHARE OF WS-FX-PENDING (WS-SP-SUB).              EJ060595
      *
           ADD 1 TO SYNWK-NEXT-INVSTMT-ID.
           MOVE SYNWK-NEXT-INVSTMT-ID    TO fi-id.
           MOVE WS-CURRENT-FC-ID         TO fi-facility-id.
           MOVE FX-SP-INVESTOR-ID OF WS-FX-PENDING (WS-SP-SUB)
                                          TO fi-investor-id.
           MOVE WS-CURRENT-BORROWER-ID   TO fi-borrower-id.
           MOVE SYNWK-INVESTMENT-AMT     TO fi-amount.
           SET fi-type-facility-invstmt  TO TRUE.
           MOVE SYNWK-RUN-DATE-10        TO fi-transaction-date.
           WRITE fi-rec.
      *
      *----------------------------------------------------------------
      *    APPEND NEW FACILITIES
      *----------------------------------------------------------------
       0800-PROCESS-ADDS.
           MOVE FX-ADD-REC TO WS-FX-PENDING.
           PERFORM 2000-VALIDATE-FACILITY THRU 2000-EXIT.
           IF VALIDATION-FAILED
               DISPLAY 'REJECT - VALIDATION ON ADD FACILITY'
                   UPON CRT AT 1901
               ADD 1 TO SYNWK-REJECT-CTR
               SET SYNWK-RC-VALIDATION TO TRUE
           ELSE
               PERFORM 2300-FIND-SYNDICATE THRU 2300-EXIT
               IF NOT SYNDICATE-FOUND
                   DISPLAY 'REJECT - SYNDICATE NOT FOUND ON ADD'
                       UPON CRT AT 1902
                   ADD 1 TO SYNWK-REJECT-CTR
                   SET SYNWK-RC-NOT-FOUND TO TRUE
               ELSE
                   ADD 1 TO SYNWK-NEXT-FACILITY-ID
                   MOVE SYNWK-NEXT-FACILITY-ID TO WS-CURRENT-FC-ID
                   PERFORM 2500-BUILD-NEW-HEADER
                   WRITE FC1100-REC
                   ADD 1 TO SYNWK-ADD-CTR
                   PERFORM 4200-POST-ONE-SHAREPIE                       EJ060595
                       VARYING WS-SP-SUB FROM 1 BY 1
                       UNTIL WS-SP-SUB
                           > FX-SHAREPIE-COUNT OF WS-FX-PENDING.
           PERFORM 0300-READ-ADD-TRAN.
       0800-PROCESS-ADDS-EXIT.
           EXIT.
      *
       2500-BUILD-NEW-HEADER.
           MOVE WS-CURRENT-FC-ID TO FC1100-ID.
           MOVE FX-SYNDICATE-ID OF WS-FX-PENDING
               TO FC1100-SYNDICATE-ID.
           MOVE FX-COMMITMENT OF WS-FX-PENDING TO FC1100-COMMITMENT.
           MOVE FX-CURRENCY OF WS-FX-PENDING TO FC1100-CURRENCY.
           MOVE FX-START-DATE OF WS-FX-PENDING TO FC1100-START-DATE.
           MOVE FX-END-DATE OF WS-FX-PENDING TO FC1100-END-DATE.
           MOVE FX-INTEREST-TERMS OF WS-FX-PENDING
               TO FC1100-INTEREST-TERMS.
           MOVE SYNWK-RUN-DATE-10 TO FC1100-CREATED-DATE.
           MOVE SYNWK-RUN-DATE-10 TO FC1100-UPDATED-AT.
           MOVE 1 TO FC1100-VERSION.
      *
      *----------------------------------------------------------------
      *    RUN TOTALS AND CLOSE
      *----------------------------------------------------------------
       9000-END-RUN.
           DISPLAY 'SYNFC100 RUN TOTALS' UPON CRT AT 0801.              RT063003
           DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
           DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
           DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1101.      RT063003
           DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1201.      RT063003
           CLOSE FC-OLD-FILE FX-ADD-FILE FX-CHG-FILE FC-NEW-FILE
                 SY-LOOKUP-FILE SP-OLD-FILE SP-NEW-FILE
                 FI-OLD-FILE FI-NEW-FILE.
