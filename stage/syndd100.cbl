       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.    SYNDD100.
       AUTHOR.        rtw.
       INSTALLATION.  SYNDICATION DATA CTR.
       DATE-WRITTEN.  01/12/87.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *****************************************************************
      *                                                                *
      *   SYNDD100  -  DRAWDOWN / LOAN ORIGINATION                     *
      *                                                                *
      *   ONE PASS, APPEND-ONLY.  EACH DRAWDOWN REQUEST PRODUCES A     *
      *   NEW LOAN RECORD (PRINCIPAL AND OUTSTANDING BALANCE BOTH SET  *
      *   TO THE REQUESTED AMOUNT) AND A DRAWDOWN TRANSACTION RECORD   *
      *   REFERENCING THE NEW LOAN-ID.  THERE IS NO CHANGE OR DELETE   *
      *   SIDE TO THIS RUN - A LOAN, ONCE DRAWN, IS MAINTAINED BY THE  *
      *   REPAYMENT SYSTEM, NOT BY THIS PROGRAM.                       *
      *                                                                *
      *****************************************************************
      *
      *  CHANGE LOG.
      *  ---------------------------------------------------------
      *  01/12/87  RTW    ORIGINAL PROGRAM.
      *  02/27/89  RTW    SPLIT LN-DRAWDOWN-DATE INTO A REDEFINED
      *                   YY/MM/DD GROUP, SAME AS THE FACILITY DATES.
      *  11/09/98  EJ     Y2K - WS-TODAY NOW CARRIES A 4-DIGIT
      *                   CENTURY ON EVERY TIMESTAMP WRITTEN.
      *  07/19/99  LMP    LN-VERSION INITIALIZED TO 1 ON ORIGINATION
      *                   SO THE REPAYMENT SYSTEM'S FIRST CHANGE
      *                   TRANSACTION HAS A VERSION TO MATCH, TICKET
      *                   SL-0201.
      *  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
      *                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
      *  ---------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CONSOLE IS CRT.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT DD-REQUEST-FILE ASSIGN TO DD-REQUEST-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT LN-NEW-FILE     ASSIGN TO LN-NEW-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT DR-NEW-FILE     ASSIGN TO DR-NEW-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
       FD  DD-REQUEST-FILE
           RECORD CONTAINS 298 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS DD-REQUEST-REC.
       01  DD-REQUEST-REC.
           05  DD-FACILITY-ID              PIC 9(9).
           05  DD-BORROWER-ID              PIC 9(9).
           05  DD-AMOUNT                   PIC S9(17)V99 COMP-3.
           05  DD-CURRENCY                 PIC X(3).
           05  DD-PURPOSE                  PIC X(200).
           05  DD-ANNUAL-INTEREST-RATE     PIC S9(1)V9(4) COMP-3.
           05  DD-DRAWDOWN-DATE            PIC X(10).
           05  DD-REPAYMENT-PERIOD-MOS     PIC 9(4).
           05  DD-REPAYMENT-CYCLE          PIC X(20).
           05  DD-REPAYMENT-METHOD         PIC X(30).
      *
       FD  LN-NEW-FILE
           RECORD CONTAINS 268 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS LN-REC.
           COPY SYNLN.
      *
       FD  DR-NEW-FILE
           RECORD CONTAINS 329 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS DR-REC.
           COPY SYNDR.
      *
       WORKING-STORAGE SECTION.
      *
           COPY SYNWK.
      *
       77  WS-REQ-EOF                  PIC X       VALUE 'N'.
           88  REQ-EOF                     VALUE 'Y'.
       77  WS-VALID-SW                 PIC X       VALUE 'Y'.
           88  VALIDATION-OK               VALUE 'Y'.
           88  VALIDATION-FAILED           VALUE 'N'.
      *
       PROCEDURE DIVISION.
      *
      *----------------------------------------------------------------
      *    MAIN LINE
      *----------------------------------------------------------------
       A010-MAIN-LINE.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * BEGIN SYNDD100 - DRAWDOWN ORIGINATION'
               UPON CRT AT 0101.
           PERFORM 0100-INITIALIZE.
           PERFORM 0500-PROCESS-ONE-REQUEST THRU 0500-EXIT
               UNTIL REQ-EOF.
           PERFORM 9000-END-RUN.
           STOP RUN.
      *
       0100-INITIALIZE.
           OPEN INPUT  DD-REQUEST-FILE.
           OPEN OUTPUT LN-NEW-FILE DR-NEW-FILE.
           MOVE ZERO TO SYNWK-ADD-CTR SYNWK-REJECT-CTR.
           ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
           MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.
           MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
           MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
           PERFORM 0200-READ-REQUEST.
      *
       0200-READ-REQUEST.
           READ DD-REQUEST-FILE
               AT END MOVE 'Y' TO WS-REQ-EOF.
      *
      *----------------------------------------------------------------
      *    ORIGINATE ONE LOAN AND ITS DRAWDOWN POSTING
      *----------------------------------------------------------------
       0500-PROCESS-ONE-REQUEST.
           PERFORM 2000-EDIT-REQUEST THRU 2000-EXIT.
           IF VALIDATION-FAILED
               DISPLAY 'REJECT - REQUIRED FIELD MISSING, FACILITY '
                   DD-FACILITY-ID UPON CRT AT 1501
               ADD 1 TO SYNWK-REJECT-CTR
           ELSE
               ADD 1 TO SYNWK-NEXT-LOAN-ID
               PERFORM 2500-BUILD-LOAN-RECORD
               WRITE LN-REC
               ADD 1 TO SYNWK-NEXT-DRAWDOWN-ID
               PERFORM 2600-BUILD-DRAWDOWN-RECORD
               WRITE DR-REC
               ADD 1 TO SYNWK-ADD-CTR.
           PERFORM 0200-READ-REQUEST.
       0500-EXIT.
           EXIT.
      *
      *----------------------------------------------------------------
      *    REQUIRED-FIELD EDIT
      *----------------------------------------------------------------
       2000-EDIT-REQUEST.
           SET VALIDATION-OK TO TRUE.
           IF DD-FACILITY-ID = ZERO
               SET VALIDATION-FAILED TO TRUE.
           IF DD-BORROWER-ID = ZERO
               SET VALIDATION-FAILED TO TRUE.
           IF DD-AMOUNT NOT GREATER THAN ZERO
               SET VALIDATION-FAILED TO TRUE.
           IF DD-CURRENCY = SPACES
               SET VALIDATION-FAILED TO TRUE.
           IF DD-PURPOSE = SPACES
               SET VALIDATION-FAILED TO TRUE.
           IF DD-DRAWDOWN-DATE = SPACES
               SET VALIDATION-FAILED TO TRUE.
           IF DD-REPAYMENT-PERIOD-MOS = ZERO
               SET VALIDATION-FAILED TO TRUE.
           IF DD-REPAYMENT-CYCLE = SPACES
               SET VALIDATION-FAILED TO TRUE.
           IF DD-REPAYMENT-METHOD = SPACES
               SET VALIDATION-FAILED TO TRUE.
       2000-EXIT.
           EXIT.
      *
      *----------------------------------------------------------------
      *    BUILD THE NEW LOAN RECORD
      *----------------------------------------------------------------
       2500-BUILD-LOAN-RECORD.
           MOVE SYNWK-NEXT-LOAN-ID      TO LN-ID.
           MOVE DD-FACILITY-ID          TO LN-FACILITY-ID.
           MOVE DD-BORROWER-ID          TO LN-BORROWER-ID.
           MOVE DD-AMOUNT               TO LN-PRINCIPAL-AMOUNT
                                            LN-OUTSTANDING-BALANCE.
           MOVE DD-ANNUAL-INTEREST-RATE TO LN-ANNUAL-INTEREST-RATE.
           MOVE DD-DRAWDOWN-DATE        TO LN-DRAWDOWN-DATE.            RT022789
           MOVE DD-REPAYMENT-PERIOD-MOS TO LN-REPAYMENT-PERIOD-MOS.
           MOVE DD-REPAYMENT-CYCLE      TO LN-REPAYMENT-CYCLE.
           MOVE DD-REPAYMENT-METHOD     TO LN-REPAYMENT-METHOD.
           MOVE DD-CURRENCY             TO LN-CURRENCY.
           MOVE SYNWK-RUN-DATE-10       TO LN-CREATED-DATE.
           MOVE SYNWK-RUN-DATE-10       TO LN-UPDATED-AT.
           MOVE 1                       TO LN-VERSION.                  LM071999
      *
      *----------------------------------------------------------------
      *    BUILD THE DRAWDOWN POSTING
      *----------------------------------------------------------------
       2600-BUILD-DRAWDOWN-RECORD.
           MOVE SYNWK-NEXT-DRAWDOWN-ID  TO DR-ID.
           MOVE SYNWK-NEXT-LOAN-ID      TO DR-LOAN-ID.
           MOVE DD-FACILITY-ID          TO DR-FACILITY-ID.
           MOVE DD-BORROWER-ID          TO DR-BORROWER-ID.
           MOVE DD-CURRENCY             TO DR-CURRENCY.
           MOVE DD-PURPOSE              TO DR-PURPOSE.
           MOVE DD-AMOUNT               TO DR-AMOUNT.
           SET DR-TYPE-DRAWDOWN         TO TRUE.
           MOVE DD-DRAWDOWN-DATE        TO DR-TRANSACTION-DATE.
      *
      *----------------------------------------------------------------
      *    RUN TOTALS AND CLOSE
      *----------------------------------------------------------------
       9000-END-RUN.
           DISPLAY 'SYNDD100 RUN TOTALS' UPON CRT AT 0801.              RT063003
           DISPLAY 'DRAWDOWNS POSTED' SYNWK-ADD-CTR    UPON CRT AT 0901.RT063003
           DISPLAY 'REJECTED        ' SYNWK-REJECT-CTR UPON CRT AT 1001.RT063003
           CLOSE DD-REQUEST-FILE LN-NEW-FILE DR-NEW-FILE.
