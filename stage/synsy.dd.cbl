      *---------------------------------------------------------------*
      *  SYNSY   -  SYNDICATE MASTER RECORD                           *
      *---------------------------------------------------------------*
      *  1986-09-29  EJ     ORIGINAL LAYOUT                           *
      *  1995-06-05  EJ     EXPANDED sy-member-table FROM 10 TO 25    *
      *                     MEMBER INVESTORS PER LOAN OPS REQUEST     *
      *  1999-07-19  LMP    ADDED sy-version FOR OPTIMISTIC-LOCK       *
      *                     MAINTENANCE, TICKET SL-0201               *
      *---------------------------------------------------------------*
       01  SY-LAYOUT.
           05  sy-id                       PIC 9(9).
           05  sy-name                     PIC X(100).
           05  sy-lead-bank-id             PIC 9(9).
           05  sy-borrower-id              PIC 9(9).
           05  sy-member-count             PIC 9(2) COMP-3.
           05  sy-member-table OCCURS 25 TIMES.
               10  sy-member-investor-id   PIC 9(9).
           05  sy-created-at               PIC X(26).
           05  sy-created-at-r REDEFINES sy-created-at.
               10  sy-created-date         PIC X(10).
               10  FILLER                  PIC X(1).
               10  sy-created-time         PIC X(15).
           05  sy-updated-at               PIC X(26).
           05  sy-version                  PIC 9(9).
           05  FILLER                      PIC X(40).
