       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.    SYNBR100.
       AUTHOR.        ej.
       INSTALLATION.  SYNDICATION DATA CTR.
       DATE-WRITTEN.  09/15/86.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *****************************************************************
      *                                                                *
      *   SYNBR100  -  BORROWER MASTER MAINTENANCE                     *
      *                                                                *
      *   MATCHES THE CHANGE-TRANSACTION FILE AGAINST THE BORROWER     *
      *   OLD MASTER (BOTH IN ASCENDING BR-ID SEQUENCE), APPLIES ANY    *
      *   UPDATE OR DELETE, THEN APPENDS NEW BORROWERS OFF THE ADD-     *
      *   TRANSACTION FILE USING THE NEXT-BORROWER-ID HIGH-WATER MARK.  *
      *                                                                *
      *****************************************************************
      *
      *  CHANGE LOG.
      *  ---------------------------------------------------------
      *  09/15/86  EJ     ORIGINAL PROGRAM.
      *  04/22/91  RTW    ADDED BR-CREDIT-LIMIT-OVERRIDE TO THE
      *                   CHANGE RECORD PER UNDERWRITING REQUEST,
      *                   TICKET SL-0188.
      *  08/11/93  DWK    REJECT COUNTER WAS NOT RESET BETWEEN RUNS
      *                   (SAME FIX AS SYNCO100 - COPY HAD DRIFTED).
      *  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
      *                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
      *  07/19/99  LMP    ADDED BR-VERSION CHECK - CHANGE TRAN NOW
      *                   REJECTS ON A STALE VERSION, TICKET SL-0201.
      *  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
      *                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
      *  ---------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CONSOLE IS CRT.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT BR-OLD-FILE  ASSIGN TO BR-OLD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT BR-ADD-FILE  ASSIGN TO BR-ADD-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT BR-CHG-FILE  ASSIGN TO BR-CHG-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
           SELECT BR-NEW-FILE  ASSIGN TO BR-NEW-FILE
                  ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
       FD  BR-OLD-FILE
           RECORD CONTAINS 405 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS BR-OLD-REC.
       01  BR-OLD-REC                  PIC X(405).
      *
       FD  BR-ADD-FILE
           RECORD CONTAINS 295 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS BA-REC.
       01  BA-REC.
           05  BA-NAME                 PIC X(100).
           05  BA-EMAIL                PIC X(100).
           05  BA-PHONE-NO             PIC X(30).
           05  BA-COMPANY-ID           PIC X(30).
           05  BA-CREDIT-LIMIT         PIC S9(17)V99 COMP-3.
           05  BA-CREDIT-RATING        PIC X(4).
           05  BA-CREDIT-LIMIT-OVRD    PIC 9(1).                        RT042291
           05  FILLER                  PIC X(20).
      *
       FD  BR-CHG-FILE
           RECORD CONTAINS 314 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS BC-REC.
       01  BC-REC.
           05  BC-ACTION               PIC X.
               88  BC-ACTION-CHANGE        VALUE 'C'.
               88  BC-ACTION-DELETE        VALUE 'D'.
           05  BC-ID                   PIC 9(9).
           05  BC-VERSION              PIC 9(9).                        LM071999
           05  BC-NAME                 PIC X(100).
           05  BC-EMAIL                PIC X(100).
           05  BC-PHONE-NO             PIC X(30).
           05  BC-COMPANY-ID           PIC X(30).
           05  BC-CREDIT-LIMIT         PIC S9(17)V99 COMP-3.
           05  BC-CREDIT-RATING        PIC X(4).
           05  BC-CREDIT-LIMIT-OVRD    PIC 9(1).                        RT042291
           05  FILLER                  PIC X(20).
      *
       FD  BR-NEW-FILE
           RECORD CONTAINS 405 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS BR-REC.
           COPY SYNBR.
      *
       WORKING-STORAGE SECTION.
      *
           COPY SYNWK.
      *
           COPY SYNBR REPLACING BR-REC BY WS-BR-OLD.
      *
       77  WS-OLD-EOF                  PIC X       VALUE 'N'.
           88  OLD-EOF                     VALUE 'Y'.
       77  WS-ADD-EOF                  PIC X       VALUE 'N'.
           88  ADD-EOF                     VALUE 'Y'.
       77  WS-CHG-EOF                  PIC X       VALUE 'N'.
           88  CHG-EOF                     VALUE 'Y'.
       77  WS-LAST-BR-ID               PIC 9(9)    COMP VALUE ZERO.
      *
       PROCEDURE DIVISION.
      *
      *----------------------------------------------------------------
      *    MAIN LINE
      *----------------------------------------------------------------
       A010-MAIN-LINE.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * BEGIN SYNBR100 - BORROWER MASTER MAINTENANCE'
               UPON CRT AT 0101.
           PERFORM 0100-INITIALIZE.
           PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
               UNTIL OLD-EOF.
           MOVE WS-LAST-BR-ID TO SYNWK-NEXT-BORROWER-ID.
           PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
               UNTIL ADD-EOF.
           PERFORM 9000-END-RUN.
           STOP RUN.
      *
       0100-INITIALIZE.
           OPEN INPUT  BR-OLD-FILE
                       BR-ADD-FILE
                       BR-CHG-FILE.
           OPEN OUTPUT BR-NEW-FILE.
           MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR       DW081193
                        SYNWK-COPY-CTR SYNWK-REJECT-CTR.                DW081193
           ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
           MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
           MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
           MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
           PERFORM 0200-READ-OLD-MASTER.
           PERFORM 0400-READ-CHG-TRAN.
           PERFORM 0300-READ-ADD-TRAN.
      *
       0200-READ-OLD-MASTER.
           READ BR-OLD-FILE
               AT END MOVE 'Y' TO WS-OLD-EOF.
      *
       0300-READ-ADD-TRAN.
           READ BR-ADD-FILE
               AT END MOVE 'Y' TO WS-ADD-EOF.
      *
       0400-READ-CHG-TRAN.
           READ BR-CHG-FILE
               AT END MOVE 'Y' TO WS-CHG-EOF.
      *
      *----------------------------------------------------------------
      *    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
      *----------------------------------------------------------------
       0500-MATCH-MASTER.
           MOVE BR-OLD-REC TO WS-BR-OLD.
           MOVE BR-ID OF WS-BR-OLD TO WS-LAST-BR-ID.
           PERFORM 0650-SKIP-ORPHAN-CHANGE
               UNTIL CHG-EOF OR BC-ID NOT LESS THAN BR-ID OF WS-BR-OLD.
           IF (NOT CHG-EOF) AND BC-ID = BR-ID OF WS-BR-OLD
               PERFORM 0600-APPLY-CHANGE
           ELSE
               PERFORM 0700-WRITE-OLD-UNCHANGED.
           PERFORM 0200-READ-OLD-MASTER.
       0500-MATCH-MASTER-EXIT.
           EXIT.
      *
       0650-SKIP-ORPHAN-CHANGE.
           DISPLAY 'REJECT - NOT FOUND, BORROWER ' BC-ID
               UPON CRT AT 1501.
           ADD 1 TO SYNWK-REJECT-CTR.
           SET SYNWK-RC-NOT-FOUND TO TRUE.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0600-APPLY-CHANGE.
           IF BC-VERSION NOT EQUAL TO BR-VERSION OF WS-BR-OLD           LM071999
               DISPLAY 'REJECT - CONCURRENT CHANGE, BORROWER ' BC-ID
                   UPON CRT AT 1601
               ADD 1 TO SYNWK-REJECT-CTR
               SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
               PERFORM 0700-WRITE-OLD-UNCHANGED
           ELSE
               IF BC-ACTION-DELETE
                   ADD 1 TO SYNWK-DEL-CTR
               ELSE
                   MOVE BC-NAME        TO BR-NAME OF WS-BR-OLD
                   MOVE BC-EMAIL       TO BR-EMAIL OF WS-BR-OLD
                   MOVE BC-PHONE-NO    TO BR-PHONE-NO OF WS-BR-OLD
                   MOVE BC-COMPANY-ID  TO BR-COMPANY-ID OF WS-BR-OLD
                   MOVE BC-CREDIT-LIMIT
                                    TO BR-CREDIT-LIMIT OF WS-BR-OLD
                   MOVE BC-CREDIT-RATING
                                    TO BR-CREDIT-RATING OF WS-BR-OLD
                   MOVE BC-CREDIT-LIMIT-OVRD                            RT042291
                             TO BR-CREDIT-LIMIT-OVERRIDE OF WS-BR-OLD   RT042291
                   MOVE SYNWK-RUN-DATE-10
                             TO BR-UPDATED-DATE OF WS-BR-OLD
                   ADD 1 TO BR-VERSION OF WS-BR-OLD
                   ADD 1 TO SYNWK-CHG-CTR
                   MOVE WS-BR-OLD TO BR-REC
                   WRITE BR-REC.
           PERFORM 0400-READ-CHG-TRAN.
      *
       0700-WRITE-OLD-UNCHANGED.
           MOVE WS-BR-OLD TO BR-REC.
           WRITE BR-REC.
           ADD 1 TO SYNWK-COPY-CTR.
      *
      *----------------------------------------------------------------
      *    APPEND NEW BORROWERS
      *----------------------------------------------------------------
       0800-PROCESS-ADDS.
           ADD 1 TO SYNWK-NEXT-BORROWER-ID.
           MOVE SYNWK-NEXT-BORROWER-ID TO BR-ID OF BR-REC.
           MOVE BA-NAME                TO BR-NAME OF BR-REC.
           MOVE BA-EMAIL               TO BR-EMAIL OF BR-REC.
           MOVE BA-PHONE-NO            TO BR-PHONE-NO OF BR-REC.
           MOVE BA-COMPANY-ID          TO BR-COMPANY-ID OF BR-REC.
           MOVE BA-CREDIT-LIMIT        TO BR-CREDIT-LIMIT OF BR-REC.
           MOVE BA-CREDIT-RATING       TO BR-CREDIT-RATING OF BR-REC.
           MOVE BA-CREDIT-LIMIT-OVRD                                    RT042291
                          TO BR-CREDIT-LIMIT-OVERRIDE OF BR-REC.        RT042291
           MOVE SYNWK-RUN-DATE-10      TO BR-CREATED-DATE OF BR-REC.
           MOVE SYNWK-RUN-DATE-10      TO BR-UPDATED-DATE OF BR-REC.
           MOVE 1                      TO BR-VERSION OF BR-REC.
           WRITE BR-REC.
           ADD 1 TO SYNWK-ADD-CTR.
           PERFORM 0300-READ-ADD-TRAN.
       0800-PROCESS-ADDS-EXIT.
           EXIT.
      *
      *----------------------------------------------------------------
      *    RUN TOTALS AND CLOSE
      *----------------------------------------------------------------
       9000-END-RUN.
           DISPLAY 'SYNBR100 RUN TOTALS' UPON CRT AT 0801.              RT063003
           DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
           DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
           DISPLAY 'DELETED   ' SYNWK-DEL-CTR    UPON CRT AT 1101.      RT063003
           DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1201.      RT063003
           DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1301.      RT063003
           CLOSE BR-OLD-FILE BR-ADD-FILE BR-CHG-FILE BR-NEW-FILE.
