000100*---------------------------------------------------------------*
000110*  SYNIV   -  INVESTOR MASTER RECORD                            *
000120*---------------------------------------------------------------*
000130*  1986-09-22  EJ     ORIGINAL LAYOUT                           *
000140*  1991-08-11  RTW    ADDED IV-INVESTOR-TYPE 88-LEVELS PER      *
000150*                     REPORTING REQUEST, TICKET SL-0098         *
000160*---------------------------------------------------------------*
000170 01  IV-REC.
000180     05  IV-ID                       PIC 9(9).
000190     05  IV-NAME                     PIC X(100).
000200     05  IV-CONTACT-FIELDS.
000210         10  IV-EMAIL                PIC X(100).
000220         10  IV-PHONE-NO             PIC X(30).
000230     05  IV-COMPANY-ID               PIC X(30).
000240     05  IV-INVESTMENT-CAPACITY      PIC S9(17)V99 COMP-3.
000250     05  IV-INVESTOR-TYPE            PIC X(20).
000260         88  IV-TYPE-LEAD-BANK          VALUE 'LEAD_BANK'.
000270         88  IV-TYPE-BANK               VALUE 'BANK'.
000280         88  IV-TYPE-INSURANCE          VALUE 'INSURANCE'.
000290         88  IV-TYPE-FUND               VALUE 'FUND'.
000300         88  IV-TYPE-CORPORATE          VALUE 'CORPORATE'.
000310         88  IV-TYPE-INDIVIDUAL         VALUE 'INDIVIDUAL'.
000320         88  IV-TYPE-GOVERNMENT         VALUE 'GOVERNMENT'.
000330         88  IV-TYPE-PENSION            VALUE 'PENSION'.
000340         88  IV-TYPE-SOVEREIGN-FUND     VALUE 'SOVEREIGN_FUND'.
000350         88  IV-TYPE-CREDIT-UNION       VALUE 'CREDIT_UNION'.
000360         88  IV-TYPE-OTHER              VALUE 'OTHER'.
000370     05  IV-IS-ACTIVE                PIC 9(1).
000380         88  IV-ACTIVE                   VALUE 1.
000390         88  IV-INACTIVE                 VALUE 0.
000400     05  IV-CREATED-AT               PIC X(26).
000410     05  IV-CREATED-AT-R REDEFINES IV-CREATED-AT.
000420         10  IV-CREATED-DATE         PIC X(10).
000430         10  FILLER                  PIC X(1).
000440         10  IV-CREATED-TIME         PIC X(15).
000450     05  IV-UPDATED-AT               PIC X(26).
000460     05  IV-VERSION                  PIC 9(9).
000470     05  FILLER                      PIC X(58).
