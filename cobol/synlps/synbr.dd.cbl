000100*---------------------------------------------------------------*
000110*  SYNBR   -  BORROWER MASTER RECORD                            *
000120*---------------------------------------------------------------*
000130*  1986-09-15  EJ     ORIGINAL LAYOUT                           *
000140*  1991-04-22  RTW    ADDED BR-CREDIT-LIMIT-OVERRIDE 88-LEVELS  *
000150*                     PER UNDERWRITING REQUEST, TICKET SL-0188  *
000160*---------------------------------------------------------------*
000170 01  BR-REC.
000180     05  BR-ID                       PIC 9(9).
000190     05  BR-NAME                     PIC X(100).
000200     05  BR-CONTACT-FIELDS.
000210         10  BR-EMAIL                PIC X(100).
000220         10  BR-PHONE-NO             PIC X(30).
000230     05  BR-COMPANY-ID               PIC X(30).
000240     05  BR-CREDIT-FIELDS.
000250         10  BR-CREDIT-LIMIT         PIC S9(17)V99 COMP-3.
000260         10  BR-CREDIT-RATING        PIC X(4).
000270         10  BR-CREDIT-LIMIT-OVERRIDE PIC 9(1).
000280             88  BR-OVERRIDE-YES         VALUE 1.
000290             88  BR-OVERRIDE-NO          VALUE 0.
000300     05  BR-CREATED-AT               PIC X(26).
000310     05  BR-CREATED-AT-R REDEFINES BR-CREATED-AT.
000320         10  BR-CREATED-DATE         PIC X(10).
000330         10  FILLER                  PIC X(1).
000340         10  BR-CREATED-TIME         PIC X(15).
000350     05  BR-UPDATED-AT               PIC X(26).
000360     05  BR-VERSION                  PIC 9(9).
000370     05  FILLER                      PIC X(60).
