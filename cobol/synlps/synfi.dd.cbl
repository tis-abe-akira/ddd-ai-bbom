000100*---------------------------------------------------------------*
000110*  SYNFI  -  POSTED FACILITY-INVESTMENT TRANSACTION RECORD      *
000120*            ONE PER SHARE-PIE LINE, WRITTEN BY SYNFC100        *
000130*---------------------------------------------------------------*
000140*  1986-10-20  EJ     ORIGINAL LAYOUT                           *
000150*  1995-06-05  EJ     ADDED fi-transaction-date-r REDEFINES     *
000160*                     FOR THE SYNFR100 CONTROL-BREAK REPORT     *
000170*---------------------------------------------------------------*
000180 01  fi-rec.
000190     05  fi-id                       PIC 9(9).
000200     05  fi-facility-id              PIC 9(9).
000210     05  fi-investor-id              PIC 9(9).
000220     05  fi-borrower-id              PIC 9(9).
000230     05  fi-amount                   PIC S9(17)V99 COMP-3.
000240     05  fi-transaction-type         PIC X(30).
000250         88  fi-type-facility-invstmt    VALUE 'FACILITY_INVESTMENT'.
000260     05  fi-transaction-date         PIC X(10).
000270     05  fi-transaction-date-r REDEFINES fi-transaction-date.
000280         10  fi-tran-yyyy            PIC X(4).
000290         10  FILLER                  PIC X(1).
000300         10  fi-tran-mm              PIC X(2).
000310         10  FILLER                  PIC X(1).
000320         10  fi-tran-dd              PIC X(2).
000330     05  FILLER                      PIC X(40).
