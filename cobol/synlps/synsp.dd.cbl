000100*---------------------------------------------------------------*
000110*  SYNSP  -  SHARE-PIE MASTER RECORD (CHILD OF FACILITY, ONE    *
000120*            ROW PER FACILITY-ID / INVESTOR-ID)                 *
000130*---------------------------------------------------------------*
000140*  1986-10-20  EJ     ORIGINAL LAYOUT                           *
000150*---------------------------------------------------------------*
000160 01  SP-REC.
000170     05  SP-ID                       PIC 9(9).
000180     05  SP-FACILITY-ID              PIC 9(9).
000190     05  SP-INVESTOR-ID              PIC 9(9).
000200     05  SP-SHARE                    PIC S9(1)V9(4) COMP-3.
000210     05  SP-CREATED-AT               PIC X(26).
000220     05  SP-CREATED-AT-R REDEFINES SP-CREATED-AT.
000230         10  SP-CREATED-DATE         PIC X(10).
000240         10  FILLER                  PIC X(1).
000250         10  SP-CREATED-TIME         PIC X(15).
000260     05  SP-UPDATED-AT               PIC X(26).
000270     05  FILLER                      PIC X(40).
