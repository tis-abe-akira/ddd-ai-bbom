000100*---------------------------------------------------------------*
000110*  SYNDR  -  DRAWDOWN TRANSACTION RECORD, WRITTEN BY SYNDD100   *
000120*            WHEN A LOAN IS ORIGINATED AGAINST A FACILITY       *
000130*---------------------------------------------------------------*
000140*  1987-01-12  EJ     ORIGINAL LAYOUT                           *
000150*---------------------------------------------------------------*
000160 01  DR-REC.
000170     05  DR-ID                       PIC 9(9).
000180     05  DR-LOAN-ID                  PIC 9(9).
000190     05  DR-FACILITY-ID              PIC 9(9).
000200     05  DR-BORROWER-ID              PIC 9(9).
000210     05  DR-CURRENCY                 PIC X(3).
000220     05  DR-PURPOSE                  PIC X(200).
000230     05  DR-AMOUNT                   PIC S9(17)V99 COMP-3.
000240     05  DR-TRANSACTION-TYPE         PIC X(30).
000250         88  DR-TYPE-DRAWDOWN            VALUE 'DRAWDOWN'.
000260     05  DR-TRANSACTION-DATE         PIC X(10).
000270     05  DR-TRANSACTION-DATE-R REDEFINES DR-TRANSACTION-DATE.
000280         10  DR-TRAN-YYYY            PIC X(4).
000290         10  FILLER                  PIC X(1).
000300         10  DR-TRAN-MM              PIC X(2).
000310         10  FILLER                  PIC X(1).
000320         10  DR-TRAN-DD              PIC X(2).
000330     05  FILLER                      PIC X(40).
