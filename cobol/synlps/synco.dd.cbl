000100*---------------------------------------------------------------*
000110*  SYNCO   -  COMPANY MASTER RECORD                             *
000120*             COPY'D INTO SYNCO100 (FD) AND BY ANY PROGRAM      *
000130*             THAT CARRIES A COMPANY-ID REFERENCE               *
000140*---------------------------------------------------------------*
000150*  1986-09-15  EJ     ORIGINAL LAYOUT                           *
000160*  1991-03-04  RTW    ADDED CO-REG-NO (REGISTRATION NUMBER) -   *
000170*                     REQUESTED BY COMPLIANCE, TICKET SL-0142   *
000180*  1998-11-09  EJ     Y2K - CO-CREATED-AT / CO-UPDATED-AT NOW   *
000190*                     4-DIGIT CENTURY TIMESTAMPS                *
000200*---------------------------------------------------------------*
000210 01  CO-LAYOUT.
000220     05  co-id                       PIC 9(9).
000230     05  co-company-name             PIC X(100).
000240     05  co-reg-no                   PIC X(30).
000250     05  co-industry-cd              PIC X(20).
000260     05  co-country-cd               PIC X(20).
000270     05  co-address                  PIC X(200).
000280     05  co-created-at               PIC X(26).
000290     05  co-created-at-r REDEFINES co-created-at.
000300         10  co-created-date         PIC X(10).
000310         10  FILLER                  PIC X(1).
000320         10  co-created-time         PIC X(15).
000330     05  co-updated-at               PIC X(26).
000340     05  co-updated-at-r REDEFINES co-updated-at.
000350         10  co-updated-date         PIC X(10).
000360         10  FILLER                  PIC X(1).
000370         10  co-updated-time         PIC X(15).
000380     05  co-version                  PIC 9(9).
000390     05  FILLER                      PIC X(75).
