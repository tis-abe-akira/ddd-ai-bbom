000100*---------------------------------------------------------------*
000110*  SYNLN  -  LOAN MASTER RECORD                                 *
000120*---------------------------------------------------------------*
000130*  1987-01-12  EJ     ORIGINAL LAYOUT                           *
000140*  1989-02-27  EJ     SPLIT LN-DRAWDOWN-DATE INTO REDEFINED     *
000150*                     YY/MM/DD GROUP, SAME AS SYNFC             *
000160*  1999-07-19  LMP    ADDED LN-VERSION FOR OPTIMISTIC-LOCK       *
000170*                     MAINTENANCE, TICKET SL-0201               *
000180*---------------------------------------------------------------*
000190 01  LN-REC.
000200     05  LN-ID                       PIC 9(9).
000210     05  LN-FACILITY-ID              PIC 9(9).
000220     05  LN-BORROWER-ID              PIC 9(9).
000230     05  LN-AMOUNT-FIELDS.
000240         10  LN-PRINCIPAL-AMOUNT     PIC S9(17)V99 COMP-3.
000250         10  LN-OUTSTANDING-BALANCE  PIC S9(17)V99 COMP-3.
000260         10  LN-ANNUAL-INTEREST-RATE PIC S9(1)V9(4) COMP-3.
000270     05  LN-DRAWDOWN-DATE            PIC X(10).
000280     05  LN-DRAWDOWN-DATE-R REDEFINES LN-DRAWDOWN-DATE.
000290         10  LN-DRAWDOWN-YYYY        PIC X(4).
000300         10  FILLER                  PIC X(1).
000310         10  LN-DRAWDOWN-MM          PIC X(2).
000320         10  FILLER                  PIC X(1).
000330         10  LN-DRAWDOWN-DD          PIC X(2).
000340     05  LN-TERMS-FIELDS.
000350         10  LN-REPAYMENT-PERIOD-MOS PIC 9(4).
000360         10  LN-REPAYMENT-CYCLE      PIC X(20).
000370             88  LN-CYCLE-MONTHLY        VALUE 'MONTHLY'.
000380             88  LN-CYCLE-QUARTERLY      VALUE 'QUARTERLY'.
000390         10  LN-REPAYMENT-METHOD     PIC X(30).
000400             88  LN-METHOD-EQUAL-INSTL   VALUE 'EQUAL_INSTALLMENT'.
000410             88  LN-METHOD-BULLET        VALUE 'BULLET'.
000420     05  LN-CURRENCY                 PIC X(3).
000430     05  LN-CREATED-AT               PIC X(26).
000440     05  LN-CREATED-AT-R REDEFINES LN-CREATED-AT.
000450         10  LN-CREATED-DATE         PIC X(10).
000460         10  FILLER                  PIC X(1).
000470         10  LN-CREATED-TIME         PIC X(15).
000480     05  LN-UPDATED-AT               PIC X(26).
000490     05  LN-VERSION                  PIC 9(9).
000500     05  FILLER                      PIC X(90).
