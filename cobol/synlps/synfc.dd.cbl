000100*---------------------------------------------------------------*
000110*  SYNFC  -  FACILITY MASTER RECORD (HEADER ONLY - SEE SYNSP    *
000120*            FOR THE SHARE-PIE CHILD LINES AND SYNFI FOR THE    *
000130*            POSTED FACILITY-INVESTMENT TRANSACTIONS)           *
000140*---------------------------------------------------------------*
000150*  1986-10-20  EJ     ORIGINAL LAYOUT - RECORD 1100              *
000160*  1989-02-27  EJ     SPLIT FC1100-START-DATE / END-DATE INTO   *
000170*                     REDEFINED YY/MM/DD GROUPS FOR THE VALID-  *
000180*                     ATION EDIT IN SYNFC100                    *
000190*  1999-07-19  LMP    ADDED FC1100-VERSION FOR OPTIMISTIC-LOCK   *
000200*                     MAINTENANCE, TICKET SL-0201               *
000210*---------------------------------------------------------------*
000220 01  FC1100-REC.
000230     05  FC1100-ID                   PIC 9(9).
000240     05  FC1100-SYNDICATE-ID         PIC 9(9).
000250     05  FC1100-COMMITMENT           PIC S9(17)V99 COMP-3.
000260     05  FC1100-CURRENCY             PIC X(3).
000270     05  FC1100-START-DATE           PIC X(10).
000280     05  FC1100-START-DATE-R REDEFINES FC1100-START-DATE.
000290         10  FC1100-START-YYYY       PIC X(4).
000300         10  FILLER                  PIC X(1).
000310         10  FC1100-START-MM         PIC X(2).
000320         10  FILLER                  PIC X(1).
000330         10  FC1100-START-DD         PIC X(2).
000340     05  FC1100-END-DATE             PIC X(10).
000350     05  FC1100-END-DATE-R REDEFINES FC1100-END-DATE.
000360         10  FC1100-END-YYYY         PIC X(4).
000370         10  FILLER                  PIC X(1).
000380         10  FC1100-END-MM           PIC X(2).
000390         10  FILLER                  PIC X(1).
000400         10  FC1100-END-DD           PIC X(2).
000410     05  FC1100-INTEREST-TERMS       PIC X(200).
000420     05  FC1100-CREATED-AT           PIC X(26).
000430     05  FC1100-CREATED-AT-R REDEFINES FC1100-CREATED-AT.
000440         10  FC1100-CREATED-DATE     PIC X(10).
000450         10  FILLER                  PIC X(1).
000460         10  FC1100-CREATED-TIME     PIC X(15).
000470     05  FC1100-UPDATED-AT           PIC X(26).
000480     05  FC1100-VERSION              PIC 9(9).
000490     05  FILLER                      PIC X(100).
