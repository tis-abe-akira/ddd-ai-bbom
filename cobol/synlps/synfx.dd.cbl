000100*---------------------------------------------------------------*
000110*  SYNFX  -  FACILITY ADD / CHANGE TRANSACTION RECORD, CARRYING *
000120*            THE SHARE-PIE LINES SUPPLIED WITH THE REQUEST      *
000130*            (SYNFC100 FX-ADD-FILE / FX-CHG-FILE)                *
000140*---------------------------------------------------------------*
000150*  1986-10-20  EJ     ORIGINAL LAYOUT - 36-LINE SHARE TABLE TO   *
000160*                     MATCH THE FEE-TABLE WIDTH USED ELSEWHERE  *
000170*  1999-07-19  RTW    ADDED FX-VERSION FOR CHANGE TRANSACTIONS  *
000180*---------------------------------------------------------------*
000190 01  FX-TRAN-REC.
000200     05  FX-ACTION                   PIC X.
000210         88  FX-ACTION-ADD               VALUE 'A'.
000220         88  FX-ACTION-CHG               VALUE 'C'.
000230     05  FX-FACILITY-ID               PIC 9(9).
000240     05  FX-SYNDICATE-ID              PIC 9(9).
000250     05  FX-COMMITMENT                PIC S9(17)V99 COMP-3.
000260     05  FX-CURRENCY                  PIC X(3).
000270     05  FX-START-DATE                PIC X(10).
000280     05  FX-END-DATE                  PIC X(10).
000290     05  FX-INTEREST-TERMS            PIC X(200).
000300     05  FX-VERSION                   PIC 9(9).
000310     05  FX-SHAREPIE-COUNT            PIC 9(3) COMP-3.
000320     05  FX-SHAREPIE-TABLE OCCURS 36 TIMES.
000330         10  FX-SP-INVESTOR-ID        PIC 9(9).
000340         10  FX-SP-SHARE              PIC S9(1)V9(4) COMP-3.
000350     05  FILLER                       PIC X(60).
