000100*---------------------------------------------------------------*
000110*  SYNSY   -  SYNDICATE MASTER RECORD                           *
000120*---------------------------------------------------------------*
000130*  1986-09-29  EJ     ORIGINAL LAYOUT                           *
000140*  1995-06-05  EJ     EXPANDED sy-member-table FROM 10 TO 25    *
000150*                     MEMBER INVESTORS PER LOAN OPS REQUEST     *
000160*  1999-07-19  LMP    ADDED sy-version FOR OPTIMISTIC-LOCK       *
000170*                     MAINTENANCE, TICKET SL-0201               *
000180*---------------------------------------------------------------*
000190 01  SY-LAYOUT.
000200     05  sy-id                       PIC 9(9).
000210     05  sy-name                     PIC X(100).
000220     05  sy-lead-bank-id             PIC 9(9).
000230     05  sy-borrower-id              PIC 9(9).
000240     05  sy-member-count             PIC 9(2) COMP-3.
000250     05  sy-member-table OCCURS 25 TIMES.
000260         10  sy-member-investor-id   PIC 9(9).
000270     05  sy-created-at               PIC X(26).
000280     05  sy-created-at-r REDEFINES sy-created-at.
000290         10  sy-created-date         PIC X(10).
000300         10  FILLER                  PIC X(1).
000310         10  sy-created-time         PIC X(15).
000320     05  sy-updated-at               PIC X(26).
000330     05  sy-version                  PIC 9(9).
000340     05  FILLER                      PIC X(40).
