000100*---------------------------------------------------------------*
000110*  SYNWK   -  SYNDICATION LEDGER COMMON WORKING-STORAGE BLOCK   *
000120*             COPY'D BY EVERY SYNxx100 MAINTENANCE PROGRAM      *
000130*---------------------------------------------------------------*
000140*  1986-09-29  EJ     ORIGINAL - RUN-DATE AND NEXT-ID COUNTERS  *
000150*  1995-06-05  EJ     ADDED MONEY / SHARE COMPUTE WORK AREAS    *
000160*                     FOR THE FACILITY INVESTMENT POSTING CALC  *
000170*  1999-07-19  LMP    ADDED WS-REJECT-CTR / WS-RC FOR NOT-FOUND *
000180*                     AND CONCURRENT-CHANGE REJECT HANDLING     *
000190*  1998-11-09  EJ     Y2K - OUT-YYYYMMDD NOW 4-DIGIT CENTURY    *
000200*---------------------------------------------------------------*
000210 01  SYNWK-RUN-DATE.
000220     05  SYNWK-RUN-YYYYMMDD.
000230         10  SYNWK-RUN-YYYY          PIC 9(4).
000240         10  SYNWK-RUN-MM            PIC 9(2).
000250         10  SYNWK-RUN-DD            PIC 9(2).
000260     05  SYNWK-RUN-DATE-R REDEFINES SYNWK-RUN-YYYYMMDD.
000270         10  SYNWK-RUN-CC            PIC 9(2).
000280         10  SYNWK-RUN-YY            PIC 9(2).
000290         10  SYNWK-RUN-MMDD          PIC 9(4).
000300     05  SYNWK-RUN-DATE-10.
000310         10  SYNWK-RUN-10-YYYY       PIC 9(4).
000320         10  FILLER                  PIC X       VALUE '-'.
000330         10  SYNWK-RUN-10-MM         PIC 9(2).
000340         10  FILLER                  PIC X       VALUE '-'.
000350         10  SYNWK-RUN-10-DD         PIC 9(2).
000360*
000370 01  SYNWK-MONEY-AREAS.
000380     05  SYNWK-COMMITMENT-AMT        PIC S9(17)V99 COMP-3.
000390     05  SYNWK-SHARE-RATIO           PIC S9(1)V9(4) COMP-3.
000400     05  SYNWK-INVESTMENT-AMT        PIC S9(17)V99 COMP-3.
000410     05  SYNWK-SHARE-TOTAL           PIC S9(1)V9(4) COMP-3.
000420     05  SYNWK-SHARE-TOLERANCE       PIC S9(1)V9(4) COMP-3
000430                                      VALUE 0.0001.
000440     05  SYNWK-SHARE-VARIANCE        PIC S9(1)V9(4) COMP-3.
000450     05  FILLER                      PIC X(1)      USAGE DISPLAY.
000460*
000470 01  SYNWK-ID-COUNTERS COMP.
000480     05  SYNWK-NEXT-COMPANY-ID       PIC 9(9).
000490     05  SYNWK-NEXT-BORROWER-ID      PIC 9(9).
000500     05  SYNWK-NEXT-INVESTOR-ID      PIC 9(9).
000510     05  SYNWK-NEXT-SYNDICATE-ID     PIC 9(9).
000520     05  SYNWK-NEXT-FACILITY-ID      PIC 9(9).
000530     05  SYNWK-NEXT-SHAREPIE-ID      PIC 9(9).
000540     05  SYNWK-NEXT-INVSTMT-ID       PIC 9(9).
000550     05  SYNWK-NEXT-LOAN-ID          PIC 9(9).
000560     05  SYNWK-NEXT-DRAWDOWN-ID      PIC 9(9).
000570     05  FILLER                      PIC X(1)      USAGE DISPLAY.
000580*
000590 01  SYNWK-RUN-TOTALS COMP-3.
000600     05  SYNWK-ADD-CTR               PIC 9(7).
000610     05  SYNWK-CHG-CTR               PIC 9(7).
000620     05  SYNWK-DEL-CTR               PIC 9(7).
000630     05  SYNWK-COPY-CTR              PIC 9(7).
000640     05  SYNWK-REJECT-CTR            PIC 9(7).
000650     05  FILLER                      PIC X(1)      USAGE DISPLAY.
000660*
000670 01  SYNWK-REJECT-CODE.
000680     05  SYNWK-RC                    PIC XX.
000690         88  SYNWK-RC-OK                VALUE 'OK'.
000700         88  SYNWK-RC-NOT-FOUND         VALUE 'NF'.
000710         88  SYNWK-RC-CONCURRENT-CHG    VALUE 'CC'.
000720         88  SYNWK-RC-VALIDATION        VALUE 'VL'.
000730     05  FILLER                      PIC X(46).
