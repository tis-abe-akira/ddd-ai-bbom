000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.    SYNFC100.
000130 AUTHOR.        dwk.
000140 INSTALLATION.  SYNDICATION DATA CTR.
000150 DATE-WRITTEN.  10/20/86.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200*                                                                *
000210*   SYNFC100  -  FACILITY MAINTENANCE AND INVESTMENT POSTING     *
000220*                                                                *
000230*   MATCHES THE FACILITY CHANGE-TRANSACTION FILE AGAINST THE     *
000240*   FACILITY OLD MASTER (BOTH ASCENDING FC-ID), VALIDATES EACH    *
000250*   ADD OR CHANGE, THEN REPLACES THE SHARE-PIE CHILD LINES AND    *
000260*   POSTS ONE FACILITY-INVESTMENT TRANSACTION PER SHARE-PIE      *
000270*   LINE (COMMITMENT TIMES SHARE, ROUNDED HALF-UP TO THE CENT).   *
000280*   A FACILITY THAT IS NOT TOUCHED THIS RUN HAS ITS HEADER AND    *
000290*   ITS CHILD LINES COPIED FORWARD UNCHANGED.                     *
000300*                                                                *
000310*****************************************************************
000320*
000330*  CHANGE LOG.
000340*  ---------------------------------------------------------
000350*  10/20/86  DWK    ORIGINAL PROGRAM.
000360*  02/27/89  DWK    SPLIT FC1100-START-DATE / END-DATE INTO
000370*                   REDEFINED YY/MM/DD GROUPS TO SUPPORT THE
000380*                   DATE-ORDER EDIT BELOW.
000390*  06/05/95  EJ     POSTING AMOUNT NOW COMPUTED PER SHARE-PIE
000400*                   LINE INSTEAD OF A SINGLE FACILITY TOTAL, PER
000410*                   LOAN OPS REQUEST - SUPPORTS PARTIAL TAKE-
000420*                   DOWNS BY INDIVIDUAL SYNDICATE MEMBERS.
000430*  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
000440*                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
000450*  07/19/99  LMP    ADDED FC1100-VERSION CHECK - CHANGE TRAN NOW
000460*                   REJECTS ON A STALE VERSION, TICKET SL-0201.
000470*  07/19/99  LMP    SHARE-PIE TOTAL EDIT ADDED - A FACILITY WHOSE
000480*                   SHARE LINES DO NOT FOOT TO 100% (WITHIN A
000490*                   FOUR-PLACE ROUNDING TOLERANCE) IS REJECTED
000500*                   BEFORE ANY RECORD IS WRITTEN.
000510*  03/02/01  LMP    SYNDICATE LOOKUP TABLE RAISED FROM 200 TO
000520*                   500 ENTRIES - RAN OUT OF ROOM ON THE MARCH
000530*                   RUN.
000540*  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
000550*                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
000560*  ---------------------------------------------------------
000570 ENVIRONMENT DIVISION.
000580*
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CONSOLE IS CRT.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT FC-OLD-FILE  ASSIGN TO FC-OLD-FILE
000660            ORGANIZATION IS LINE SEQUENTIAL.
000670     SELECT FX-ADD-FILE  ASSIGN TO FX-ADD-FILE
000680            ORGANIZATION IS LINE SEQUENTIAL.
000690     SELECT FX-CHG-FILE  ASSIGN TO FX-CHG-FILE
000700            ORGANIZATION IS LINE SEQUENTIAL.
000710     SELECT FC-NEW-FILE  ASSIGN TO FC-NEW-FILE
000720            ORGANIZATION IS LINE SEQUENTIAL.
000730     SELECT SY-LOOKUP-FILE ASSIGN TO SY-LOOKUP-FILE
000740            ORGANIZATION IS LINE SEQUENTIAL.
000750     SELECT SP-OLD-FILE  ASSIGN TO SP-OLD-FILE
000760            ORGANIZATION IS LINE SEQUENTIAL.
000770     SELECT SP-NEW-FILE  ASSIGN TO SP-NEW-FILE
000780            ORGANIZATION IS LINE SEQUENTIAL.
000790     SELECT FI-OLD-FILE  ASSIGN TO FI-OLD-FILE
000800            ORGANIZATION IS LINE SEQUENTIAL.
000810     SELECT FI-NEW-FILE  ASSIGN TO FI-NEW-FILE
000820            ORGANIZATION IS LINE SEQUENTIAL.
000830*
000840 DATA DIVISION.
000850 FILE SECTION.
000860*
000870 FD  FC-OLD-FILE
000880     RECORD CONTAINS 412 CHARACTERS
000890     LABEL RECORDS ARE STANDARD
000900     DATA RECORD IS FC-OLD-REC.
000910 01  FC-OLD-REC                  PIC X(412).
000920*
000930 FD  FX-ADD-FILE
000940     RECORD CONTAINS 755 CHARACTERS
000950     LABEL RECORDS ARE STANDARD
000960     DATA RECORD IS FX-ADD-REC.
000970     COPY SYNFX REPLACING FX-TRAN-REC BY FX-ADD-REC.
000980*
000990 FD  FX-CHG-FILE
001000     RECORD CONTAINS 755 CHARACTERS
001010     LABEL RECORDS ARE STANDARD
001020     DATA RECORD IS FX-CHG-REC.
001030     COPY SYNFX REPLACING FX-TRAN-REC BY FX-CHG-REC.
001040*
001050 FD  FC-NEW-FILE
001060     RECORD CONTAINS 412 CHARACTERS
001070     LABEL RECORDS ARE STANDARD
001080     DATA RECORD IS FC1100-REC.
001090     COPY SYNFC.
001100*
001110 FD  SY-LOOKUP-FILE
001120     RECORD CONTAINS 455 CHARACTERS
001130     LABEL RECORDS ARE STANDARD
001140     DATA RECORD IS SY-LOOKUP-REC.
001150 01  SY-LOOKUP-REC               PIC X(455).
001160*
001170 FD  SP-OLD-FILE
001180     RECORD CONTAINS 122 CHARACTERS
001190     LABEL RECORDS ARE STANDARD
001200     DATA RECORD IS SP-OLD-REC.
001210 01  SP-OLD-REC                  PIC X(122).
001220*
001230 FD  SP-NEW-FILE
001240     RECORD CONTAINS 122 CHARACTERS
001250     LABEL RECORDS ARE STANDARD
001260     DATA RECORD IS SP-REC.
001270     COPY SYNSP.
001280*
001290 FD  FI-OLD-FILE
001300     RECORD CONTAINS 126 CHARACTERS
001310     LABEL RECORDS ARE STANDARD
001320     DATA RECORD IS FI-OLD-REC.
001330 01  FI-OLD-REC                  PIC X(126).
001340*
001350 FD  FI-NEW-FILE
001360     RECORD CONTAINS 126 CHARACTERS
001370     LABEL RECORDS ARE STANDARD
001380     DATA RECORD IS fi-rec.
001390     COPY SYNFI.
001400*
001410 WORKING-STORAGE SECTION.
001420*
001430     COPY SYNWK.
001440*
001450     COPY SYNFC REPLACING FC1100-REC BY WS-FC-OLD.
001460*
001470     COPY SYNFX REPLACING FX-TRAN-REC BY WS-FX-PENDING.
001480*
001490     COPY SYNSY REPLACING SY-LAYOUT BY WS-SY-LOOKUP.
001500*
001510     COPY SYNSP REPLACING SP-REC BY WS-SP-OLD.
001520*
001530     COPY SYNFI REPLACING fi-rec BY WS-FI-OLD.
001540*
001550 01  WS-SYN-TABLE.
001560     05  WS-SYN-ENTRY OCCURS 500 TIMES.                           LM030201
001570         10  WS-SYN-ID            PIC 9(9).
001580         10  WS-SYN-BORROWER-ID   PIC 9(9).
001590     05  FILLER                  PIC X(1).
001600*
001610 77  WS-OLD-EOF                  PIC X       VALUE 'N'.
001620     88  OLD-EOF                     VALUE 'Y'.
001630 77  WS-ADD-EOF                  PIC X       VALUE 'N'.
001640     88  ADD-EOF                     VALUE 'Y'.
001650 77  WS-CHG-EOF                  PIC X       VALUE 'N'.
001660     88  CHG-EOF                     VALUE 'Y'.
001670 77  WS-SY-EOF                   PIC X       VALUE 'N'.
001680     88  SY-EOF                      VALUE 'Y'.
001690 77  WS-SP-OLD-EOF               PIC X       VALUE 'N'.
001700     88  SP-OLD-EOF                  VALUE 'Y'.
001710 77  WS-FI-OLD-EOF               PIC X       VALUE 'N'.
001720     88  FI-OLD-EOF                  VALUE 'Y'.
001730 77  WS-VALID-SW                 PIC X       VALUE 'Y'.
001740     88  VALIDATION-OK               VALUE 'Y'.
001750     88  VALIDATION-FAILED           VALUE 'N'.
001760 77  WS-SYN-FOUND-SW             PIC X       VALUE 'N'.
001770     88  SYNDICATE-FOUND             VALUE 'Y'.
001780*
001790 77  WS-LAST-FC-ID               PIC 9(9)    COMP VALUE ZERO.
001800 77  WS-CURRENT-FC-ID            PIC 9(9)    COMP VALUE ZERO.
001810 77  WS-SYN-COUNT                PIC 9(4)    COMP VALUE ZERO.
001820 77  WS-SYN-SUB                  PIC 9(4)    COMP VALUE ZERO.
001830 77  WS-SP-SUB                   PIC 9(3)    COMP VALUE ZERO.
001840*
001850 77  WS-CURRENT-BORROWER-ID      PIC 9(9)    VALUE ZERO.
001860*
001870 PROCEDURE DIVISION.
001880*
001890*----------------------------------------------------------------
001900*    MAIN LINE
001910*----------------------------------------------------------------
001920 A010-MAIN-LINE.
001930     DISPLAY SPACES UPON CRT.
001940     DISPLAY '* * * BEGIN SYNFC100 - FACILITY MAINTENANCE'
001950         UPON CRT AT 0101.
001960     PERFORM 0100-INITIALIZE.
001970     PERFORM 0150-LOAD-SYNDICATE-TABLE THRU 0150-EXIT
001980         UNTIL SY-EOF.
001990     PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
002000         UNTIL OLD-EOF.
002010     MOVE WS-LAST-FC-ID TO SYNWK-NEXT-FACILITY-ID.
002020     PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
002030         UNTIL ADD-EOF.
002040     PERFORM 9000-END-RUN.
002050     STOP RUN.
002060*
002070 0100-INITIALIZE.
002080     OPEN INPUT  FC-OLD-FILE FX-ADD-FILE FX-CHG-FILE
002090                 SY-LOOKUP-FILE SP-OLD-FILE FI-OLD-FILE.
002100     OPEN OUTPUT FC-NEW-FILE SP-NEW-FILE FI-NEW-FILE.
002110     MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR
002120                  SYNWK-COPY-CTR SYNWK-REJECT-CTR.
002130     ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
002140     MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
002150     MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
002160     MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
002170     PERFORM 0200-READ-OLD-MASTER.
002180     PERFORM 0400-READ-CHG-TRAN.
002190     PERFORM 0300-READ-ADD-TRAN.
002200     PERFORM 0160-READ-SYNDICATE.
002210     PERFORM 0210-READ-SP-OLD.
002220     PERFORM 0220-READ-FI-OLD.
002230*
002240 0150-LOAD-SYNDICATE-TABLE.
002250     ADD 1 TO WS-SYN-COUNT.
002260     MOVE SY-LOOKUP-REC TO WS-SY-LOOKUP.
002270     MOVE sy-id OF WS-SY-LOOKUP
002280         TO WS-SYN-ID (WS-SYN-COUNT).
002290     MOVE sy-borrower-id OF WS-SY-LOOKUP
002300         TO WS-SYN-BORROWER-ID (WS-SYN-COUNT).
002310     PERFORM 0160-READ-SYNDICATE.
002320 0150-EXIT.
002330     EXIT.
002340*
002350 0160-READ-SYNDICATE.
002360     READ SY-LOOKUP-FILE
002370         AT END MOVE 'Y' TO WS-SY-EOF.
002380*
002390 0200-READ-OLD-MASTER.
002400     READ FC-OLD-FILE
002410         AT END MOVE 'Y' TO WS-OLD-EOF.
002420*
002430 0210-READ-SP-OLD.
002440     READ SP-OLD-FILE
002450         AT END MOVE 'Y' TO WS-SP-OLD-EOF.
002460*
002470 0220-READ-FI-OLD.
002480     READ FI-OLD-FILE
002490         AT END MOVE 'Y' TO WS-FI-OLD-EOF.
002500*
002510 0300-READ-ADD-TRAN.
002520     READ FX-ADD-FILE
002530         AT END MOVE 'Y' TO WS-ADD-EOF.
002540*
002550 0400-READ-CHG-TRAN.
002560     READ FX-CHG-FILE
002570         AT END MOVE 'Y' TO WS-CHG-EOF.
002580*
002590*----------------------------------------------------------------
002600*    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
002610*----------------------------------------------------------------
002620 0500-MATCH-MASTER.
002630     MOVE FC-OLD-REC TO WS-FC-OLD.
002640     MOVE FC1100-ID OF WS-FC-OLD TO WS-LAST-FC-ID.
002650     MOVE FC1100-ID OF WS-FC-OLD TO WS-CURRENT-FC-ID.
002660     PERFORM 0650-SKIP-ORPHAN-CHANGE
002670         UNTIL CHG-EOF
002680         OR FX-FACILITY-ID OF FX-CHG-REC
002690              NOT LESS THAN FC1100-ID OF WS-FC-OLD.
002700     IF (NOT CHG-EOF)
002710        AND FX-FACILITY-ID OF FX-CHG-REC = FC1100-ID OF WS-FC-OLD
002720         PERFORM 0600-APPLY-CHANGE
002730     ELSE
002740         PERFORM 0700-WRITE-OLD-UNCHANGED
002750         PERFORM 3100-COPY-CHILDREN-UNCHANGED.
002760     PERFORM 0200-READ-OLD-MASTER.
002770 0500-MATCH-MASTER-EXIT.
002780     EXIT.
002790*
002800 0650-SKIP-ORPHAN-CHANGE.
002810     DISPLAY 'REJECT - NOT FOUND, FACILITY '
002820         FX-FACILITY-ID OF FX-CHG-REC UPON CRT AT 1501.
002830     ADD 1 TO SYNWK-REJECT-CTR.
002840     SET SYNWK-RC-NOT-FOUND TO TRUE.
002850     PERFORM 0400-READ-CHG-TRAN.
002860*
002870 0600-APPLY-CHANGE.
002880     MOVE FX-CHG-REC TO WS-FX-PENDING.
002890     PERFORM 2000-VALIDATE-FACILITY THRU 2000-EXIT.
002900     IF VALIDATION-FAILED
002910         DISPLAY 'REJECT - VALIDATION, FACILITY '
002920             FX-FACILITY-ID OF WS-FX-PENDING UPON CRT AT 1701
002930         ADD 1 TO SYNWK-REJECT-CTR
002940         SET SYNWK-RC-VALIDATION TO TRUE
002950         PERFORM 0700-WRITE-OLD-UNCHANGED
002960         PERFORM 3100-COPY-CHILDREN-UNCHANGED
002970     ELSE
002980     IF FX-VERSION OF WS-FX-PENDING                               LM071999
002990                 NOT EQUAL TO FC1100-VERSION OF WS-FC-OLD         LM071999
003000         DISPLAY 'REJECT - CONCURRENT CHANGE, FACILITY '
003010             FX-FACILITY-ID OF WS-FX-PENDING UPON CRT AT 1601
003020         ADD 1 TO SYNWK-REJECT-CTR
003030         SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
003040         PERFORM 0700-WRITE-OLD-UNCHANGED
003050         PERFORM 3100-COPY-CHILDREN-UNCHANGED
003060     ELSE
003070         PERFORM 2300-FIND-SYNDICATE THRU 2300-EXIT
003080         IF NOT SYNDICATE-FOUND
003090             DISPLAY 'REJECT - SYNDICATE NOT FOUND, FACILITY '
003100                 FX-FACILITY-ID OF WS-FX-PENDING UPON CRT AT 1801
003110             ADD 1 TO SYNWK-REJECT-CTR
003120             SET SYNWK-RC-NOT-FOUND TO TRUE
003130             PERFORM 0700-WRITE-OLD-UNCHANGED
003140             PERFORM 3100-COPY-CHILDREN-UNCHANGED
003150         ELSE
003160             PERFORM 2400-UPDATE-HEADER-FROM-TRAN
003170             ADD 1 TO FC1100-VERSION OF WS-FC-OLD
003180             MOVE WS-FC-OLD TO FC1100-REC
003190             WRITE FC1100-REC
003200             ADD 1 TO SYNWK-CHG-CTR
003210             PERFORM 3200-REPLACE-CHILDREN.
003220     PERFORM 0400-READ-CHG-TRAN.
003230*
003240 0700-WRITE-OLD-UNCHANGED.
003250     MOVE WS-FC-OLD TO FC1100-REC.
003260     WRITE FC1100-REC.
003270     ADD 1 TO SYNWK-COPY-CTR.
003280*
003290*----------------------------------------------------------------
003300*    FACILITY VALIDATION  (SPEC - FACILITY VALIDATOR RULES)
003310*----------------------------------------------------------------
003320 2000-VALIDATE-FACILITY.
003330     SET VALIDATION-OK TO TRUE.
003340     IF FX-SYNDICATE-ID OF WS-FX-PENDING = ZERO
003350         SET VALIDATION-FAILED TO TRUE.
003360     IF FX-COMMITMENT OF WS-FX-PENDING NOT GREATER THAN ZERO
003370         SET VALIDATION-FAILED TO TRUE.
003380     IF FX-CURRENCY OF WS-FX-PENDING = SPACES
003390         SET VALIDATION-FAILED TO TRUE.
003400     IF FX-START-DATE OF WS-FX-PENDING = SPACES
003410         SET VALIDATION-FAILED TO TRUE.
003420     IF FX-END-DATE OF WS-FX-PENDING = SPACES
003430        OR FX-END-DATE OF WS-FX-PENDING                           DW022789
003440             < FX-START-DATE OF WS-FX-PENDING                     DW022789
003450         SET VALIDATION-FAILED TO TRUE.
003460     IF FX-SHAREPIE-COUNT OF WS-FX-PENDING = ZERO
003470        OR FX-SHAREPIE-COUNT OF WS-FX-PENDING > 36
003480         SET VALIDATION-FAILED TO TRUE
003490     ELSE
003500         PERFORM 2200-SUM-SHARES THRU 2200-EXIT.
003510     IF FX-ACTION-CHG OF WS-FX-PENDING
003520        AND FX-VERSION OF WS-FX-PENDING = ZERO                    LM071999
003530         SET VALIDATION-FAILED TO TRUE.
003540 2000-EXIT.
003550     EXIT.
003560*
003570 2200-SUM-SHARES.                                                 LM071999
003580     MOVE ZERO TO SYNWK-SHARE-TOTAL.
003590     PERFORM 2250-ADD-ONE-SHARE
003600         VARYING WS-SP-SUB FROM 1 BY 1
003610         UNTIL WS-SP-SUB > FX-SHAREPIE-COUNT OF WS-FX-PENDING.
003620     COMPUTE SYNWK-SHARE-VARIANCE                                 LM071999
003630         = SYNWK-SHARE-TOTAL - 1.0000.                            LM071999
003640     IF SYNWK-SHARE-VARIANCE < ZERO
003650         COMPUTE SYNWK-SHARE-VARIANCE                             LM071999
003660             = SYNWK-SHARE-VARIANCE * -1.
003670     IF SYNWK-SHARE-VARIANCE > SYNWK-SHARE-TOLERANCE              LM071999
003680         SET VALIDATION-FAILED TO TRUE.
003690 2200-EXIT.
003700     EXIT.
003710*
003720 2250-ADD-ONE-SHARE.
003730     ADD FX-SP-SHARE OF WS-FX-PENDING (WS-SP-SUB)
003740         TO SYNWK-SHARE-TOTAL.
003750*
003760*----------------------------------------------------------------
003770*    SYNDICATE / BORROWER LOOKUP
003780*----------------------------------------------------------------
003790 2300-FIND-SYNDICATE.
003800     MOVE 'N' TO WS-SYN-FOUND-SW.
003810     MOVE ZERO TO WS-CURRENT-BORROWER-ID.
003820     PERFORM 2350-SCAN-ONE-ENTRY
003830         VARYING WS-SYN-SUB FROM 1 BY 1
003840         UNTIL WS-SYN-SUB > WS-SYN-COUNT
003850         OR SYNDICATE-FOUND.
003860 2300-EXIT.
003870     EXIT.
003880*
003890 2350-SCAN-ONE-ENTRY.
003900     IF WS-SYN-ID (WS-SYN-SUB)
003910             = FX-SYNDICATE-ID OF WS-FX-PENDING
003920         MOVE WS-SYN-BORROWER-ID (WS-SYN-SUB)
003930             TO WS-CURRENT-BORROWER-ID
003940         MOVE 'Y' TO WS-SYN-FOUND-SW.
003950*
003960*----------------------------------------------------------------
003970*    OVERLAY THE FACILITY HEADER WITH THE TRANSACTION VALUES
003980*----------------------------------------------------------------
003990 2400-UPDATE-HEADER-FROM-TRAN.
004000     MOVE FX-SYNDICATE-ID OF WS-FX-PENDING
004010         TO FC1100-SYNDICATE-ID OF WS-FC-OLD.
004020     MOVE FX-COMMITMENT OF WS-FX-PENDING
004030         TO FC1100-COMMITMENT OF WS-FC-OLD.
004040     MOVE FX-CURRENCY OF WS-FX-PENDING
004050         TO FC1100-CURRENCY OF WS-FC-OLD.
004060     MOVE FX-START-DATE OF WS-FX-PENDING
004070         TO FC1100-START-DATE OF WS-FC-OLD.
004080     MOVE FX-END-DATE OF WS-FX-PENDING
004090         TO FC1100-END-DATE OF WS-FC-OLD.
004100     MOVE FX-INTEREST-TERMS OF WS-FX-PENDING
004110         TO FC1100-INTEREST-TERMS OF WS-FC-OLD.
004120     MOVE SYNWK-RUN-DATE-10
004130         TO FC1100-UPDATED-AT OF WS-FC-OLD.
004140*
004150*----------------------------------------------------------------
004160*    CHILD FILE HANDLING - SHARE-PIE AND FACILITY-INVESTMENT
004170*----------------------------------------------------------------
004180 3100-COPY-CHILDREN-UNCHANGED.
004190     PERFORM 3110-COPY-ONE-SP-CHILD
004200         UNTIL SP-OLD-EOF
004210         OR SP-FACILITY-ID OF WS-SP-OLD NOT EQUAL WS-CURRENT-FC-ID.
004220     PERFORM 3120-COPY-ONE-FI-CHILD
004230         UNTIL FI-OLD-EOF
004240         OR fi-facility-id OF WS-FI-OLD NOT EQUAL WS-CURRENT-FC-ID.
004250*
004260 3110-COPY-ONE-SP-CHILD.
004270     MOVE WS-SP-OLD TO SP-REC.
004280     WRITE SP-REC.
004290     PERFORM 0210-READ-SP-OLD.
004300     IF NOT SP-OLD-EOF
004310         MOVE SP-OLD-REC TO WS-SP-OLD.
004320*
004330 3120-COPY-ONE-FI-CHILD.
004340     MOVE WS-FI-OLD TO fi-rec.
004350     WRITE fi-rec.
004360     PERFORM 0220-READ-FI-OLD.
004370     IF NOT FI-OLD-EOF
004380         MOVE FI-OLD-REC TO WS-FI-OLD.
004390*
004400 3200-REPLACE-CHILDREN.
004410     PERFORM 3210-DISCARD-ONE-SP-CHILD
004420         UNTIL SP-OLD-EOF
004430         OR SP-FACILITY-ID OF WS-SP-OLD NOT EQUAL WS-CURRENT-FC-ID.
004440     PERFORM 3220-DISCARD-ONE-FI-CHILD
004450         UNTIL FI-OLD-EOF
004460         OR fi-facility-id OF WS-FI-OLD NOT EQUAL WS-CURRENT-FC-ID.
004470     PERFORM 4200-POST-ONE-SHAREPIE                               EJ060595
004480         VARYING WS-SP-SUB FROM 1 BY 1
004490         UNTIL WS-SP-SUB > FX-SHAREPIE-COUNT OF WS-FX-PENDING.
004500*
004510 3210-DISCARD-ONE-SP-CHILD.
004520     PERFORM 0210-READ-SP-OLD.
004530     IF NOT SP-OLD-EOF
004540         MOVE SP-OLD-REC TO WS-SP-OLD.
004550*
004560 3220-DISCARD-ONE-FI-CHILD.
004570     PERFORM 0220-READ-FI-OLD.
004580     IF NOT FI-OLD-EOF
004590         MOVE FI-OLD-REC TO WS-FI-OLD.
004600*
004610*----------------------------------------------------------------
004620*    POST ONE SHARE-PIE LINE AND ITS FACILITY-INVESTMENT
004630*----------------------------------------------------------------
004640 4200-POST-ONE-SHAREPIE.
004650     ADD 1 TO SYNWK-NEXT-SHAREPIE-ID.
004660     MOVE SYNWK-NEXT-SHAREPIE-ID  TO SP-ID.
004670     MOVE WS-CURRENT-FC-ID        TO SP-FACILITY-ID.
004680     MOVE FX-SP-INVESTOR-ID OF WS-FX-PENDING (WS-SP-SUB)
004690                                   TO SP-INVESTOR-ID.
004700     MOVE FX-SP-SHARE OF WS-FX-PENDING (WS-SP-SUB)
004710                                   TO SP-SHARE.
004720     MOVE SYNWK-RUN-DATE-10       TO SP-CREATED-DATE.
004730     MOVE SYNWK-RUN-DATE-10       TO SP-UPDATED-AT.
004740     WRITE SP-REC.
004750*
004760     COMPUTE SYNWK-INVESTMENT-AMT ROUNDED                         EJ060595
004770         = FX-COMMITMENT OF WS-FX-PENDING                         EJ060595
004780         * FX-SP-SHARE OF WS-FX-PENDING (WS-SP-SUB).              EJ060595
004790*
004800     ADD 1 TO SYNWK-NEXT-INVSTMT-ID.
004810     MOVE SYNWK-NEXT-INVSTMT-ID    TO fi-id.
004820     MOVE WS-CURRENT-FC-ID         TO fi-facility-id.
004830     MOVE FX-SP-INVESTOR-ID OF WS-FX-PENDING (WS-SP-SUB)
004840                                    TO fi-investor-id.
004850     MOVE WS-CURRENT-BORROWER-ID   TO fi-borrower-id.
004860     MOVE SYNWK-INVESTMENT-AMT     TO fi-amount.
004870     SET fi-type-facility-invstmt  TO TRUE.
004880     MOVE SYNWK-RUN-DATE-10        TO fi-transaction-date.
004890     WRITE fi-rec.
004900*
004910*----------------------------------------------------------------
004920*    APPEND NEW FACILITIES
004930*----------------------------------------------------------------
004940 0800-PROCESS-ADDS.
004950     MOVE FX-ADD-REC TO WS-FX-PENDING.
004960     PERFORM 2000-VALIDATE-FACILITY THRU 2000-EXIT.
004970     IF VALIDATION-FAILED
004980         DISPLAY 'REJECT - VALIDATION ON ADD FACILITY'
004990             UPON CRT AT 1901
005000         ADD 1 TO SYNWK-REJECT-CTR
005010         SET SYNWK-RC-VALIDATION TO TRUE
005020     ELSE
005030         PERFORM 2300-FIND-SYNDICATE THRU 2300-EXIT
005040         IF NOT SYNDICATE-FOUND
005050             DISPLAY 'REJECT - SYNDICATE NOT FOUND ON ADD'
005060                 UPON CRT AT 1902
005070             ADD 1 TO SYNWK-REJECT-CTR
005080             SET SYNWK-RC-NOT-FOUND TO TRUE
005090         ELSE
005100             ADD 1 TO SYNWK-NEXT-FACILITY-ID
005110             MOVE SYNWK-NEXT-FACILITY-ID TO WS-CURRENT-FC-ID
005120             PERFORM 2500-BUILD-NEW-HEADER
005130             WRITE FC1100-REC
005140             ADD 1 TO SYNWK-ADD-CTR
005150             PERFORM 4200-POST-ONE-SHAREPIE                       EJ060595
005160                 VARYING WS-SP-SUB FROM 1 BY 1
005170                 UNTIL WS-SP-SUB
005180                     > FX-SHAREPIE-COUNT OF WS-FX-PENDING.
005190     PERFORM 0300-READ-ADD-TRAN.
005200 0800-PROCESS-ADDS-EXIT.
005210     EXIT.
005220*
005230 2500-BUILD-NEW-HEADER.
005240     MOVE WS-CURRENT-FC-ID TO FC1100-ID.
005250     MOVE FX-SYNDICATE-ID OF WS-FX-PENDING
005260         TO FC1100-SYNDICATE-ID.
005270     MOVE FX-COMMITMENT OF WS-FX-PENDING TO FC1100-COMMITMENT.
005280     MOVE FX-CURRENCY OF WS-FX-PENDING TO FC1100-CURRENCY.
005290     MOVE FX-START-DATE OF WS-FX-PENDING TO FC1100-START-DATE.
005300     MOVE FX-END-DATE OF WS-FX-PENDING TO FC1100-END-DATE.
005310     MOVE FX-INTEREST-TERMS OF WS-FX-PENDING
005320         TO FC1100-INTEREST-TERMS.
005330     MOVE SYNWK-RUN-DATE-10 TO FC1100-CREATED-DATE.
005340     MOVE SYNWK-RUN-DATE-10 TO FC1100-UPDATED-AT.
005350     MOVE 1 TO FC1100-VERSION.
005360*
005370*----------------------------------------------------------------
005380*    RUN TOTALS AND CLOSE
005390*----------------------------------------------------------------
005400 9000-END-RUN.
005410     DISPLAY 'SYNFC100 RUN TOTALS' UPON CRT AT 0801.              RT063003
005420     DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
005430     DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
005440     DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1101.      RT063003
005450     DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1201.      RT063003
005460     CLOSE FC-OLD-FILE FX-ADD-FILE FX-CHG-FILE FC-NEW-FILE
005470           SY-LOOKUP-FILE SP-OLD-FILE SP-NEW-FILE
005480           FI-OLD-FILE FI-NEW-FILE.
