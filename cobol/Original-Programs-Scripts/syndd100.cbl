000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.    SYNDD100.
000130 AUTHOR.        rtw.
000140 INSTALLATION.  SYNDICATION DATA CTR.
000150 DATE-WRITTEN.  01/12/87.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200*                                                                *
000210*   SYNDD100  -  DRAWDOWN / LOAN ORIGINATION                     *
000220*                                                                *
000230*   ONE PASS, APPEND-ONLY.  EACH DRAWDOWN REQUEST PRODUCES A     *
000240*   NEW LOAN RECORD (PRINCIPAL AND OUTSTANDING BALANCE BOTH SET  *
000250*   TO THE REQUESTED AMOUNT) AND A DRAWDOWN TRANSACTION RECORD   *
000260*   REFERENCING THE NEW LOAN-ID.  THERE IS NO CHANGE OR DELETE   *
000270*   SIDE TO THIS RUN - A LOAN, ONCE DRAWN, IS MAINTAINED BY THE  *
000280*   REPAYMENT SYSTEM, NOT BY THIS PROGRAM.                       *
000290*                                                                *
000300*****************************************************************
000310*
000320*  CHANGE LOG.
000330*  ---------------------------------------------------------
000340*  01/12/87  RTW    ORIGINAL PROGRAM.
000350*  02/27/89  RTW    SPLIT LN-DRAWDOWN-DATE INTO A REDEFINED
000360*                   YY/MM/DD GROUP, SAME AS THE FACILITY DATES.
000370*  11/09/98  EJ     Y2K - WS-TODAY NOW CARRIES A 4-DIGIT
000380*                   CENTURY ON EVERY TIMESTAMP WRITTEN.
000390*  07/19/99  LMP    LN-VERSION INITIALIZED TO 1 ON ORIGINATION
000400*                   SO THE REPAYMENT SYSTEM'S FIRST CHANGE
000410*                   TRANSACTION HAS A VERSION TO MATCH, TICKET
000420*                   SL-0201.
000430*  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
000440*                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
000450*  ---------------------------------------------------------
000460 ENVIRONMENT DIVISION.
000470*
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CONSOLE IS CRT.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT DD-REQUEST-FILE ASSIGN TO DD-REQUEST-FILE
000550            ORGANIZATION IS LINE SEQUENTIAL.
000560     SELECT LN-NEW-FILE     ASSIGN TO LN-NEW-FILE
000570            ORGANIZATION IS LINE SEQUENTIAL.
000580     SELECT DR-NEW-FILE     ASSIGN TO DR-NEW-FILE
000590            ORGANIZATION IS LINE SEQUENTIAL.
000600*
000610 DATA DIVISION.
000620 FILE SECTION.
000630*
000640 FD  DD-REQUEST-FILE
000650     RECORD CONTAINS 298 CHARACTERS
000660     LABEL RECORDS ARE STANDARD
000670     DATA RECORD IS DD-REQUEST-REC.
000680 01  DD-REQUEST-REC.
000690     05  DD-FACILITY-ID              PIC 9(9).
000700     05  DD-BORROWER-ID              PIC 9(9).
000710     05  DD-AMOUNT                   PIC S9(17)V99 COMP-3.
000720     05  DD-CURRENCY                 PIC X(3).
000730     05  DD-PURPOSE                  PIC X(200).
000740     05  DD-ANNUAL-INTEREST-RATE     PIC S9(1)V9(4) COMP-3.
000750     05  DD-DRAWDOWN-DATE            PIC X(10).
000760     05  DD-REPAYMENT-PERIOD-MOS     PIC 9(4).
000770     05  DD-REPAYMENT-CYCLE          PIC X(20).
000780     05  DD-REPAYMENT-METHOD         PIC X(30).
000790*
000800 FD  LN-NEW-FILE
000810     RECORD CONTAINS 268 CHARACTERS
000820     LABEL RECORDS ARE STANDARD
000830     DATA RECORD IS LN-REC.
000840     COPY SYNLN.
000850*
000860 FD  DR-NEW-FILE
000870     RECORD CONTAINS 329 CHARACTERS
000880     LABEL RECORDS ARE STANDARD
000890     DATA RECORD IS DR-REC.
000900     COPY SYNDR.
000910*
000920 WORKING-STORAGE SECTION.
000930*
000940     COPY SYNWK.
000950*
000960 77  WS-REQ-EOF                  PIC X       VALUE 'N'.
000970     88  REQ-EOF                     VALUE 'Y'.
000980 77  WS-VALID-SW                 PIC X       VALUE 'Y'.
000990     88  VALIDATION-OK               VALUE 'Y'.
001000     88  VALIDATION-FAILED           VALUE 'N'.
001010*
001020 PROCEDURE DIVISION.
001030*
001040*----------------------------------------------------------------
001050*    MAIN LINE
001060*----------------------------------------------------------------
001070 A010-MAIN-LINE.
001080     DISPLAY SPACES UPON CRT.
001090     DISPLAY '* * * BEGIN SYNDD100 - DRAWDOWN ORIGINATION'
001100         UPON CRT AT 0101.
001110     PERFORM 0100-INITIALIZE.
001120     PERFORM 0500-PROCESS-ONE-REQUEST THRU 0500-EXIT
001130         UNTIL REQ-EOF.
001140     PERFORM 9000-END-RUN.
001150     STOP RUN.
001160*
001170 0100-INITIALIZE.
001180     OPEN INPUT  DD-REQUEST-FILE.
001190     OPEN OUTPUT LN-NEW-FILE DR-NEW-FILE.
001200     MOVE ZERO TO SYNWK-ADD-CTR SYNWK-REJECT-CTR.
001210     ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
001220     MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.
001230     MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
001240     MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
001250     PERFORM 0200-READ-REQUEST.
001260*
001270 0200-READ-REQUEST.
001280     READ DD-REQUEST-FILE
001290         AT END MOVE 'Y' TO WS-REQ-EOF.
001300*
001310*----------------------------------------------------------------
001320*    ORIGINATE ONE LOAN AND ITS DRAWDOWN POSTING
001330*----------------------------------------------------------------
001340 0500-PROCESS-ONE-REQUEST.
001350     PERFORM 2000-EDIT-REQUEST THRU 2000-EXIT.
001360     IF VALIDATION-FAILED
001370         DISPLAY 'REJECT - REQUIRED FIELD MISSING, FACILITY '
001380             DD-FACILITY-ID UPON CRT AT 1501
001390         ADD 1 TO SYNWK-REJECT-CTR
001400     ELSE
001410         ADD 1 TO SYNWK-NEXT-LOAN-ID
001420         PERFORM 2500-BUILD-LOAN-RECORD
001430         WRITE LN-REC
001440         ADD 1 TO SYNWK-NEXT-DRAWDOWN-ID
001450         PERFORM 2600-BUILD-DRAWDOWN-RECORD
001460         WRITE DR-REC
001470         ADD 1 TO SYNWK-ADD-CTR.
001480     PERFORM 0200-READ-REQUEST.
001490 0500-EXIT.
001500     EXIT.
001510*
001520*----------------------------------------------------------------
001530*    REQUIRED-FIELD EDIT
001540*----------------------------------------------------------------
001550 2000-EDIT-REQUEST.
001560     SET VALIDATION-OK TO TRUE.
001570     IF DD-FACILITY-ID = ZERO
001580         SET VALIDATION-FAILED TO TRUE.
001590     IF DD-BORROWER-ID = ZERO
001600         SET VALIDATION-FAILED TO TRUE.
001610     IF DD-AMOUNT NOT GREATER THAN ZERO
001620         SET VALIDATION-FAILED TO TRUE.
001630     IF DD-CURRENCY = SPACES
001640         SET VALIDATION-FAILED TO TRUE.
001650     IF DD-PURPOSE = SPACES
001660         SET VALIDATION-FAILED TO TRUE.
001670     IF DD-DRAWDOWN-DATE = SPACES
001680         SET VALIDATION-FAILED TO TRUE.
001690     IF DD-REPAYMENT-PERIOD-MOS = ZERO
001700         SET VALIDATION-FAILED TO TRUE.
001710     IF DD-REPAYMENT-CYCLE = SPACES
001720         SET VALIDATION-FAILED TO TRUE.
001730     IF DD-REPAYMENT-METHOD = SPACES
001740         SET VALIDATION-FAILED TO TRUE.
001750 2000-EXIT.
001760     EXIT.
001770*
001780*----------------------------------------------------------------
001790*    BUILD THE NEW LOAN RECORD
001800*----------------------------------------------------------------
001810 2500-BUILD-LOAN-RECORD.
001820     MOVE SYNWK-NEXT-LOAN-ID      TO LN-ID.
001830     MOVE DD-FACILITY-ID          TO LN-FACILITY-ID.
001840     MOVE DD-BORROWER-ID          TO LN-BORROWER-ID.
001850     MOVE DD-AMOUNT               TO LN-PRINCIPAL-AMOUNT
001860                                      LN-OUTSTANDING-BALANCE.
001870     MOVE DD-ANNUAL-INTEREST-RATE TO LN-ANNUAL-INTEREST-RATE.
001880     MOVE DD-DRAWDOWN-DATE        TO LN-DRAWDOWN-DATE.            RT022789
001890     MOVE DD-REPAYMENT-PERIOD-MOS TO LN-REPAYMENT-PERIOD-MOS.
001900     MOVE DD-REPAYMENT-CYCLE      TO LN-REPAYMENT-CYCLE.
001910     MOVE DD-REPAYMENT-METHOD     TO LN-REPAYMENT-METHOD.
001920     MOVE DD-CURRENCY             TO LN-CURRENCY.
001930     MOVE SYNWK-RUN-DATE-10       TO LN-CREATED-DATE.
001940     MOVE SYNWK-RUN-DATE-10       TO LN-UPDATED-AT.
001950     MOVE 1                       TO LN-VERSION.                  LM071999
001960*
001970*----------------------------------------------------------------
001980*    BUILD THE DRAWDOWN POSTING
001990*----------------------------------------------------------------
002000 2600-BUILD-DRAWDOWN-RECORD.
002010     MOVE SYNWK-NEXT-DRAWDOWN-ID  TO DR-ID.
002020     MOVE SYNWK-NEXT-LOAN-ID      TO DR-LOAN-ID.
002030     MOVE DD-FACILITY-ID          TO DR-FACILITY-ID.
002040     MOVE DD-BORROWER-ID          TO DR-BORROWER-ID.
002050     MOVE DD-CURRENCY             TO DR-CURRENCY.
002060     MOVE DD-PURPOSE              TO DR-PURPOSE.
002070     MOVE DD-AMOUNT               TO DR-AMOUNT.
002080     SET DR-TYPE-DRAWDOWN         TO TRUE.
002090     MOVE DD-DRAWDOWN-DATE        TO DR-TRANSACTION-DATE.
002100*
002110*----------------------------------------------------------------
002120*    RUN TOTALS AND CLOSE
002130*----------------------------------------------------------------
002140 9000-END-RUN.
002150     DISPLAY 'SYNDD100 RUN TOTALS' UPON CRT AT 0801.              RT063003
002160     DISPLAY 'DRAWDOWNS POSTED' SYNWK-ADD-CTR    UPON CRT AT 0901.RT063003
002170     DISPLAY 'REJECTED        ' SYNWK-REJECT-CTR UPON CRT AT 1001.RT063003
002180     CLOSE DD-REQUEST-FILE LN-NEW-FILE DR-NEW-FILE.
