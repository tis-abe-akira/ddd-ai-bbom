000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.    SYNBR100.
000130 AUTHOR.        ej.
000140 INSTALLATION.  SYNDICATION DATA CTR.
000150 DATE-WRITTEN.  09/15/86.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200*                                                                *
000210*   SYNBR100  -  BORROWER MASTER MAINTENANCE                     *
000220*                                                                *
000230*   MATCHES THE CHANGE-TRANSACTION FILE AGAINST THE BORROWER     *
000240*   OLD MASTER (BOTH IN ASCENDING BR-ID SEQUENCE), APPLIES ANY    *
000250*   UPDATE OR DELETE, THEN APPENDS NEW BORROWERS OFF THE ADD-     *
000260*   TRANSACTION FILE USING THE NEXT-BORROWER-ID HIGH-WATER MARK.  *
000270*                                                                *
000280*****************************************************************
000290*
000300*  CHANGE LOG.
000310*  ---------------------------------------------------------
000320*  09/15/86  EJ     ORIGINAL PROGRAM.
000330*  04/22/91  RTW    ADDED BR-CREDIT-LIMIT-OVERRIDE TO THE
000340*                   CHANGE RECORD PER UNDERWRITING REQUEST,
000350*                   TICKET SL-0188.
000360*  08/11/93  DWK    REJECT COUNTER WAS NOT RESET BETWEEN RUNS
000370*                   (SAME FIX AS SYNCO100 - COPY HAD DRIFTED).
000380*  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
000390*                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
000400*  07/19/99  LMP    ADDED BR-VERSION CHECK - CHANGE TRAN NOW
000410*                   REJECTS ON A STALE VERSION, TICKET SL-0201.
000420*  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
000430*                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
000440*  ---------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460*
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CONSOLE IS CRT.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT BR-OLD-FILE  ASSIGN TO BR-OLD-FILE
000540            ORGANIZATION IS LINE SEQUENTIAL.
000550     SELECT BR-ADD-FILE  ASSIGN TO BR-ADD-FILE
000560            ORGANIZATION IS LINE SEQUENTIAL.
000570     SELECT BR-CHG-FILE  ASSIGN TO BR-CHG-FILE
000580            ORGANIZATION IS LINE SEQUENTIAL.
000590     SELECT BR-NEW-FILE  ASSIGN TO BR-NEW-FILE
000600            ORGANIZATION IS LINE SEQUENTIAL.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640*
000650 FD  BR-OLD-FILE
000660     RECORD CONTAINS 405 CHARACTERS
000670     LABEL RECORDS ARE STANDARD
000680     DATA RECORD IS BR-OLD-REC.
000690 01  BR-OLD-REC                  PIC X(405).
000700*
000710 FD  BR-ADD-FILE
000720     RECORD CONTAINS 295 CHARACTERS
000730     LABEL RECORDS ARE STANDARD
000740     DATA RECORD IS BA-REC.
000750 01  BA-REC.
000760     05  BA-NAME                 PIC X(100).
000770     05  BA-EMAIL                PIC X(100).
000780     05  BA-PHONE-NO             PIC X(30).
000790     05  BA-COMPANY-ID           PIC X(30).
000800     05  BA-CREDIT-LIMIT         PIC S9(17)V99 COMP-3.
000810     05  BA-CREDIT-RATING        PIC X(4).
000820     05  BA-CREDIT-LIMIT-OVRD    PIC 9(1).                        RT042291
000830     05  FILLER                  PIC X(20).
000840*
000850 FD  BR-CHG-FILE
000860     RECORD CONTAINS 314 CHARACTERS
000870     LABEL RECORDS ARE STANDARD
000880     DATA RECORD IS BC-REC.
000890 01  BC-REC.
000900     05  BC-ACTION               PIC X.
000910         88  BC-ACTION-CHANGE        VALUE 'C'.
000920         88  BC-ACTION-DELETE        VALUE 'D'.
000930     05  BC-ID                   PIC 9(9).
000940     05  BC-VERSION              PIC 9(9).                        LM071999
000950     05  BC-NAME                 PIC X(100).
000960     05  BC-EMAIL                PIC X(100).
000970     05  BC-PHONE-NO             PIC X(30).
000980     05  BC-COMPANY-ID           PIC X(30).
000990     05  BC-CREDIT-LIMIT         PIC S9(17)V99 COMP-3.
001000     05  BC-CREDIT-RATING        PIC X(4).
001010     05  BC-CREDIT-LIMIT-OVRD    PIC 9(1).                        RT042291
001020     05  FILLER                  PIC X(20).
001030*
001040 FD  BR-NEW-FILE
001050     RECORD CONTAINS 405 CHARACTERS
001060     LABEL RECORDS ARE STANDARD
001070     DATA RECORD IS BR-REC.
001080     COPY SYNBR.
001090*
001100 WORKING-STORAGE SECTION.
001110*
001120     COPY SYNWK.
001130*
001140     COPY SYNBR REPLACING BR-REC BY WS-BR-OLD.
001150*
001160 77  WS-OLD-EOF                  PIC X       VALUE 'N'.
001170     88  OLD-EOF                     VALUE 'Y'.
001180 77  WS-ADD-EOF                  PIC X       VALUE 'N'.
001190     88  ADD-EOF                     VALUE 'Y'.
001200 77  WS-CHG-EOF                  PIC X       VALUE 'N'.
001210     88  CHG-EOF                     VALUE 'Y'.
001220 77  WS-LAST-BR-ID               PIC 9(9)    COMP VALUE ZERO.
001230*
001240 PROCEDURE DIVISION.
001250*
001260*----------------------------------------------------------------
001270*    MAIN LINE
001280*----------------------------------------------------------------
001290 A010-MAIN-LINE.
001300     DISPLAY SPACES UPON CRT.
001310     DISPLAY '* * * BEGIN SYNBR100 - BORROWER MASTER MAINTENANCE'
001320         UPON CRT AT 0101.
001330     PERFORM 0100-INITIALIZE.
001340     PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
001350         UNTIL OLD-EOF.
001360     MOVE WS-LAST-BR-ID TO SYNWK-NEXT-BORROWER-ID.
001370     PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
001380         UNTIL ADD-EOF.
001390     PERFORM 9000-END-RUN.
001400     STOP RUN.
001410*
001420 0100-INITIALIZE.
001430     OPEN INPUT  BR-OLD-FILE
001440                 BR-ADD-FILE
001450                 BR-CHG-FILE.
001460     OPEN OUTPUT BR-NEW-FILE.
001470     MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR       DW081193
001480                  SYNWK-COPY-CTR SYNWK-REJECT-CTR.                DW081193
001490     ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
001500     MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
001510     MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
001520     MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
001530     PERFORM 0200-READ-OLD-MASTER.
001540     PERFORM 0400-READ-CHG-TRAN.
001550     PERFORM 0300-READ-ADD-TRAN.
001560*
001570 0200-READ-OLD-MASTER.
001580     READ BR-OLD-FILE
001590         AT END MOVE 'Y' TO WS-OLD-EOF.
001600*
001610 0300-READ-ADD-TRAN.
001620     READ BR-ADD-FILE
001630         AT END MOVE 'Y' TO WS-ADD-EOF.
001640*
001650 0400-READ-CHG-TRAN.
001660     READ BR-CHG-FILE
001670         AT END MOVE 'Y' TO WS-CHG-EOF.
001680*
001690*----------------------------------------------------------------
001700*    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
001710*----------------------------------------------------------------
001720 0500-MATCH-MASTER.
001730     MOVE BR-OLD-REC TO WS-BR-OLD.
001740     MOVE BR-ID OF WS-BR-OLD TO WS-LAST-BR-ID.
001750     PERFORM 0650-SKIP-ORPHAN-CHANGE
001760         UNTIL CHG-EOF OR BC-ID NOT LESS THAN BR-ID OF WS-BR-OLD.
001770     IF (NOT CHG-EOF) AND BC-ID = BR-ID OF WS-BR-OLD
001780         PERFORM 0600-APPLY-CHANGE
001790     ELSE
001800         PERFORM 0700-WRITE-OLD-UNCHANGED.
001810     PERFORM 0200-READ-OLD-MASTER.
001820 0500-MATCH-MASTER-EXIT.
001830     EXIT.
001840*
001850 0650-SKIP-ORPHAN-CHANGE.
001860     DISPLAY 'REJECT - NOT FOUND, BORROWER ' BC-ID
001870         UPON CRT AT 1501.
001880     ADD 1 TO SYNWK-REJECT-CTR.
001890     SET SYNWK-RC-NOT-FOUND TO TRUE.
001900     PERFORM 0400-READ-CHG-TRAN.
001910*
001920 0600-APPLY-CHANGE.
001930     IF BC-VERSION NOT EQUAL TO BR-VERSION OF WS-BR-OLD           LM071999
001940         DISPLAY 'REJECT - CONCURRENT CHANGE, BORROWER ' BC-ID
001950             UPON CRT AT 1601
001960         ADD 1 TO SYNWK-REJECT-CTR
001970         SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
001980         PERFORM 0700-WRITE-OLD-UNCHANGED
001990     ELSE
002000         IF BC-ACTION-DELETE
002010             ADD 1 TO SYNWK-DEL-CTR
002020         ELSE
002030             MOVE BC-NAME        TO BR-NAME OF WS-BR-OLD
002040             MOVE BC-EMAIL       TO BR-EMAIL OF WS-BR-OLD
002050             MOVE BC-PHONE-NO    TO BR-PHONE-NO OF WS-BR-OLD
002060             MOVE BC-COMPANY-ID  TO BR-COMPANY-ID OF WS-BR-OLD
002070             MOVE BC-CREDIT-LIMIT
002080                              TO BR-CREDIT-LIMIT OF WS-BR-OLD
002090             MOVE BC-CREDIT-RATING
002100                              TO BR-CREDIT-RATING OF WS-BR-OLD
002110             MOVE BC-CREDIT-LIMIT-OVRD                            RT042291
002120                       TO BR-CREDIT-LIMIT-OVERRIDE OF WS-BR-OLD   RT042291
002130             MOVE SYNWK-RUN-DATE-10
002140                       TO BR-UPDATED-DATE OF WS-BR-OLD
002150             ADD 1 TO BR-VERSION OF WS-BR-OLD
002160             ADD 1 TO SYNWK-CHG-CTR
002170             MOVE WS-BR-OLD TO BR-REC
002180             WRITE BR-REC.
002190     PERFORM 0400-READ-CHG-TRAN.
002200*
002210 0700-WRITE-OLD-UNCHANGED.
002220     MOVE WS-BR-OLD TO BR-REC.
002230     WRITE BR-REC.
002240     ADD 1 TO SYNWK-COPY-CTR.
002250*
002260*----------------------------------------------------------------
002270*    APPEND NEW BORROWERS
002280*----------------------------------------------------------------
002290 0800-PROCESS-ADDS.
002300     ADD 1 TO SYNWK-NEXT-BORROWER-ID.
002310     MOVE SYNWK-NEXT-BORROWER-ID TO BR-ID OF BR-REC.
002320     MOVE BA-NAME                TO BR-NAME OF BR-REC.
002330     MOVE BA-EMAIL               TO BR-EMAIL OF BR-REC.
002340     MOVE BA-PHONE-NO            TO BR-PHONE-NO OF BR-REC.
002350     MOVE BA-COMPANY-ID          TO BR-COMPANY-ID OF BR-REC.
002360     MOVE BA-CREDIT-LIMIT        TO BR-CREDIT-LIMIT OF BR-REC.
002370     MOVE BA-CREDIT-RATING       TO BR-CREDIT-RATING OF BR-REC.
002380     MOVE BA-CREDIT-LIMIT-OVRD                                    RT042291
002390                    TO BR-CREDIT-LIMIT-OVERRIDE OF BR-REC.        RT042291
002400     MOVE SYNWK-RUN-DATE-10      TO BR-CREATED-DATE OF BR-REC.
002410     MOVE SYNWK-RUN-DATE-10      TO BR-UPDATED-DATE OF BR-REC.
002420     MOVE 1                      TO BR-VERSION OF BR-REC.
002430     WRITE BR-REC.
002440     ADD 1 TO SYNWK-ADD-CTR.
002450     PERFORM 0300-READ-ADD-TRAN.
002460 0800-PROCESS-ADDS-EXIT.
002470     EXIT.
002480*
002490*----------------------------------------------------------------
002500*    RUN TOTALS AND CLOSE
002510*----------------------------------------------------------------
002520 9000-END-RUN.
002530     DISPLAY 'SYNBR100 RUN TOTALS' UPON CRT AT 0801.              RT063003
002540     DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
002550     DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
002560     DISPLAY 'DELETED   ' SYNWK-DEL-CTR    UPON CRT AT 1101.      RT063003
002570     DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1201.      RT063003
002580     DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1301.      RT063003
002590     CLOSE BR-OLD-FILE BR-ADD-FILE BR-CHG-FILE BR-NEW-FILE.
