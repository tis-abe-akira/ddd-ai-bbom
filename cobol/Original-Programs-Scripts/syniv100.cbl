000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.    SYNIV100.
000130 AUTHOR.        rtw.
000140 INSTALLATION.  SYNDICATION DATA CTR.
000150 DATE-WRITTEN.  09/22/86.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200*                                                                *
000210*   SYNIV100  -  INVESTOR MASTER MAINTENANCE                     *
000220*                                                                *
000230*   MATCHES THE CHANGE-TRANSACTION FILE AGAINST THE INVESTOR     *
000240*   OLD MASTER (BOTH IN ASCENDING IV-ID SEQUENCE), APPLIES ANY    *
000250*   UPDATE OR DELETE, THEN APPENDS NEW INVESTORS OFF THE ADD-     *
000260*   TRANSACTION FILE USING THE NEXT-INVESTOR-ID HIGH-WATER MARK.  *
000270*   NEW INVESTORS DEFAULT TO ACTIVE UNLESS THE ADD TRANSACTION    *
000280*   SAYS OTHERWISE.                                               *
000290*                                                                *
000300*****************************************************************
000310*
000320*  CHANGE LOG.
000330*  ---------------------------------------------------------
000340*  09/22/86  RTW    ORIGINAL PROGRAM.
000350*  08/11/91  RTW    ADDED IV-INVESTOR-TYPE EDIT ON THE ADD AND
000360*                   CHANGE RECORDS PER REPORTING REQUEST,
000370*                   TICKET SL-0098.
000380*  08/11/93  DWK    REJECT COUNTER WAS NOT RESET BETWEEN RUNS.
000390*  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
000400*                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
000410*  07/19/99  LMP    ADDED IV-VERSION CHECK - CHANGE TRAN NOW
000420*                   REJECTS ON A STALE VERSION, TICKET SL-0201.
000430*  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
000440*                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
000450*  ---------------------------------------------------------
000460 ENVIRONMENT DIVISION.
000470*
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CONSOLE IS CRT.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT IV-OLD-FILE  ASSIGN TO IV-OLD-FILE
000550            ORGANIZATION IS LINE SEQUENTIAL.
000560     SELECT IV-ADD-FILE  ASSIGN TO IV-ADD-FILE
000570            ORGANIZATION IS LINE SEQUENTIAL.
000580     SELECT IV-CHG-FILE  ASSIGN TO IV-CHG-FILE
000590            ORGANIZATION IS LINE SEQUENTIAL.
000600     SELECT IV-NEW-FILE  ASSIGN TO IV-NEW-FILE
000610            ORGANIZATION IS LINE SEQUENTIAL.
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650*
000660 FD  IV-OLD-FILE
000670     RECORD CONTAINS 419 CHARACTERS
000680     LABEL RECORDS ARE STANDARD
000690     DATA RECORD IS IV-OLD-REC.
000700 01  IV-OLD-REC                  PIC X(419).
000710*
000720 FD  IV-ADD-FILE
000730     RECORD CONTAINS 293 CHARACTERS
000740     LABEL RECORDS ARE STANDARD
000750     DATA RECORD IS IA-REC.
000760 01  IA-REC.
000770     05  IA-NAME                 PIC X(100).
000780     05  IA-EMAIL                PIC X(100).
000790     05  IA-PHONE-NO             PIC X(30).
000800     05  IA-COMPANY-ID           PIC X(30).
000810     05  IA-INVESTMENT-CAPACITY  PIC S9(17)V99 COMP-3.
000820     05  IA-INVESTOR-TYPE        PIC X(20).                       RT081191
000830     05  IA-IS-ACTIVE            PIC 9(1).
000840     05  FILLER                  PIC X(2).
000850*
000860 FD  IV-CHG-FILE
000870     RECORD CONTAINS 310 CHARACTERS
000880     LABEL RECORDS ARE STANDARD
000890     DATA RECORD IS IC-REC.
000900 01  IC-REC.
000910     05  IC-ACTION               PIC X.
000920         88  IC-ACTION-CHANGE        VALUE 'C'.
000930         88  IC-ACTION-DELETE        VALUE 'D'.
000940     05  IC-ID                   PIC 9(9).
000950     05  IC-VERSION              PIC 9(9).                        LM071999
000960     05  IC-NAME                 PIC X(100).
000970     05  IC-EMAIL                PIC X(100).
000980     05  IC-PHONE-NO             PIC X(30).
000990     05  IC-COMPANY-ID           PIC X(30).
001000     05  IC-INVESTMENT-CAPACITY  PIC S9(17)V99 COMP-3.
001010     05  IC-INVESTOR-TYPE        PIC X(20).                       RT081191
001020     05  IC-IS-ACTIVE            PIC 9(1).
001030*
001040 FD  IV-NEW-FILE
001050     RECORD CONTAINS 419 CHARACTERS
001060     LABEL RECORDS ARE STANDARD
001070     DATA RECORD IS IV-REC.
001080     COPY SYNIV.
001090*
001100 WORKING-STORAGE SECTION.
001110*
001120     COPY SYNWK.
001130*
001140     COPY SYNIV REPLACING IV-REC BY WS-IV-OLD.
001150*
001160 77  WS-OLD-EOF                  PIC X       VALUE 'N'.
001170     88  OLD-EOF                     VALUE 'Y'.
001180 77  WS-ADD-EOF                  PIC X       VALUE 'N'.
001190     88  ADD-EOF                     VALUE 'Y'.
001200 77  WS-CHG-EOF                  PIC X       VALUE 'N'.
001210     88  CHG-EOF                     VALUE 'Y'.
001220 77  WS-LAST-IV-ID               PIC 9(9)    COMP VALUE ZERO.
001230*
001240 PROCEDURE DIVISION.
001250*
001260*----------------------------------------------------------------
001270*    MAIN LINE
001280*----------------------------------------------------------------
001290 A010-MAIN-LINE.
001300     DISPLAY SPACES UPON CRT.
001310     DISPLAY '* * * BEGIN SYNIV100 - INVESTOR MASTER MAINTENANCE'
001320         UPON CRT AT 0101.
001330     PERFORM 0100-INITIALIZE.
001340     PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
001350         UNTIL OLD-EOF.
001360     MOVE WS-LAST-IV-ID TO SYNWK-NEXT-INVESTOR-ID.
001370     PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
001380         UNTIL ADD-EOF.
001390     PERFORM 9000-END-RUN.
001400     STOP RUN.
001410*
001420 0100-INITIALIZE.
001430     OPEN INPUT  IV-OLD-FILE
001440                 IV-ADD-FILE
001450                 IV-CHG-FILE.
001460     OPEN OUTPUT IV-NEW-FILE.
001470     MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR       DW081193
001480                  SYNWK-COPY-CTR SYNWK-REJECT-CTR.                DW081193
001490     ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
001500     MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
001510     MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
001520     MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
001530     PERFORM 0200-READ-OLD-MASTER.
001540     PERFORM 0400-READ-CHG-TRAN.
001550     PERFORM 0300-READ-ADD-TRAN.
001560*
001570 0200-READ-OLD-MASTER.
001580     READ IV-OLD-FILE
001590         AT END MOVE 'Y' TO WS-OLD-EOF.
001600*
001610 0300-READ-ADD-TRAN.
001620     READ IV-ADD-FILE
001630         AT END MOVE 'Y' TO WS-ADD-EOF.
001640*
001650 0400-READ-CHG-TRAN.
001660     READ IV-CHG-FILE
001670         AT END MOVE 'Y' TO WS-CHG-EOF.
001680*
001690*----------------------------------------------------------------
001700*    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
001710*----------------------------------------------------------------
001720 0500-MATCH-MASTER.
001730     MOVE IV-OLD-REC TO WS-IV-OLD.
001740     MOVE IV-ID OF WS-IV-OLD TO WS-LAST-IV-ID.
001750     PERFORM 0650-SKIP-ORPHAN-CHANGE
001760         UNTIL CHG-EOF OR IC-ID NOT LESS THAN IV-ID OF WS-IV-OLD.
001770     IF (NOT CHG-EOF) AND IC-ID = IV-ID OF WS-IV-OLD
001780         PERFORM 0600-APPLY-CHANGE
001790     ELSE
001800         PERFORM 0700-WRITE-OLD-UNCHANGED.
001810     PERFORM 0200-READ-OLD-MASTER.
001820 0500-MATCH-MASTER-EXIT.
001830     EXIT.
001840*
001850 0650-SKIP-ORPHAN-CHANGE.
001860     DISPLAY 'REJECT - NOT FOUND, INVESTOR ' IC-ID
001870         UPON CRT AT 1501.
001880     ADD 1 TO SYNWK-REJECT-CTR.
001890     SET SYNWK-RC-NOT-FOUND TO TRUE.
001900     PERFORM 0400-READ-CHG-TRAN.
001910*
001920 0600-APPLY-CHANGE.
001930     IF IC-VERSION NOT EQUAL TO IV-VERSION OF WS-IV-OLD           LM071999
001940         DISPLAY 'REJECT - CONCURRENT CHANGE, INVESTOR ' IC-ID
001950             UPON CRT AT 1601
001960         ADD 1 TO SYNWK-REJECT-CTR
001970         SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
001980         PERFORM 0700-WRITE-OLD-UNCHANGED
001990     ELSE
002000         IF IC-ACTION-DELETE
002010             ADD 1 TO SYNWK-DEL-CTR
002020         ELSE
002030             MOVE IC-NAME     TO IV-NAME OF WS-IV-OLD
002040             MOVE IC-EMAIL    TO IV-EMAIL OF WS-IV-OLD
002050             MOVE IC-PHONE-NO TO IV-PHONE-NO OF WS-IV-OLD
002060             MOVE IC-COMPANY-ID
002070                           TO IV-COMPANY-ID OF WS-IV-OLD
002080             MOVE IC-INVESTMENT-CAPACITY
002090                      TO IV-INVESTMENT-CAPACITY OF WS-IV-OLD
002100             MOVE IC-INVESTOR-TYPE                                RT081191
002110                           TO IV-INVESTOR-TYPE OF WS-IV-OLD       RT081191
002120             MOVE IC-IS-ACTIVE TO IV-IS-ACTIVE OF WS-IV-OLD
002130             MOVE SYNWK-RUN-DATE-10
002140                       TO IV-UPDATED-DATE OF WS-IV-OLD
002150             ADD 1 TO IV-VERSION OF WS-IV-OLD
002160             ADD 1 TO SYNWK-CHG-CTR
002170             MOVE WS-IV-OLD TO IV-REC
002180             WRITE IV-REC.
002190     PERFORM 0400-READ-CHG-TRAN.
002200*
002210 0700-WRITE-OLD-UNCHANGED.
002220     MOVE WS-IV-OLD TO IV-REC.
002230     WRITE IV-REC.
002240     ADD 1 TO SYNWK-COPY-CTR.
002250*
002260*----------------------------------------------------------------
002270*    APPEND NEW INVESTORS
002280*----------------------------------------------------------------
002290 0800-PROCESS-ADDS.
002300     ADD 1 TO SYNWK-NEXT-INVESTOR-ID.
002310     MOVE SYNWK-NEXT-INVESTOR-ID TO IV-ID OF IV-REC.
002320     MOVE IA-NAME                TO IV-NAME OF IV-REC.
002330     MOVE IA-EMAIL               TO IV-EMAIL OF IV-REC.
002340     MOVE IA-PHONE-NO            TO IV-PHONE-NO OF IV-REC.
002350     MOVE IA-COMPANY-ID          TO IV-COMPANY-ID OF IV-REC.
002360     MOVE IA-INVESTMENT-CAPACITY
002370                  TO IV-INVESTMENT-CAPACITY OF IV-REC.
002380     MOVE IA-INVESTOR-TYPE       TO IV-INVESTOR-TYPE OF IV-REC.   RT081191
002390     IF IA-IS-ACTIVE = ZERO AND IA-IS-ACTIVE NOT NUMERIC
002400         MOVE 1 TO IV-IS-ACTIVE OF IV-REC
002410     ELSE
002420         MOVE IA-IS-ACTIVE TO IV-IS-ACTIVE OF IV-REC.
002430     MOVE SYNWK-RUN-DATE-10      TO IV-CREATED-DATE OF IV-REC.
002440     MOVE SYNWK-RUN-DATE-10      TO IV-UPDATED-DATE OF IV-REC.
002450     MOVE 1                      TO IV-VERSION OF IV-REC.
002460     WRITE IV-REC.
002470     ADD 1 TO SYNWK-ADD-CTR.
002480     PERFORM 0300-READ-ADD-TRAN.
002490 0800-PROCESS-ADDS-EXIT.
002500     EXIT.
002510*
002520*----------------------------------------------------------------
002530*    RUN TOTALS AND CLOSE
002540*----------------------------------------------------------------
002550 9000-END-RUN.
002560     DISPLAY 'SYNIV100 RUN TOTALS' UPON CRT AT 0801.              RT063003
002570     DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
002580     DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
002590     DISPLAY 'DELETED   ' SYNWK-DEL-CTR    UPON CRT AT 1101.      RT063003
002600     DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1201.      RT063003
002610     DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1301.      RT063003
002620     CLOSE IV-OLD-FILE IV-ADD-FILE IV-CHG-FILE IV-NEW-FILE.
