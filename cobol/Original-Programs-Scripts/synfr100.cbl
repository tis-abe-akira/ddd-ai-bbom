000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.    SYNFR100.
000130 AUTHOR.        ej.
000140 INSTALLATION.  SYNDICATION DATA CTR.
000150 DATE-WRITTEN.  06/05/95.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200*                                                                *
000210*   SYNFR100  -  FACILITY-INVESTMENT POSTING SUMMARY REPORT      *
000220*                                                                *
000230*   READS THE FACILITY-INVESTMENT FILE WRITTEN BY SYNFC100 AND   *
000240*   PRINTS ONE DETAIL LINE PER POSTING, WITH A SUB-TOTAL LINE ON  *
000250*   EVERY CHANGE OF FACILITY-ID AND A GRAND TOTAL AT END OF      *
000260*   FILE.  SYNFC100 WRITES ALL POSTINGS FOR ONE FACILITY-ID       *
000270*   CONTIGUOUSLY, SO NO SORT IS NEEDED AHEAD OF THIS RUN.         *
000280*                                                                *
000290*****************************************************************
000300*
000310*  CHANGE LOG.
000320*  ---------------------------------------------------------
000330*  06/05/95  EJ     ORIGINAL PROGRAM - REQUESTED BY LOAN OPS TO  *
000340*                   RECONCILE POSTED INVESTMENT AMOUNTS AGAINST  *
000350*                   THE FACILITY COMMITMENT SCHEDULE.
000360*  11/09/98  EJ     Y2K - HEADING LINE DATE NOW CARRIES A
000370*                   4-DIGIT CENTURY.
000380*  03/02/01  LMP    ADDED PAGE-OVERFLOW TEST ON C01 SO THE
000390*                   HEADING REPRINTS EVERY 50 DETAIL LINES.
000400*  06/30/03  RTW    GRAND TOTAL LINE NOW DOUBLE-UNDERSCORED TO
000410*                   MATCH THE OTHER SYNxx100 PRINT OUTPUT.
000420*  ---------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440*
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CONSOLE IS CRT.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT FI-FILE     ASSIGN TO FI-FILE
000520            ORGANIZATION IS LINE SEQUENTIAL.
000530     SELECT FR-REPORT-FILE ASSIGN TO FR-REPORT-FILE
000540            ORGANIZATION IS LINE SEQUENTIAL.
000550*
000560 DATA DIVISION.
000570 FILE SECTION.
000580*
000590 FD  FI-FILE
000600     RECORD CONTAINS 126 CHARACTERS
000610     LABEL RECORDS ARE STANDARD
000620     DATA RECORD IS fi-rec.
000630     COPY SYNFI.
000640*
000650 FD  FR-REPORT-FILE
000660     RECORD CONTAINS 132 CHARACTERS
000670     LABEL RECORDS ARE STANDARD
000680     DATA RECORD IS FR-PRINT-LINE.
000690 01  FR-PRINT-LINE               PIC X(132).
000700*
000710 WORKING-STORAGE SECTION.
000720*
000730     COPY SYNWK.
000740*
000750 77  WS-FI-EOF                   PIC X       VALUE 'N'.
000760     88  FI-EOF                      VALUE 'Y'.
000770 77  WS-FIRST-REC-SW             PIC X       VALUE 'Y'.
000780     88  FIRST-RECORD                VALUE 'Y'.
000790*
000800 77  WS-LINE-COUNT               PIC 9(4)    COMP VALUE 99.
000810 77  WS-PAGE-COUNT               PIC 9(4)    COMP VALUE ZERO.
000820 77  WS-BREAK-FACILITY-ID        PIC 9(9)    COMP VALUE ZERO.
000830*
000840 01  WS-ACCUMULATORS COMP-3.
000850     05  WS-FACILITY-TOTAL       PIC S9(17)V99 VALUE ZERO.
000860     05  WS-GRAND-TOTAL          PIC S9(17)V99 VALUE ZERO.
000870     05  FILLER                  PIC X(1)      USAGE DISPLAY.
000880*
000890 01  WS-AMOUNT-EDIT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
000900*
000910 01  WS-TODAY-DATE               PIC X(10).
000920 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
000930     05  WS-TODAY-YYYY           PIC X(4).
000940     05  FILLER                  PIC X(1).
000950     05  WS-TODAY-MM             PIC X(2).
000960     05  FILLER                  PIC X(1).
000970     05  WS-TODAY-DD             PIC X(2).
000980*
000990 01  HDG1-LINE.
001000     05  FILLER                  PIC X(1)    VALUE SPACE.
001010     05  FILLER                  PIC X(35)   VALUE
001020         'SYNFR100 - FACILITY INVESTMENT POSTING SUMMARY'.
001030     05  FILLER                  PIC X(10)   VALUE SPACES.
001040     05  FILLER                  PIC X(8)    VALUE 'RUN DATE'.
001050     05  HDG1-RUN-DATE           PIC X(10).
001060     05  FILLER                  PIC X(10)   VALUE SPACES.
001070     05  FILLER                  PIC X(4)    VALUE 'PAGE'.
001080     05  HDG1-PAGE               PIC ZZZ9.
001090     05  FILLER                  PIC X(47)   VALUE SPACES.
001100*
001110 01  HDG2-LINE.
001120     05  FILLER                  PIC X(1)    VALUE SPACE.
001130     05  FILLER                  PIC X(11)   VALUE 'FACILITY-ID'.
001140     05  FILLER                  PIC X(3)    VALUE SPACES.
001150     05  FILLER                  PIC X(11)   VALUE 'INVESTOR-ID'.
001160     05  FILLER                  PIC X(3)    VALUE SPACES.
001170     05  FILLER                  PIC X(11)   VALUE 'BORROWER-ID'.
001180     05  FILLER                  PIC X(6)    VALUE SPACES.
001190     05  FILLER                  PIC X(15)   VALUE
001200         'POSTING AMOUNT '.
001210     05  FILLER                  PIC X(14)   VALUE
001220         'TRAN DATE'.
001230     05  FILLER                  PIC X(57)   VALUE SPACES.
001240*
001250 01  DETAIL-LINE.
001260     05  FILLER                  PIC X(1)    VALUE SPACE.
001270     05  DTL-FACILITY-ID         PIC Z(8)9.
001280     05  FILLER                  PIC X(3)    VALUE SPACES.
001290     05  DTL-INVESTOR-ID         PIC Z(8)9.
001300     05  FILLER                  PIC X(3)    VALUE SPACES.
001310     05  DTL-BORROWER-ID         PIC Z(8)9.
001320     05  FILLER                  PIC X(2)    VALUE SPACES.
001330     05  DTL-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
001340     05  FILLER                  PIC X(3)    VALUE SPACES.
001350     05  DTL-TRAN-DATE           PIC X(10).
001360     05  FILLER                  PIC X(55)   VALUE SPACES.
001370*
001380 01  SUBTOT-LINE.
001390     05  FILLER                  PIC X(1)    VALUE SPACE.
001400     05  FILLER                  PIC X(10)   VALUE
001410         'FACILITY '.
001420     05  SUBT-FACILITY-ID        PIC Z(8)9.
001430     05  FILLER                  PIC X(5)    VALUE
001440         ' TOT '.
001450     05  SUBT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
001460     05  FILLER                  PIC X(83)   VALUE SPACES.
001470*
001480 01  GRANDTOT-LINE.
001490     05  FILLER                  PIC X(1)    VALUE SPACE.
001500     05  FILLER                  PIC X(16)   VALUE
001510         'GRAND TOTAL    '.
001520     05  GTOT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
001530     05  FILLER                  PIC X(93)   VALUE SPACES.
001540*
001550 01  UNDERLINE-LINE.                                              RT063003
001560     05  FILLER                  PIC X(1)    VALUE SPACE.
001570     05  FILLER                  PIC X(17)   VALUE ALL '='.       RT063003
001580     05  FILLER                  PIC X(114)  VALUE SPACES.
001590*
001600 PROCEDURE DIVISION.
001610*
001620*----------------------------------------------------------------
001630*    MAIN LINE
001640*----------------------------------------------------------------
001650 A010-MAIN-LINE.
001660     DISPLAY SPACES UPON CRT.
001670     DISPLAY '* * * BEGIN SYNFR100 - POSTING SUMMARY REPORT'
001680         UPON CRT AT 0101.
001690     PERFORM 0100-INITIALIZE.
001700     PERFORM 0500-PROCESS-ONE-POSTING THRU 0500-EXIT
001710         UNTIL FI-EOF.
001720     PERFORM 0700-WRITE-SUBTOTAL.
001730     PERFORM 0800-WRITE-GRAND-TOTAL.
001740     PERFORM 9000-END-RUN.
001750     STOP RUN.
001760*
001770 0100-INITIALIZE.
001780     OPEN INPUT  FI-FILE.
001790     OPEN OUTPUT FR-REPORT-FILE.
001800     ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.
001810     MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.
001820     MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
001830     MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
001840     MOVE SYNWK-RUN-DATE-10 TO WS-TODAY-DATE.                     EJ110998
001850     PERFORM 0200-READ-POSTING.
001860*
001870 0200-READ-POSTING.
001880     READ FI-FILE
001890         AT END MOVE 'Y' TO WS-FI-EOF.
001900*
001910*----------------------------------------------------------------
001920*    ONE DETAIL LINE, WITH CONTROL BREAK ON FACILITY-ID
001930*----------------------------------------------------------------
001940 0500-PROCESS-ONE-POSTING.
001950     IF FIRST-RECORD
001960         MOVE fi-facility-id TO WS-BREAK-FACILITY-ID
001970         MOVE 'N' TO WS-FIRST-REC-SW
001980     ELSE
001990     IF fi-facility-id NOT EQUAL WS-BREAK-FACILITY-ID
002000         PERFORM 0700-WRITE-SUBTOTAL
002010         MOVE fi-facility-id TO WS-BREAK-FACILITY-ID.
002020     IF WS-LINE-COUNT > 50                                        LM030201
002030         PERFORM 0600-WRITE-HEADINGS.                             LM030201
002040     MOVE fi-facility-id          TO DTL-FACILITY-ID.
002050     MOVE fi-investor-id          TO DTL-INVESTOR-ID.
002060     MOVE fi-borrower-id          TO DTL-BORROWER-ID.
002070     MOVE fi-amount               TO DTL-AMOUNT.
002080     MOVE fi-transaction-date     TO DTL-TRAN-DATE.
002090     WRITE FR-PRINT-LINE FROM DETAIL-LINE.
002100     ADD 1 TO WS-LINE-COUNT.
002110     ADD fi-amount TO WS-FACILITY-TOTAL.
002120     ADD fi-amount TO WS-GRAND-TOTAL.
002130     PERFORM 0200-READ-POSTING.
002140 0500-EXIT.
002150     EXIT.
002160*
002170 0600-WRITE-HEADINGS.
002180     ADD 1 TO WS-PAGE-COUNT.
002190     MOVE WS-TODAY-DATE     TO HDG1-RUN-DATE.
002200     MOVE WS-PAGE-COUNT     TO HDG1-PAGE.
002210     WRITE FR-PRINT-LINE FROM HDG1-LINE AFTER ADVANCING PAGE.
002220     WRITE FR-PRINT-LINE FROM HDG2-LINE AFTER ADVANCING 2 LINES.
002230     MOVE ZERO TO WS-LINE-COUNT.
002240*
002250 0700-WRITE-SUBTOTAL.
002260     MOVE WS-BREAK-FACILITY-ID TO SUBT-FACILITY-ID.
002270     MOVE WS-FACILITY-TOTAL    TO SUBT-AMOUNT.
002280     WRITE FR-PRINT-LINE FROM SUBTOT-LINE AFTER ADVANCING
002290         1 LINE.
002300     ADD 1 TO WS-LINE-COUNT.
002310     MOVE ZERO TO WS-FACILITY-TOTAL.
002320*
002330 0800-WRITE-GRAND-TOTAL.
002340     MOVE WS-GRAND-TOTAL TO GTOT-AMOUNT.
002350     WRITE FR-PRINT-LINE FROM GRANDTOT-LINE AFTER ADVANCING
002360         2 LINES.
002370     WRITE FR-PRINT-LINE FROM UNDERLINE-LINE AFTER ADVANCING      RT063003
002380         1 LINE.
002390     WRITE FR-PRINT-LINE FROM UNDERLINE-LINE AFTER ADVANCING      RT063003
002400         1 LINE.
002410*
002420*----------------------------------------------------------------
002430*    RUN TOTALS AND CLOSE
002440*----------------------------------------------------------------
002450 9000-END-RUN.
002460     DISPLAY 'SYNFR100 RUN TOTALS' UPON CRT AT 0801.
002470     DISPLAY 'PAGES PRINTED ' WS-PAGE-COUNT UPON CRT AT 0901.
002480     CLOSE FI-FILE FR-REPORT-FILE.
