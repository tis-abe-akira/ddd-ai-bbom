000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.    SYNSY100.
000130 AUTHOR.        ej.
000140 INSTALLATION.  SYNDICATION DATA CTR.
000150 DATE-WRITTEN.  09/29/86.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200*                                                                *
000210*   SYNSY100  -  SYNDICATE MASTER MAINTENANCE                    *
000220*                                                                *
000230*   MATCHES THE CHANGE-TRANSACTION FILE AGAINST THE SYNDICATE    *
000240*   OLD MASTER (BOTH IN ASCENDING SY-ID SEQUENCE), APPLIES ANY    *
000250*   UPDATE OR DELETE, THEN APPENDS NEW SYNDICATES OFF THE ADD-    *
000260*   TRANSACTION FILE.  EACH SYNDICATE CARRIES AN INLINE TABLE     *
000270*   OF MEMBER-INVESTOR IDS (UP TO 25) THAT TRAVELS WITH THE       *
000280*   RECORD ON EVERY ADD AND CHANGE.                               *
000290*                                                                *
000300*****************************************************************
000310*
000320*  CHANGE LOG.
000330*  ---------------------------------------------------------
000340*  09/29/86  EJ     ORIGINAL PROGRAM.
000350*  06/05/95  EJ     EXPANDED THE MEMBER-INVESTOR TABLE FROM 10
000360*                   TO 25 ENTRIES PER LOAN OPS REQUEST.
000370*  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
000380*                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
000390*  07/19/99  LMP    ADDED SY-VERSION CHECK - CHANGE TRAN NOW
000400*                   REJECTS ON A STALE VERSION, TICKET SL-0201.
000410*  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
000420*                   08-12 TO MATCH THE OTHER SYNxx100 RUNS.
000430*  ---------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450*
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CONSOLE IS CRT.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT SY-OLD-FILE  ASSIGN TO SY-OLD-FILE
000530            ORGANIZATION IS LINE SEQUENTIAL.
000540     SELECT SY-ADD-FILE  ASSIGN TO SY-ADD-FILE
000550            ORGANIZATION IS LINE SEQUENTIAL.
000560     SELECT SY-CHG-FILE  ASSIGN TO SY-CHG-FILE
000570            ORGANIZATION IS LINE SEQUENTIAL.
000580     SELECT SY-NEW-FILE  ASSIGN TO SY-NEW-FILE
000590            ORGANIZATION IS LINE SEQUENTIAL.
000600*
000610 DATA DIVISION.
000620 FILE SECTION.
000630*
000640 FD  SY-OLD-FILE
000650     RECORD CONTAINS 455 CHARACTERS
000660     LABEL RECORDS ARE STANDARD
000670     DATA RECORD IS SY-OLD-REC.
000680 01  SY-OLD-REC                  PIC X(455).
000690*
000700 FD  SY-ADD-FILE
000710     RECORD CONTAINS 350 CHARACTERS
000720     LABEL RECORDS ARE STANDARD
000730     DATA RECORD IS SA-REC.
000740 01  SA-REC.
000750     05  SA-NAME                 PIC X(100).
000760     05  SA-LEAD-BANK-ID         PIC 9(9).
000770     05  SA-BORROWER-ID          PIC 9(9).
000780     05  SA-MEMBER-COUNT         PIC 9(2) COMP-3.
000790     05  SA-MEMBER-TABLE OCCURS 25 TIMES.                         EJ060595
000800         10  SA-MEMBER-INVESTOR-ID PIC 9(9).
000810     05  FILLER                  PIC X(5).
000820*
000830 FD  SY-CHG-FILE
000840     RECORD CONTAINS 364 CHARACTERS
000850     LABEL RECORDS ARE STANDARD
000860     DATA RECORD IS SC-REC.
000870 01  SC-REC.
000880     05  SC-ACTION               PIC X.
000890         88  SC-ACTION-CHANGE        VALUE 'C'.
000900         88  SC-ACTION-DELETE        VALUE 'D'.
000910     05  SC-ID                   PIC 9(9).
000920     05  SC-VERSION              PIC 9(9).                        LM071999
000930     05  SC-NAME                 PIC X(100).
000940     05  SC-LEAD-BANK-ID         PIC 9(9).
000950     05  SC-BORROWER-ID          PIC 9(9).
000960     05  SC-MEMBER-COUNT         PIC 9(2) COMP-3.
000970     05  SC-MEMBER-TABLE OCCURS 25 TIMES.                         EJ060595
000980         10  SC-MEMBER-INVESTOR-ID PIC 9(9).
000990*
001000 FD  SY-NEW-FILE
001010     RECORD CONTAINS 455 CHARACTERS
001020     LABEL RECORDS ARE STANDARD
001030     DATA RECORD IS SY-LAYOUT.
001040     COPY SYNSY.
001050*
001060 WORKING-STORAGE SECTION.
001070*
001080     COPY SYNWK.
001090*
001100     COPY SYNSY REPLACING SY-LAYOUT BY WS-SY-OLD.
001110*
001120 77  WS-OLD-EOF                  PIC X       VALUE 'N'.
001130     88  OLD-EOF                     VALUE 'Y'.
001140 77  WS-ADD-EOF                  PIC X       VALUE 'N'.
001150     88  ADD-EOF                     VALUE 'Y'.
001160 77  WS-CHG-EOF                  PIC X       VALUE 'N'.
001170     88  CHG-EOF                     VALUE 'Y'.
001180 77  WS-LAST-SY-ID               PIC 9(9)    COMP VALUE ZERO.
001190 77  WS-SUB                      PIC 9(2)    COMP VALUE ZERO.
001200*
001210 PROCEDURE DIVISION.
001220*
001230*----------------------------------------------------------------
001240*    MAIN LINE
001250*----------------------------------------------------------------
001260 A010-MAIN-LINE.
001270     DISPLAY SPACES UPON CRT.
001280     DISPLAY '* * * BEGIN SYNSY100 - SYNDICATE MASTER MAINTENANCE'
001290         UPON CRT AT 0101.
001300     PERFORM 0100-INITIALIZE.
001310     PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
001320         UNTIL OLD-EOF.
001330     MOVE WS-LAST-SY-ID TO SYNWK-NEXT-SYNDICATE-ID.
001340     PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
001350         UNTIL ADD-EOF.
001360     PERFORM 9000-END-RUN.
001370     STOP RUN.
001380*
001390 0100-INITIALIZE.
001400     OPEN INPUT  SY-OLD-FILE
001410                 SY-ADD-FILE
001420                 SY-CHG-FILE.
001430     OPEN OUTPUT SY-NEW-FILE.
001440     MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR
001450                  SYNWK-COPY-CTR SYNWK-REJECT-CTR.
001460     ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
001470     MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
001480     MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
001490     MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
001500     PERFORM 0200-READ-OLD-MASTER.
001510     PERFORM 0400-READ-CHG-TRAN.
001520     PERFORM 0300-READ-ADD-TRAN.
001530*
001540 0200-READ-OLD-MASTER.
001550     READ SY-OLD-FILE
001560         AT END MOVE 'Y' TO WS-OLD-EOF.
001570*
001580 0300-READ-ADD-TRAN.
001590     READ SY-ADD-FILE
001600         AT END MOVE 'Y' TO WS-ADD-EOF.
001610*
001620 0400-READ-CHG-TRAN.
001630     READ SY-CHG-FILE
001640         AT END MOVE 'Y' TO WS-CHG-EOF.
001650*
001660*----------------------------------------------------------------
001670*    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
001680*----------------------------------------------------------------
001690 0500-MATCH-MASTER.
001700     MOVE SY-OLD-REC TO WS-SY-OLD.
001710     MOVE sy-id OF WS-SY-OLD TO WS-LAST-SY-ID.
001720     PERFORM 0650-SKIP-ORPHAN-CHANGE
001730         UNTIL CHG-EOF OR SC-ID NOT LESS THAN sy-id OF WS-SY-OLD.
001740     IF (NOT CHG-EOF) AND SC-ID = sy-id OF WS-SY-OLD
001750         PERFORM 0600-APPLY-CHANGE
001760     ELSE
001770         PERFORM 0700-WRITE-OLD-UNCHANGED.
001780     PERFORM 0200-READ-OLD-MASTER.
001790 0500-MATCH-MASTER-EXIT.
001800     EXIT.
001810*
001820 0650-SKIP-ORPHAN-CHANGE.
001830     DISPLAY 'REJECT - NOT FOUND, SYNDICATE ' SC-ID
001840         UPON CRT AT 1501.
001850     ADD 1 TO SYNWK-REJECT-CTR.
001860     SET SYNWK-RC-NOT-FOUND TO TRUE.
001870     PERFORM 0400-READ-CHG-TRAN.
001880*
001890 0600-APPLY-CHANGE.
001900     IF SC-VERSION NOT EQUAL TO sy-version OF WS-SY-OLD           LM071999
001910         DISPLAY 'REJECT - CONCURRENT CHANGE, SYNDICATE ' SC-ID
001920             UPON CRT AT 1601
001930         ADD 1 TO SYNWK-REJECT-CTR
001940         SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
001950         PERFORM 0700-WRITE-OLD-UNCHANGED
001960     ELSE
001970         IF SC-ACTION-DELETE
001980             ADD 1 TO SYNWK-DEL-CTR
001990         ELSE
002000             MOVE SC-NAME        TO sy-name OF WS-SY-OLD
002010             MOVE SC-LEAD-BANK-ID TO sy-lead-bank-id OF WS-SY-OLD
002020             MOVE SC-BORROWER-ID TO sy-borrower-id OF WS-SY-OLD
002030             MOVE SC-MEMBER-COUNT
002040                            TO sy-member-count OF WS-SY-OLD
002050             PERFORM 0610-COPY-CHG-MEMBERS
002060                 VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 25     EJ060595
002070             MOVE SYNWK-RUN-DATE-10
002080                       TO sy-updated-date OF WS-SY-OLD
002090             ADD 1 TO sy-version OF WS-SY-OLD
002100             ADD 1 TO SYNWK-CHG-CTR
002110             MOVE WS-SY-OLD TO SY-LAYOUT
002120             WRITE SY-LAYOUT.
002130     PERFORM 0400-READ-CHG-TRAN.
002140*
002150 0610-COPY-CHG-MEMBERS.
002160     MOVE SC-MEMBER-INVESTOR-ID (WS-SUB)
002170         TO sy-member-investor-id OF WS-SY-OLD (WS-SUB).
002180*
002190 0700-WRITE-OLD-UNCHANGED.
002200     MOVE WS-SY-OLD TO SY-LAYOUT.
002210     WRITE SY-LAYOUT.
002220     ADD 1 TO SYNWK-COPY-CTR.
002230*
002240*----------------------------------------------------------------
002250*    APPEND NEW SYNDICATES
002260*----------------------------------------------------------------
002270 0800-PROCESS-ADDS.
002280     ADD 1 TO SYNWK-NEXT-SYNDICATE-ID.
002290     MOVE SYNWK-NEXT-SYNDICATE-ID TO sy-id OF SY-LAYOUT.
002300     MOVE SA-NAME                 TO sy-name OF SY-LAYOUT.
002310     MOVE SA-LEAD-BANK-ID         TO sy-lead-bank-id OF SY-LAYOUT.
002320     MOVE SA-BORROWER-ID          TO sy-borrower-id OF SY-LAYOUT.
002330     MOVE SA-MEMBER-COUNT         TO sy-member-count OF SY-LAYOUT.
002340     PERFORM 0810-COPY-ADD-MEMBERS
002350         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 25.            EJ060595
002360     MOVE SYNWK-RUN-DATE-10       TO sy-created-date OF SY-LAYOUT.
002370     MOVE SYNWK-RUN-DATE-10       TO sy-updated-date OF SY-LAYOUT.
002380     MOVE 1                       TO sy-version OF SY-LAYOUT.
002390     WRITE SY-LAYOUT.
002400     ADD 1 TO SYNWK-ADD-CTR.
002410     PERFORM 0300-READ-ADD-TRAN.
002420 0800-PROCESS-ADDS-EXIT.
002430     EXIT.
002440*
002450 0810-COPY-ADD-MEMBERS.
002460     MOVE SA-MEMBER-INVESTOR-ID (WS-SUB)
002470         TO sy-member-investor-id OF SY-LAYOUT (WS-SUB).
002480*
002490*----------------------------------------------------------------
002500*    RUN TOTALS AND CLOSE
002510*----------------------------------------------------------------
002520 9000-END-RUN.
002530     DISPLAY 'SYNSY100 RUN TOTALS' UPON CRT AT 0801.              RT063003
002540     DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
002550     DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
002560     DISPLAY 'DELETED   ' SYNWK-DEL-CTR    UPON CRT AT 1101.      RT063003
002570     DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1201.      RT063003
002580     DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1301.      RT063003
002590     CLOSE SY-OLD-FILE SY-ADD-FILE SY-CHG-FILE SY-NEW-FILE.
