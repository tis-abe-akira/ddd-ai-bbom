000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.    SYNCO100.
000130 AUTHOR.        ej.
000140 INSTALLATION.  SYNDICATION DATA CTR.
000150 DATE-WRITTEN.  09/15/86.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200*                                                                *
000210*   SYNCO100  -  COMPANY MASTER MAINTENANCE                      *
000220*                                                                *
000230*   MATCHES THE CHANGE-TRANSACTION FILE AGAINST THE COMPANY      *
000240*   OLD MASTER (BOTH IN ASCENDING CO-ID SEQUENCE), APPLIES ANY    *
000250*   UPDATE OR DELETE, THEN APPENDS NEW COMPANIES OFF THE ADD-     *
000260*   TRANSACTION FILE USING THE NEXT-COMPANY-ID HIGH-WATER MARK.   *
000270*                                                                *
000280*****************************************************************
000290*
000300*  CHANGE LOG.
000310*  ---------------------------------------------------------
000320*  09/15/86  EJ     ORIGINAL PROGRAM - REPLACES THE MANUAL
000330*                   COMPANY CARD-DECK UPDATE RUN.
000340*  04/02/87  EJ     ADDED THE DELETE ACTION (WAS CHANGE ONLY).
000350*  03/04/91  RTW    CARRY CO-REG-NO THROUGH ON CHANGE ACTION
000360*                   PER COMPLIANCE, TICKET SL-0142.
000370*  08/11/93  DWK    REJECT COUNTER WAS NOT RESET BETWEEN RUNS.
000380*  11/09/98  EJ     Y2K - WS-TODAY-CCYYMMDD NOW CARRIES A
000390*                   4-DIGIT CENTURY ON EVERY TIMESTAMP WRITTEN.
000400*  07/19/99  LMP    ADDED CO-VERSION CHECK - CHANGE TRAN NOW
000410*                   REJECTS ON A STALE VERSION INSTEAD OF
000420*                   BLINDLY OVERLAYING THE MASTER, TICKET
000430*                   SL-0201.
000440*  02/14/00  LMP    NEW-MASTER WAS NOT CLOSED ON THE NO-INPUT
000450*                   ABEND PATH.  CLOSE ADDED TO 9000-END-RUN.
000460*  06/30/03  RTW    DISPLAY OF RUN TOTALS MOVED TO CRT ROWS
000470*                   08-12 SO THEY DO NOT OVERLAY THE REJECT
000480*                   MESSAGES ON THE OPERATOR SCREEN.
000490*  ---------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510*
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CONSOLE IS CRT.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT CO-OLD-FILE  ASSIGN TO CO-OLD-FILE
000590            ORGANIZATION IS LINE SEQUENTIAL.
000600     SELECT CO-ADD-FILE  ASSIGN TO CO-ADD-FILE
000610            ORGANIZATION IS LINE SEQUENTIAL.
000620     SELECT CO-CHG-FILE  ASSIGN TO CO-CHG-FILE
000630            ORGANIZATION IS LINE SEQUENTIAL.
000640     SELECT CO-NEW-FILE  ASSIGN TO CO-NEW-FILE
000650            ORGANIZATION IS LINE SEQUENTIAL.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690*
000700 FD  CO-OLD-FILE
000710     RECORD CONTAINS 515 CHARACTERS
000720     LABEL RECORDS ARE STANDARD
000730     DATA RECORD IS CO-OLD-REC.
000740 01  CO-OLD-REC                  PIC X(515).
000750*
000760 FD  CO-ADD-FILE
000770     RECORD CONTAINS 420 CHARACTERS
000780     LABEL RECORDS ARE STANDARD
000790     DATA RECORD IS CA-REC.
000800 01  CA-REC.
000810     05  CA-COMPANY-NAME         PIC X(100).
000820     05  CA-REG-NO               PIC X(30).                       RT030491
000830     05  CA-INDUSTRY-CD          PIC X(20).
000840     05  CA-COUNTRY-CD           PIC X(20).
000850     05  CA-ADDRESS              PIC X(200).
000860     05  FILLER                  PIC X(50).
000870*
000880 FD  CO-CHG-FILE
000890     RECORD CONTAINS 429 CHARACTERS
000900     LABEL RECORDS ARE STANDARD
000910     DATA RECORD IS CC-REC.
000920 01  CC-REC.
000930     05  CC-ACTION               PIC X.
000940         88  CC-ACTION-CHANGE        VALUE 'C'.                   EJ040287
000950         88  CC-ACTION-DELETE        VALUE 'D'.                   EJ040287
000960     05  CC-ID                   PIC 9(9).
000970     05  CC-VERSION              PIC 9(9).                        LM071999
000980     05  CC-COMPANY-NAME         PIC X(100).
000990     05  CC-REG-NO               PIC X(30).                       RT030491
001000     05  CC-INDUSTRY-CD          PIC X(20).
001010     05  CC-COUNTRY-CD           PIC X(20).
001020     05  CC-ADDRESS              PIC X(200).
001030     05  FILLER                  PIC X(40).
001040*
001050 FD  CO-NEW-FILE
001060     RECORD CONTAINS 515 CHARACTERS
001070     LABEL RECORDS ARE STANDARD
001080     DATA RECORD IS CO-LAYOUT.
001090     COPY SYNCO.
001100*
001110 WORKING-STORAGE SECTION.
001120*
001130     COPY SYNWK.
001140*
001150     COPY SYNCO REPLACING CO-LAYOUT BY WS-CO-OLD.
001160*
001170 77  WS-OLD-EOF                  PIC X       VALUE 'N'.
001180     88  OLD-EOF                     VALUE 'Y'.
001190 77  WS-ADD-EOF                  PIC X       VALUE 'N'.
001200     88  ADD-EOF                     VALUE 'Y'.
001210 77  WS-CHG-EOF                  PIC X       VALUE 'N'.
001220     88  CHG-EOF                     VALUE 'Y'.
001230 77  WS-LAST-CO-ID               PIC 9(9)    COMP VALUE ZERO.
001240*
001250 PROCEDURE DIVISION.
001260*
001270*----------------------------------------------------------------
001280*    MAIN LINE
001290*----------------------------------------------------------------
001300 A010-MAIN-LINE.
001310     DISPLAY SPACES UPON CRT.
001320     DISPLAY '* * * BEGIN SYNCO100 - COMPANY MASTER MAINTENANCE'
001330         UPON CRT AT 0101.
001340     PERFORM 0100-INITIALIZE.
001350     PERFORM 0500-MATCH-MASTER THRU 0500-MATCH-MASTER-EXIT
001360         UNTIL OLD-EOF.
001370     MOVE WS-LAST-CO-ID TO SYNWK-NEXT-COMPANY-ID.
001380     PERFORM 0800-PROCESS-ADDS THRU 0800-PROCESS-ADDS-EXIT
001390         UNTIL ADD-EOF.
001400     PERFORM 9000-END-RUN.
001410     STOP RUN.
001420*
001430 0100-INITIALIZE.
001440     OPEN INPUT  CO-OLD-FILE
001450                 CO-ADD-FILE
001460                 CO-CHG-FILE.
001470     OPEN OUTPUT CO-NEW-FILE.
001480     MOVE ZERO TO SYNWK-ADD-CTR SYNWK-CHG-CTR SYNWK-DEL-CTR       DW081193
001490                  SYNWK-COPY-CTR SYNWK-REJECT-CTR.                DW081193
001500     ACCEPT SYNWK-RUN-YYYYMMDD FROM DATE YYYYMMDD.                EJ110998
001510     MOVE SYNWK-RUN-YYYY TO SYNWK-RUN-10-YYYY.                    EJ110998
001520     MOVE SYNWK-RUN-MM   TO SYNWK-RUN-10-MM.
001530     MOVE SYNWK-RUN-DD   TO SYNWK-RUN-10-DD.
001540     PERFORM 0200-READ-OLD-MASTER.
001550     PERFORM 0400-READ-CHG-TRAN.
001560     PERFORM 0300-READ-ADD-TRAN.
001570*
001580 0200-READ-OLD-MASTER.
001590     READ CO-OLD-FILE
001600         AT END MOVE 'Y' TO WS-OLD-EOF.
001610*
001620 0300-READ-ADD-TRAN.
001630     READ CO-ADD-FILE
001640         AT END MOVE 'Y' TO WS-ADD-EOF.
001650*
001660 0400-READ-CHG-TRAN.
001670     READ CO-CHG-FILE
001680         AT END MOVE 'Y' TO WS-CHG-EOF.
001690*
001700*----------------------------------------------------------------
001710*    MATCH THE CHANGE TRANSACTION AGAINST THE OLD MASTER
001720*----------------------------------------------------------------
001730 0500-MATCH-MASTER.
001740     MOVE CO-OLD-REC TO WS-CO-OLD.
001750     MOVE CO-ID OF WS-CO-OLD TO WS-LAST-CO-ID.
001760     PERFORM 0650-SKIP-ORPHAN-CHANGE
001770         UNTIL CHG-EOF OR CC-ID NOT LESS THAN CO-ID OF WS-CO-OLD.
001780     IF (NOT CHG-EOF) AND CC-ID = CO-ID OF WS-CO-OLD
001790         PERFORM 0600-APPLY-CHANGE
001800     ELSE
001810         PERFORM 0700-WRITE-OLD-UNCHANGED.
001820     PERFORM 0200-READ-OLD-MASTER.
001830 0500-MATCH-MASTER-EXIT.
001840     EXIT.
001850*
001860 0650-SKIP-ORPHAN-CHANGE.
001870     DISPLAY 'REJECT - NOT FOUND, COMPANY ' CC-ID
001880         UPON CRT AT 1501.
001890     ADD 1 TO SYNWK-REJECT-CTR.
001900     SET SYNWK-RC-NOT-FOUND TO TRUE.
001910     PERFORM 0400-READ-CHG-TRAN.
001920*
001930 0600-APPLY-CHANGE.
001940     IF CC-VERSION NOT EQUAL TO CO-VERSION OF WS-CO-OLD           LM071999
001950         DISPLAY 'REJECT - CONCURRENT CHANGE, COMPANY ' CC-ID
001960             UPON CRT AT 1601
001970         ADD 1 TO SYNWK-REJECT-CTR
001980         SET SYNWK-RC-CONCURRENT-CHG TO TRUE                      LM071999
001990         PERFORM 0700-WRITE-OLD-UNCHANGED
002000     ELSE
002010         IF CC-ACTION-DELETE                                      EJ040287
002020             ADD 1 TO SYNWK-DEL-CTR                               EJ040287
002030         ELSE
002040             MOVE CC-COMPANY-NAME TO co-company-name OF WS-CO-OLD
002050             MOVE CC-REG-NO       TO co-reg-no OF WS-CO-OLD       RT030491
002060             MOVE CC-INDUSTRY-CD  TO co-industry-cd OF WS-CO-OLD
002070             MOVE CC-COUNTRY-CD   TO co-country-cd OF WS-CO-OLD
002080             MOVE CC-ADDRESS      TO co-address OF WS-CO-OLD
002090             MOVE SYNWK-RUN-DATE-10 TO co-updated-date OF WS-CO-OLD
002100             ADD 1 TO co-version OF WS-CO-OLD
002110             ADD 1 TO SYNWK-CHG-CTR
002120             MOVE WS-CO-OLD TO CO-LAYOUT
002130             WRITE CO-LAYOUT.
002140     PERFORM 0400-READ-CHG-TRAN.
002150*
002160 0700-WRITE-OLD-UNCHANGED.
002170     MOVE WS-CO-OLD TO CO-LAYOUT.
002180     WRITE CO-LAYOUT.
002190     ADD 1 TO SYNWK-COPY-CTR.
002200*
002210*----------------------------------------------------------------
002220*    APPEND NEW COMPANIES
002230*----------------------------------------------------------------
002240 0800-PROCESS-ADDS.
002250     ADD 1 TO SYNWK-NEXT-COMPANY-ID.
002260     MOVE SYNWK-NEXT-COMPANY-ID TO co-id OF CO-LAYOUT.
002270     MOVE CA-COMPANY-NAME       TO co-company-name OF CO-LAYOUT.
002280     MOVE CA-REG-NO             TO co-reg-no OF CO-LAYOUT.        RT030491
002290     MOVE CA-INDUSTRY-CD        TO co-industry-cd OF CO-LAYOUT.
002300     MOVE CA-COUNTRY-CD         TO co-country-cd OF CO-LAYOUT.
002310     MOVE CA-ADDRESS            TO co-address OF CO-LAYOUT.
002320     MOVE SYNWK-RUN-DATE-10     TO co-created-date OF CO-LAYOUT.
002330     MOVE SYNWK-RUN-DATE-10     TO co-updated-date OF CO-LAYOUT.
002340     MOVE 1                     TO co-version OF CO-LAYOUT.
002350     WRITE CO-LAYOUT.
002360     ADD 1 TO SYNWK-ADD-CTR.
002370     PERFORM 0300-READ-ADD-TRAN.
002380 0800-PROCESS-ADDS-EXIT.
002390     EXIT.
002400*
002410*----------------------------------------------------------------
002420*    RUN TOTALS AND CLOSE
002430*----------------------------------------------------------------
002440 9000-END-RUN.
002450     DISPLAY 'SYNCO100 RUN TOTALS' UPON CRT AT 0801.              RT063003
002460     DISPLAY 'ADDED     ' SYNWK-ADD-CTR    UPON CRT AT 0901.      RT063003
002470     DISPLAY 'CHANGED   ' SYNWK-CHG-CTR    UPON CRT AT 1001.      RT063003
002480     DISPLAY 'DELETED   ' SYNWK-DEL-CTR    UPON CRT AT 1101.      EJ040287
002490     DISPLAY 'COPIED    ' SYNWK-COPY-CTR   UPON CRT AT 1201.
002500     DISPLAY 'REJECTED  ' SYNWK-REJECT-CTR UPON CRT AT 1301.      RT063003
002510     CLOSE CO-OLD-FILE CO-ADD-FILE CO-CHG-FILE CO-NEW-FILE.       LM021400
